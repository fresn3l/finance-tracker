000100*
000200* File-Control Entry - Recurring Pattern Report.
000300* Line sequential print - write only, one line per detected
000400* pattern, confidence descending.  Doubles as the audit
000500* trail since the in-memory table (not this file) is what
000600* drives the Txn-Recurring-Flag rewrite of the master.
000700* 19/11/25 vbc - Created (req PF-007).
000800* 26/11/25 vbc - Chg from a binary master to a print file once
000900*                it became clear nothing re-reads it (req PF-007).
001000*
001100 select  PF-Recr-File  assign        pf-file-08
001200                        organization  line sequential
001300                        status        PF-Recr-Status.
