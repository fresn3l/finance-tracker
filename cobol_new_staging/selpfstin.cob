000100*
000200* File-Control Entry - Raw Bank Statement Input.
000300* Line sequential - layout selected at run time by
000400* PF-Run-Stmt-Layout (Standard/Alternative/Debit-Credit).
000500* 10/11/25 vbc - Created (req PF-001).
000600*
000700 select  PF-Stmt-In-File  assign        pf-file-01
000800                           organization  line sequential
000900                           status        PF-Stin-Status.
