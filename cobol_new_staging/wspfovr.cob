000100*
000200* Record Definition For Category Rule Overrides File
000300* (pfcat.dat) - user supplied rules, scanned ahead of
000400* the compiled-in PF-Rule-Table in wspfrule.cob.
000500* 12/11/25 vbc - Created (req PF-003).
000600*
000700 01  PF-Override-Record.
000800     03  OVR-KEYWORD            pic x(20).
000900     03  OVR-CATEGORY           pic x(20).
001000     03  OVR-PARENT             pic x(20).
001100     03  filler                 pic x(9).
