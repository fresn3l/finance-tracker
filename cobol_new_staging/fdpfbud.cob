000100*
000200* FD - Budget Master.
000300* 13/11/25 vbc - Created (req PF-006).
000400*
000500 fd  PF-Bud-File.
000600 copy "wspfbud.cob".
