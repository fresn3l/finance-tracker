000100*******************************************
000200*                                          *
000300*  Working Storage For Monthly Summary     *
000400*     Table (Analyze) - built once per     *
000500*     run, one entry per Year/Month found  *
000600*     in the master, ascending.            *
000700*******************************************
000800* 06/11/25 vbc - Created (req PF-004).
000900* 14/11/25 vbc - Category totals widened 25 -> 40 slots (req PF-019).
001000* 21/11/25 vbc - Savings-Rate now signed - can go negative.
001100*
001200 01  PF-Summary-Table.
001300     03  PF-Summary-Entry           occurs 60
001400                                     indexed by PF-Sum-Idx.
001500         05  SUM-YEAR               pic 9(4).
001600         05  SUM-MONTH              pic 99.
001700         05  TOTAL-INCOME           pic s9(9)v99  comp-3.
001800         05  TOTAL-EXPENSES         pic s9(9)v99  comp-3.
001900         05  NET-AMOUNT             pic s9(9)v99  comp-3.
002000         05  SUM-TXN-COUNT          pic 9(5)      comp.
002100         05  SAVINGS-RATE           pic s9(3)v99  comp-3.
002200         05  SAVINGS-RATE-VALID     pic x.
002300*                                      N when income is zero
002400         05  SUM-CATEGORY-TOTAL     occurs 40
002500                                     indexed by PF-Sum-Cat-Idx.
002600             07  SUM-CAT-NAME       pic x(20).
002700             07  SUM-CAT-AMOUNT     pic s9(9)v99  comp-3.
002800     03  PF-Summary-Count           pic 9(3)      comp  value zero.
002900*
003000 01  PF-Summary-Print-Line.
003100     03  PL-CATEGORY                pic x(20).
003200     03  PL-AMOUNT                  pic zzz,zz9.99-.
