000100*******************************************
000200*                                          *
000300* Common Environment Division entries      *
000400*   Copied by every PF program - keeps     *
000500*   Source/Object-Computer specs in one    *
000600*   place.                                 *
000700*******************************************
000800* 21/10/25 vbc - Created for Payroll copy set.
000900* 04/11/25 vbc - Adopted by Personal Finance (PF) sub-app.
001000*
001100 CONFIGURATION SECTION.
001200 SOURCE-COMPUTER.        GENERIC-PC.
001300 OBJECT-COMPUTER.        GENERIC-PC.
