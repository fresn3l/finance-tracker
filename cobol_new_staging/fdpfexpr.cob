000100*
000200* FD - Export Output (CSV text, one line per transaction).
000300* 20/11/25 vbc - Created (req PF-008).
000400*
000500 fd  PF-Expr-File.
000600 01  PF-Expr-Record       pic x(160).
