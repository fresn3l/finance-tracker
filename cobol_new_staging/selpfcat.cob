000100*
000200* File-Control Entry - Category Rule Overrides.
000300* Record sequential - short file, read once into a table
000400* ahead of the compiled-in rules at start of Categorize.
000500* 12/11/25 vbc - Created (req PF-003).
000600*
000700 select  PF-Cat-File   assign        pf-file-04
000800                        organization  sequential
000900                        status        PF-Cat-Status.
