000100********************************************
000200*                                          *
000300*  Linkage - Run Parameters Passed To      *
000400*     Each PF Batch Program By The Menu    *
000500*     Or By The Prior Step In The Chain.   *
000600********************************************
000700* 08/11/25 vbc - Created (req PF-000) - modelled on the
000800*                old Payroll Calling-Data block.
000900* 22/11/25 vbc - Added PF-Run-Period for Analyze/Budget.
001000*
001100 01  PF-Run-Parameters.
001200     03  PF-Run-Called       pic x(8).
001300     03  PF-Run-Caller       pic x(8).
001400     03  PF-Run-Term-Code    pic 99.
001500     03  PF-Run-Function     pic 9.
001600*                               1 = Parse  2 = Categorize
001700*                               3 = Dedupe 4 = Recurring
001800*                               5 = Analyze 6 = Budget
001900*                               7 = Query   8 = Export
002000     03  PF-Run-Period.
002100         05  PF-Run-Year     pic 9(4).
002200         05  PF-Run-Month    pic 99.
002300     03  PF-Run-Stmt-Layout  pic 9.
002400*                               1 = Standard 2 = Alternative
002500*                               3 = Debit/Credit
002600     03  PF-Run-Return-Code  pic 99      comp.
002700     03  filler              pic x(6).
