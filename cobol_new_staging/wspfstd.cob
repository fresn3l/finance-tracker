000100*******************************************
000200*                                          *
000300*  Record Definition For Statement Input   *
000400*      STANDARD Layout                     *
000500*******************************************
000600*  File size 71 bytes.
000700*
000800* 04/11/25 vbc - Created (req PF-001).
000900*
001000 01  PF-Stmt-Standard-Record.
001100     03  STD-DATE                pic 9(8).
001200*                                   ccyymmdd, blank = skip row
001300     03  STD-DESC                pic x(40).
001400     03  STD-AMOUNT              pic s9(9)v99.
001500*                                   sign gives type: > 0 credit, < 0 debit
001600     03  STD-BALANCE             pic s9(9)v99.
001700*                                   optional - spaces/zero if absent
001800     03  filler                  pic x(9).
