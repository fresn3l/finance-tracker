000100*
000200* File-Control Entry - Budget Alert Print (Report Writer).
000300* 15/11/25 vbc - Created (req PF-006).
000400*
000500 select  PF-Alrt-File  assign        pf-file-07
000600                        organization  line sequential
000700                        status        PF-Alrt-Status.
