000100*******************************************
000200*                                          *
000300*  Record Definition For Budget File       *
000400*     Keyed by Category+Year+Month         *
000500*******************************************
000600*  File size 71 bytes.
000700*
000800* 05/11/25 vbc - Created (req PF-006).
000900* 13/11/25 vbc - Default alert threshold documented as 0.80.
001000*
001100 01  PF-Budget-Record.
001200     03  BUD-CATEGORY            pic x(20).
001300     03  BUD-YEAR                pic 9(4).
001400     03  BUD-MONTH               pic 99.
001500     03  BUD-AMOUNT              pic s9(9)v99  comp-3.
001600     03  BUD-ALERT-THRESH        pic 9v99      comp-3.
001700*                                   fraction of budget - def 0.80
001800     03  filler                  pic x(9).
