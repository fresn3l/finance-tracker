000100*
000200* File-Control Entry - Search/Filter Result Print.
000300* 26/11/25 vbc - Created (req PF-010).
000400*
000500 select  PF-Qryp-File  assign        pf-file-10
000600                        organization  line sequential
000700                        status        PF-Qryp-Status.
