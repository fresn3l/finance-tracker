000100*
000200* File-Control Entry - Budget Master.
000300* Record sequential - loaded into a table by Budget and
000400* (for the category cross check) by Analyze.
000500* 13/11/25 vbc - Created (req PF-006).
000600*
000700 select  PF-Bud-File   assign        pf-file-05
000800                        organization  sequential
000900                        status        PF-Bud-Status.
