000100*****************************************************************
000200*                                                               *
000300*              Personal Finance   -   Categorize                *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pf020.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       05/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Assigns a spending category to each
002000*                    Pf-New-File record without one, by
002100*                    scanning user overrides (Pfcat.dat) then
002200*                    the compiled-in rule table (wspfrule.cob).
002300*                    First keyword found as a substring of the
002400*                    (case-folded) description wins, in table
002500*                    order - overrides are scanned first.
002600*
002700*    Called Modules. None.
002800*    Files used.     Pfnew.dat (i-o), Pfcat.dat (in).
002900*    Error messages. PF-MSG-03, PF-MSG-05.  See wspfmsg.cob.
003000*
003100* Changes:
003200* 05/11/1988 vbc  1.00 Created (req PF-003).
003300* 14/08/1991 vbc  1.01 Added user override file Pfcat, scanned
003400*                      ahead of the compiled table.
003500* 02/02/1996 vbc  1.02 Overwrite-mode flag added but never
003600*                      wired up to anything - taken out again,
003700*                      see run book note from D Ives.
003800* 30/11/1998 vbc  1.03 Year-2000 review - no date fields touched
003900*                      by this module, nothing to change.
004000* 19/09/2003 vbc  1.04 Categorised-rate now reported to 2 dp.
004100* 21/10/2025 vbc  1.05 Re-platformed onto GnuCOBOL.
004200* 12/11/2025 vbc  1.06 Rewritten for the current rule table
004300*                      shape (req PF-003).
004400*
004500*****************************************************************
004600* Part of the Applewood Computers Accounting System.  Copyright
004700* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
004800* GNU General Public License - see file COPYING for details.
004900*****************************************************************
005000*
005100 environment             division.
005200*================================
005300*
005400 copy "envdiv.cob".
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 input-output            section.
005900 file-control.
006000 copy "selpfnew.cob".
006100 copy "selpfcat.cob".
006200*
006300 data                    division.
006400*================================
006500*
006600 file section.
006700*
006800 copy "fdpfnew.cob".
006900 copy "fdpfcat.cob".
007000*
007100 working-storage section.
007200*-----------------------
007300 77  Prog-Name           pic x(15)   value "PF020  (1.06)".
007400*
007500 copy "wspfmsg.cob".
007600 copy "wspfrule.cob".
007700*
007800*    User override table, loaded from Pfcat.dat at start of run.
007900*    Scanned ahead of the compiled rule table above.
008000*
008100 01  WS-Override-Table.
008200     03  WS-Override-Entry       occurs 50
008300                                  indexed by WS-Ovr-Idx.
008400         05  WS-Ovr-Keyword      pic x(20).
008500         05  WS-Ovr-Category     pic x(20).
008600         05  WS-Ovr-Parent       pic x(20).
008700 01  WS-Override-Count           pic 9(3) comp value zero.
008800*
008900*    Keyword lengths, computed once so the substring scan below
009000*    can reference-modify each keyword down to its real width
009100*    instead of matching against its trailing filler spaces.
009200*
009300 01  WS-Ovr-Keyword-Len          pic 9(2) comp occurs 50.
009400 01  WS-Rule-Keyword-Len         pic 9(2) comp occurs 90.
009500*
009600 01  WS-Data.
009700     03  WS-Eof-Switch           pic x       value "N".
009800         88  WS-Eof                          value "Y".
009900     03  WS-Matched-Switch       pic x       value "N".
010000         88  WS-Matched                      value "Y".
010100     03  WS-Match-Count          pic 9(3)    comp  value zero.
010200     03  WS-Scan-Len             pic 9(2)    comp  value zero.
010300     03  WS-Total-Cnt            pic 9(7)    comp  value zero.
010400     03  WS-Already-Cnt          pic 9(7)    comp  value zero.
010500     03  WS-New-Cat-Cnt          pic 9(7)    comp  value zero.
010600     03  WS-Uncat-Cnt            pic 9(7)    comp  value zero.
010700     03  WS-Cat-Rate             pic 999v99  comp-3 value zero.
010800*
010900 01  WS-Desc-Upper               pic x(40).
011000*
011100 01  WS-File-Status.
011200     03  PF-New-Status           pic xx      value zero.
011300     03  PF-Cat-Status           pic xx      value zero.
011400 01  WS-File-Status-Combined    redefines WS-File-Status
011500                                 pic x(4).
011600*
011700 procedure division.
011800*===================
011900*
012000 aa000-Main                  section.
012100***********************************
012200     perform  aa010-Open-Files.
012300     perform  aa015-Rule-Lengths.
012400     perform  aa020-Load-Overrides.
012500     perform  aa050-Categorize-Transactions.
012600     perform  aa090-Close-Files.
012700     goback.
012800*
012900 aa000-Exit.  exit section.
013000*
013100 aa010-Open-Files            section.
013200***********************************
013300     open     i-o      PF-New-File.
013400     if       PF-New-Status not = "00"
013500              display  PF-MSG-03 upon console
013600              move     16 to return-code
013700              goback
013800     end-if.
013900*
014000     open     input    PF-Cat-File.
014100     if       PF-Cat-Status not = "00" and PF-Cat-Status not = "35"
014200              display  PF-MSG-05 upon console
014300              close    PF-New-File
014400              move     16 to return-code
014500              goback
014600     end-if.
014700*
014800 aa010-Exit.  exit section.
014900*
015000 aa015-Rule-Lengths          section.
015100***********************************
015200*    Length of each compiled rule keyword, right-to-left scan
015300*    for the last non-space character.
015400*
015500     set      PF-Rule-Idx to 1.
015600     perform  ba005-Length-Of-Rule thru ba005-Exit
015700              until    PF-Rule-Idx > PF-Rule-Count.
015800*
015900 aa015-Exit.  exit section.
016000*
016100 ba005-Length-Of-Rule.
016200     move     20 to WS-Scan-Len.
016300     perform  ba006-Trim-Rule-Kw thru ba006-Exit
016400              until    RULE-KEYWORD (PF-Rule-Idx) (WS-Scan-Len:1)
016500                           not = space
016600                       or WS-Scan-Len = 1.
016700     move     WS-Scan-Len to WS-Rule-Keyword-Len (PF-Rule-Idx).
016800     set      PF-Rule-Idx up by 1.
016900*
017000 ba005-Exit.  exit.
017100*
017200 ba006-Trim-Rule-Kw.
017300     subtract 1 from WS-Scan-Len.
017400*
017500 ba006-Exit.  exit.
017600*
017700 aa020-Load-Overrides         section.
017800***********************************
017900     if       PF-Cat-Status = "35"
018000              go to aa020-Exit.
018100*
018200     perform  ba000-Read-Override thru ba000-Exit
018300              until    PF-Cat-Status not = "00".
018400     close    PF-Cat-File.
018500*
018600 aa020-Exit.  exit section.
018700*
018800 ba000-Read-Override.
018900     read     PF-Cat-File
019000               into WS-Override-Entry (WS-Override-Count + 1).
019100     if       PF-Cat-Status not = "00"
019200              go to ba000-Exit.
019300*
019400     if       WS-Override-Count >= 50
019500              display PF-MSG-05 upon console
019600              go to ba000-Exit.
019700*
019800     add      1 to WS-Override-Count.
019900     move     20 to WS-Scan-Len.
020000     perform  ba001-Trim-Ovr-Kw thru ba001-Exit
020100              until    WS-Ovr-Keyword (WS-Override-Count)
020200                           (WS-Scan-Len:1) not = space
020300                       or WS-Scan-Len = 1.
020400     move     WS-Scan-Len
020500              to WS-Ovr-Keyword-Len (WS-Override-Count).
020600*
020700 ba000-Exit.  exit.
020800*
020900 ba001-Trim-Ovr-Kw.
021000     subtract 1 from WS-Scan-Len.
021100*
021200 ba001-Exit.  exit.
021300*
021400 aa050-Categorize-Transactions section.
021500***********************************
021600     move     zero to WS-Total-Cnt WS-Already-Cnt
021700                       WS-New-Cat-Cnt WS-Uncat-Cnt.
021800     perform  ba010-Categorize-One thru ba010-Exit
021900              until    WS-Eof.
022000*
022100     if       WS-Total-Cnt not = zero
022200              compute  WS-Cat-Rate rounded
022300                       = (WS-Already-Cnt + WS-New-Cat-Cnt)
022400                         / WS-Total-Cnt * 100
022500     end-if.
022600*
022700 aa050-Exit.  exit section.
022800*
022900 ba010-Categorize-One.
023000     read     PF-New-File next record
023100              at end   set WS-Eof to true
023200     end-read.
023300     if       WS-Eof
023400              go to ba010-Exit.
023500*
023600     add      1 to WS-Total-Cnt.
023700     if       TXN-CATEGORY OF PF-New-Transaction-Record
023800                  not = spaces
023900              add 1 to WS-Already-Cnt
024000              go to ba010-Exit.
024100*
024200     set      WS-Matched to false.
024300     move     TXN-DESC OF PF-New-Transaction-Record
024400              to WS-Desc-Upper.
024500     inspect  WS-Desc-Upper
024600              converting "abcdefghijklmnopqrstuvwxyz"
024700                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
024800*
024900     if       WS-Override-Count > zero
025000              perform ba020-Scan-Overrides thru ba020-Exit
025100     end-if.
025200     if       not WS-Matched
025300              perform ba030-Scan-Rule-Table thru ba030-Exit
025400     end-if.
025500*
025600     if       WS-Matched
025700              add 1 to WS-New-Cat-Cnt
025800     else
025900              add 1 to WS-Uncat-Cnt
026000     end-if.
026100*
026200     rewrite  PF-New-Transaction-Record.
026300*
026400 ba010-Exit.  exit.
026500*
026600 ba020-Scan-Overrides.
026700     set      WS-Ovr-Idx to 1.
026800     perform  ba021-Test-One-Override thru ba021-Exit
026900              until    WS-Ovr-Idx > WS-Override-Count
027000                       or WS-Matched.
027100*
027200 ba020-Exit.  exit.
027300*
027400 ba021-Test-One-Override.
027500     move     zero to WS-Match-Count.
027600     inspect  WS-Desc-Upper tallying WS-Match-Count
027700              for all WS-Ovr-Keyword (WS-Ovr-Idx)
027800                      (1:WS-Ovr-Keyword-Len (WS-Ovr-Idx)).
027900     if       WS-Match-Count > zero
028000              move WS-Ovr-Category (WS-Ovr-Idx)
028100                   to TXN-CATEGORY OF PF-New-Transaction-Record
028200              move WS-Ovr-Parent (WS-Ovr-Idx)
028300                   to TXN-PARENT-CAT OF PF-New-Transaction-Record
028400              set  WS-Matched to true
028500     end-if.
028600     set      WS-Ovr-Idx up by 1.
028700*
028800 ba021-Exit.  exit.
028900*
029000 ba030-Scan-Rule-Table.
029100     set      PF-Rule-Idx to 1.
029200     perform  ba031-Test-One-Rule thru ba031-Exit
029300              until    PF-Rule-Idx > PF-Rule-Count
029400                       or WS-Matched.
029500*
029600 ba030-Exit.  exit.
029700*
029800 ba031-Test-One-Rule.
029900     move     zero to WS-Match-Count.
030000     inspect  WS-Desc-Upper tallying WS-Match-Count
030100              for all RULE-KEYWORD (PF-Rule-Idx)
030200                      (1:WS-Rule-Keyword-Len (PF-Rule-Idx)).
030300     if       WS-Match-Count > zero
030400              move RULE-CATEGORY (PF-Rule-Idx)
030500                   to TXN-CATEGORY OF PF-New-Transaction-Record
030600              move RULE-PARENT (PF-Rule-Idx)
030700                   to TXN-PARENT-CAT OF PF-New-Transaction-Record
030800              set  WS-Matched to true
030900     end-if.
031000     set      PF-Rule-Idx up by 1.
031100*
031200 ba031-Exit.  exit.
031300*
031400 aa090-Close-Files           section.
031500***********************************
031600     close    PF-New-File.
031700     display  "PF020 TOTAL SCANNED       = " WS-Total-Cnt
031800              upon console.
031900     display  "PF020 ALREADY CATEGORISED = " WS-Already-Cnt
032000              upon console.
032100     display  "PF020 NEWLY CATEGORISED   = " WS-New-Cat-Cnt
032200              upon console.
032300     display  "PF020 STILL UNCATEGORISED = " WS-Uncat-Cnt
032400              upon console.
032500     display  "PF020 CATEGORISED RATE %  = " WS-Cat-Rate
032600              upon console.
032700*
032800 aa090-Exit.  exit section.
