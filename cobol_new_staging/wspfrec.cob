000100*******************************************
000200*                                          *
000300*  Working Storage For Recurring Pattern   *
000400*     Table - one entry per normalized     *
000500*     description group with 3+ hits.      *
000600*******************************************
000700* 07/11/25 vbc - Created (req PF-007).
000800* 20/11/25 vbc - Confidence weights fixed at .4/.3/.3 - see pf040.
000900*
001000 01  PF-Recurring-Table.
001100     03  PF-Recurring-Entry         occurs 60
001200                                     indexed by PF-Rec-Idx.
001300         05  REC-PATTERN            pic x(40).
001400         05  REC-AVG-AMOUNT         pic s9(9)v99  comp-3.
001500         05  REC-FREQUENCY          pic x(8).
001600*                                      MONTHLY/WEEKLY/YEARLY
001700         05  REC-CONFIDENCE         pic 9v99      comp-3.
001800         05  REC-LAST-SEEN          pic 9(8)      comp.
001900         05  REC-NEXT-EXPECTED      pic 9(8)      comp.
002000         05  REC-OCCURRENCE-COUNT   pic 9(3)      comp.
002100         05  REC-AMOUNT-VARIANCE    pic s9(9)v99  comp-3.
002200     03  PF-Recurring-Count         pic 9(3)      comp  value zero.
002300*
002400 01  PF-Recurring-Print-Line.
002500     03  RP-PATTERN                 pic x(40).
002600     03  RP-FREQUENCY               pic x(8).
002700     03  RP-AVG-AMOUNT              pic zzz,zz9.99.
002800     03  RP-COUNT                   pic zz9.
002900     03  RP-LAST-SEEN               pic 9(8).
003000     03  RP-NEXT-EXPECTED           pic 9(8).
003100     03  RP-CONFIDENCE              pic 9.99.
