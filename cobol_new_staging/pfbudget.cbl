000100*****************************************************************
000200*                                                               *
000300*              Personal Finance   -   Budget Alert              *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pfbudget.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       16/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Builds a one-month category-spend table from
002000*                    the master (Pftxn.dat), then reads the budget
002100*                    master (Pfbud.dat) and, for every budget line
002200*                    that matches the requested Year/Month, works
002300*                    out spent, percent spent, remaining and the
002400*                    alert amount (budget x threshold).  An alert
002500*                    line prints once spending reaches the alert
002600*                    amount, and a second, separate line once
002700*                    spending passes the budget itself.  Categories
002800*                    with no budget line are not reported on - see
002900*                    PF-MSG-06.
003000*
003100*    Called Modules. None.
003200*    Files used.     Pftxn.dat (in), Pfbud.dat (in), Pfalrt.dat
003300*                    (out, report).
003400*    Error messages. PF-MSG-03, PF-MSG-06, PF-MSG-07.
003500*
003600* Changes:
003700* 16/11/1988 vbc  1.00 Created (req PF-006).
003800* 30/11/1998 vbc  1.01 Year-2000 review - Bud-Year already 4 digits,
003900*                      no change needed.
004000* 25/10/2025 vbc  1.02 Re-platformed onto GnuCOBOL.
004100* 22/11/2025 vbc  1.03 Requested Year/Month moved to a single
004200*                      working-storage block, set by recompile -
004300*                      matches the Pf010 statement-layout switch
004400*                      (req PF-000).
004500*
004600*****************************************************************
004700* Part of the Applewood Computers Accounting System.  Copyright
004800* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
004900* GNU General Public License - see file COPYING for details.
005000*****************************************************************
005100*
005200 environment             division.
005300*================================
005400*
005500 copy "envdiv.cob".
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900 input-output            section.
006000 file-control.
006100 copy "selpftxn.cob".
006200 copy "selpfbud.cob".
006300 copy "selpfalrt.cob".
006400*
006500 data                    division.
006600*================================
006700*
006800 file section.
006900*
007000 copy "fdpftxn.cob".
007100 copy "fdpfbud.cob".
007200 copy "fdpfalrt.cob".
007300*
007400 working-storage section.
007500*-----------------------
007600 77  Prog-Name           pic x(15)   value "PFBUDGET (1.03)".
007700*
007800 copy "wspfmsg.cob".
007900 copy "wspfdfn.cob".
008000*
008100*    Year/Month this run is reporting on - operator sets & recompiles
008200*    this module before each month's budget run, same convention as
008300*    the Pf010 statement-layout switch - see the run book, section 4.
008400*
008500 01  WS-Run-Period.
008600     03  WS-Run-Year             pic 9(4)    value 2026.
008700     03  WS-Run-Month            pic 99      value 01.
008800 01  WS-Run-Period-Numeric  redefines WS-Run-Period  pic 9(6).
008900*                               single Yyyymm form - closing display
009000*                               line only, see Aa090 below.
009100*
009200*    One-month category-spend table, built from the master before
009300*    any budget line is read.  40 rows - same ceiling as the
009400*    category breakdown carried inside Pfsummry's summary table.
009500*
009600 01  WS-Cat-Table.
009700     03  WS-Cat-Entry             occurs 40
009800                                   indexed by WS-Cat-Idx.
009900         05  WS-Cat-Name         pic x(20).
010000         05  WS-Cat-Spent        pic s9(9)v99  comp-3.
010100 01  WS-Cat-Count                 pic 9(3)      comp  value zero.
010200*
010300*    Flat mirror fields for the Report Writer - see pfsummry.cbl's
010400*    change log for why table members cannot be SOURCE/CONTROL
010500*    items directly.
010600*
010700 01  WS-RW-Fields.
010800     03  WS-RW-Category           pic x(20).
010900     03  WS-RW-Budget             pic s9(9)v99  comp-3.
011000     03  WS-RW-Spent              pic s9(9)v99  comp-3.
011100     03  WS-RW-Pct-Spent          pic s9(5)v99  comp-3.
011200     03  WS-RW-Remaining          pic s9(9)v99  comp-3.
011300     03  WS-RW-Alert-Amt          pic s9(9)v99  comp-3.
011400     03  WS-RW-Alert-Msg          pic x(50).
011500*
011600 01  WS-Data.
011700     03  WS-Switches.
011800         05  WS-Txn-Eof-Switch        pic x       value "N".
011900             88  WS-Txn-Eof                      value "Y".
012000         05  WS-Bud-Eof-Switch        pic x       value "N".
012100             88  WS-Bud-Eof                      value "Y".
012200         05  WS-Cat-Found-Switch      pic x       value "N".
012300             88  WS-Cat-Found                    value "Y".
012400         05  WS-Over-Budget-Switch    pic x       value "N".
012500             88  WS-Over-Budget                  value "Y".
012600     03  WS-Switches-Alpha  redefines WS-Switches  pic x(4).
012700*                               reset as one group at Aa000, rather
012800*                               than four separate Moves.
012900     03  WS-Budgets-Read          pic 9(5)    comp  value zero.
013000     03  WS-Budgets-Matched       pic 9(5)    comp  value zero.
013100     03  WS-Alerts-Raised         pic 9(5)    comp  value zero.
013200*
013300 01  WS-File-Status.
013400     03  PF-Txn-Status            pic xx      value zero.
013500     03  PF-Bud-Status            pic xx      value zero.
013600     03  PF-Alrt-Status           pic xx      value zero.
013700*
013800 report section.
013900*---------------
014000 rd  PF-Alert-Report
014100     control final
014200     page limit 60 lines
014300     heading 1
014400     first detail 4
014500     last detail 55
014600     footing 58.
014700*
014800 01  Alrt-Page-Head  type page heading.
014900     03  line 1.
015000         05  column 1   pic x(30)
015100                         value "APPLEWOOD COMPUTERS - PFBUDGET".
015200         05  column 50  pic x(20)
015300                         value "BUDGET ALERT REPORT".
015400     03  line 3.
015500         05  column 1   pic x(20)  value "CATEGORY".
015600         05  column 22  pic x(12)  value "BUDGET".
015700         05  column 36  pic x(12)  value "SPENT".
015800         05  column 50  pic x(8)   value "PCT".
015900         05  column 60  pic x(12)  value "REMAINING".
016000*
016100 01  Alrt-Cat-Line  type is detail.
016200     03  line plus 1.
016300         05  column 1   pic x(20)  source WS-RW-Category.
016400         05  column 22  pic zzz,zz9.99- source WS-RW-Budget.
016500         05  column 36  pic zzz,zz9.99- source WS-RW-Spent.
016600         05  column 51  pic zz9.99- source WS-RW-Pct-Spent.
016700         05  column 60  pic zzz,zz9.99- source WS-RW-Remaining.
016800*
016900 01  Alrt-Warn-Line  type is detail.
017000     03  line plus 1.
017100         05  column 5   pic x(50)  source WS-RW-Alert-Msg.
017200*
017300 01  Alrt-Foot  type control footing final.
017400     03  line plus 2.
017500         05  column 1  pic x(20)  value "BUDGETS MATCHED".
017600         05  column 25 pic zzz,zz9   source WS-Budgets-Matched.
017700     03  line plus 1.
017800         05  column 1  pic x(20)  value "ALERTS RAISED".
017900         05  column 25 pic zzz,zz9   source WS-Alerts-Raised.
018000*
018100 procedure division.
018200*===================
018300*
018400 aa000-Main                  section.
018500***********************************
018600     move     "NNNN" to WS-Switches-Alpha.
018700     perform  aa010-Open-Files.
018800     perform  aa020-Build-Category-Totals.
018900     perform  aa030-Process-Budgets.
019000     perform  aa090-Close-Files.
019100     goback.
019200*
019300 aa000-Exit.  exit section.
019400*
019500 aa010-Open-Files            section.
019600***********************************
019700     open     input    PF-Txn-File.
019800     if       PF-Txn-Status not = "00"
019900              display  PF-MSG-03 upon console
020000              move     16 to return-code
020100              goback
020200     end-if.
020300*
020400     open     input    PF-Bud-File.
020500     if       PF-Bud-Status not = "00"
020600              display  PF-MSG-03 upon console
020700              close    PF-Txn-File
020800              move     16 to return-code
020900              goback
021000     end-if.
021100*
021200     open     output   PF-Alrt-File.
021300     if       PF-Alrt-Status not = "00"
021400              display  PF-MSG-03 upon console
021500              close    PF-Txn-File
021600              close    PF-Bud-File
021700              move     16 to return-code
021800              goback
021900     end-if.
022000*
022100 aa010-Exit.  exit section.
022200*
022300*---------------------------------------------------------------
022400* One pass over the master, filtered to the requested month -
022500* every categorised expense adds to that category's spend row.
022600*---------------------------------------------------------------
022700 aa020-Build-Category-Totals section.
022800***********************************
022900     perform  ba000-Read-One-Txn thru ba000-Exit
023000              until    WS-Txn-Eof.
023100     close    PF-Txn-File.
023200*
023300 aa020-Exit.  exit section.
023400*
023500 ba000-Read-One-Txn.
023600     read     PF-Txn-File next record
023700              at end   set WS-Txn-Eof to true
023800     end-read.
023900     if       WS-Txn-Eof
024000              go to ba000-Exit.
024100*
024200     if       TXN-YEAR not = WS-Run-Year
024300              or TXN-MONTH not = WS-Run-Month
024400              go to ba000-Exit.
024500     if       TXN-CATEGORY = spaces
024600              go to ba000-Exit.
024700     if       not ((TXN-IS-DEBIT)
024800              or (TXN-IS-TRANSFER and TXN-AMOUNT < zero))
024900              go to ba000-Exit.
025000*
025100     perform  ba010-Add-Category-Amount thru ba010-Exit.
025200*
025300 ba000-Exit.  exit.
025400*
025500 ba010-Add-Category-Amount.
025600     set      WS-Cat-Found to false.
025700     set      WS-Cat-Idx to 1.
025800     perform  ba011-Test-One-Cat thru ba011-Exit
025900              until    WS-Cat-Idx > WS-Cat-Count
026000                       or WS-Cat-Found.
026100*
026200     if       not WS-Cat-Found
026300              if   WS-Cat-Count < 40
026400                   add  1 to WS-Cat-Count
026500                   set  WS-Cat-Idx to WS-Cat-Count
026600                   move TXN-CATEGORY to WS-Cat-Name (WS-Cat-Idx)
026700                   move zero to WS-Cat-Spent (WS-Cat-Idx)
026800              else
026900                   display PF-MSG-07 upon console
027000                   go to ba010-Exit
027100              end-if
027200     end-if.
027300*
027400     compute  WS-Cat-Spent (WS-Cat-Idx) =
027500              WS-Cat-Spent (WS-Cat-Idx) - TXN-AMOUNT.
027600*
027700 ba010-Exit.  exit.
027800*
027900 ba011-Test-One-Cat.
028000     if       TXN-CATEGORY = WS-Cat-Name (WS-Cat-Idx)
028100              set WS-Cat-Found to true
028200     else
028300              set WS-Cat-Idx up by 1
028400     end-if.
028500*
028600 ba011-Exit.  exit.
028700*
028800*---------------------------------------------------------------
028900* Read the budget master to the end - every line whose Year/Month
029000* matches the requested period is compared to the spend table and
029100* printed; the rest are skipped without comment.
029200*---------------------------------------------------------------
029300 aa030-Process-Budgets       section.
029400***********************************
029500     initiate PF-Alert-Report.
029600     perform  ba100-Read-One-Budget thru ba100-Exit
029700              until    WS-Bud-Eof.
029800     terminate PF-Alert-Report.
029900     close    PF-Alrt-File.
030000*
030100 aa030-Exit.  exit section.
030200*
030300 ba100-Read-One-Budget.
030400     read     PF-Bud-File next record
030500              at end   set WS-Bud-Eof to true
030600     end-read.
030700     if       WS-Bud-Eof
030800              go to ba100-Exit.
030900*
031000     add      1 to WS-Budgets-Read.
031100     if       BUD-YEAR not = WS-Run-Year
031200              or BUD-MONTH not = WS-Run-Month
031300              go to ba100-Exit.
031400*
031500     add      1 to WS-Budgets-Matched.
031600     perform  ba110-Find-Spent thru ba110-Exit.
031700     perform  ba120-Compute-Status thru ba120-Exit.
031800     perform  ba130-Print-One-Budget thru ba130-Exit.
031900*
032000 ba100-Exit.  exit.
032100*
032200 ba110-Find-Spent.
032300     move     zero to WS-RW-Spent.
032400     set      WS-Cat-Found to false.
032500     set      WS-Cat-Idx to 1.
032600     perform  ba111-Test-One-Cat thru ba111-Exit
032700              until    WS-Cat-Idx > WS-Cat-Count
032800                       or WS-Cat-Found.
032900     if       not WS-Cat-Found
033000              display PF-MSG-06 upon console
033100     end-if.
033200*
033300 ba110-Exit.  exit.
033400*
033500 ba111-Test-One-Cat.
033600     if       BUD-CATEGORY = WS-Cat-Name (WS-Cat-Idx)
033700              set  WS-Cat-Found to true
033800              move WS-Cat-Spent (WS-Cat-Idx) to WS-RW-Spent
033900     else
034000              set WS-Cat-Idx up by 1
034100     end-if.
034200*
034300 ba111-Exit.  exit.
034400*
034500*    Percent-spent, remaining and alert-amount per the run book
034600*    formulas - budget zero forces percent-spent to zero rather
034700*    than a divide-by-zero abend.
034800*
034900 ba120-Compute-Status.
035000     move     BUD-CATEGORY to WS-RW-Category.
035100     move     BUD-AMOUNT   to WS-RW-Budget.
035200     set      WS-Over-Budget to false.
035300     move     spaces       to WS-RW-Alert-Msg.
035400*
035500     if       BUD-AMOUNT = zero
035600              move zero to WS-RW-Pct-Spent
035700     else
035800              compute WS-RW-Pct-Spent rounded =
035900                      (WS-RW-Spent * 100) / BUD-AMOUNT
036000     end-if.
036100*
036200     compute  WS-RW-Remaining = BUD-AMOUNT - WS-RW-Spent.
036300     compute  WS-RW-Alert-Amt rounded =
036400              BUD-AMOUNT * BUD-ALERT-THRESH.
036500*
036600     if       WS-RW-Spent > BUD-AMOUNT
036700              set WS-Over-Budget to true
036800     end-if.
036900*
037000 ba120-Exit.  exit.
037100*
037200 ba130-Print-One-Budget.
037300     generate Alrt-Cat-Line.
037400*
037500     if       WS-RW-Spent >= WS-RW-Alert-Amt
037600              add  1 to WS-Alerts-Raised
037700              perform  ba131-Show-Pct-Alert thru ba131-Exit
037800     end-if.
037900*
038000     if       WS-Over-Budget
038100              add  1 to WS-Alerts-Raised
038200              move "** OVER BUDGET - SEE REMAINING ABOVE **"
038300                   to WS-RW-Alert-Msg
038400              generate Alrt-Warn-Line
038500     end-if.
038600*
038700 ba130-Exit.  exit.
038800*
038900 ba131-Show-Pct-Alert.
039000     move     "** ALERT - PERCENT OF BUDGET SPENT SHOWN ABOVE **"
039100              to WS-RW-Alert-Msg.
039200     generate Alrt-Warn-Line.
039300*
039400 ba131-Exit.  exit.
039500*
039600 aa090-Close-Files           section.
039700***********************************
039800     close    PF-Bud-File.
039900     display  "PFBUDGET PERIOD REPORTED = " WS-Run-Period-Numeric
040000              upon console.
040100     display  "PFBUDGET BUDGETS READ    = " WS-Budgets-Read
040200              upon console.
040300     display  "PFBUDGET BUDGETS MATCHED = " WS-Budgets-Matched
040400              upon console.
040500     display  "PFBUDGET ALERTS RAISED   = " WS-Alerts-Raised
040600              upon console.
040700*
040800 aa090-Exit.  exit section.
