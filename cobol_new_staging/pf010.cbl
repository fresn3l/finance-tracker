000100*****************************************************************
000200*                                                               *
000300*              Personal Finance   -   Statement Parse           *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pf010.
001100*
001200*    Author.         Vincent B Coen FBCS, FIDM, FIDPM.
001300*    Installation.   Applewood Computers.
001400*    Date-Written.   04/11/1988.
001500*    Date-Compiled.
001600*    Security.       Copyright (C) 1988-2026 & later, Vincent
001700*                    Bryan Coen.  Distributed under the GNU
001800*                    General Public License.  See file COPYING.
001900*
002000*    Remarks.        Reads a raw bank statement file in one of
002100*                    three layouts (Standard, Alternative or
002200*                    Debit/Credit - see wspfstd/wspfalt/wspfdbc)
002300*                    and writes the canonical Pf-New-File batch
002400*                    ready for Categorize (pf020).
002500*
002600*    Called Modules. None.
002700*    Files used.     Pfstin.dat  (in), Pfnew.dat (out).
002800*    Error messages. PF-MSG-01, PF-MSG-02.  See wspfmsg.cob.
002900*
003000* Changes:
003100* 04/11/1988 vbc  1.00 Created (req PF-001).
003200* 22/03/1990 vbc  1.01 Added the Debit/Credit layout - some
003300*                      banks now send us that form direct.
003400* 09/07/1993 vbc  1.02 Zero amount rows now skipped, not just
003500*                      logged - matches new categoriser rules.
003600* 17/02/1997 vbc  1.03 Alternative layout Post-Date now used
003700*                      when Txn-Date is blank.
003800* 30/11/1998 vbc  1.04 Year-2000 review - Ccyy already carried
003900*                      in all three input layouts, no century
004000*                      windowing code was ever needed here.
004100* 14/06/2001 vbc  1.05 Blank description now aborts the run
004200*                      with the row number, per the run book.
004300* 21/10/2025 vbc  1.06 Re-platformed onto GnuCOBOL, Envdiv.cob
004400*                      common entry adopted.
004500* 04/11/2025 vbc  1.07 Rewritten record layouts to the current
004600*                      Pf-Transaction-Record shape (req PF-001).
004700*
004800*****************************************************************
004900* Part of the Applewood Computers Accounting System.  Copyright
005000* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
005100* GNU General Public License - see file COPYING for details.
005200*****************************************************************
005300*
005400 environment             division.
005500*================================
005600*
005700 copy "envdiv.cob".
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 input-output            section.
006200 file-control.
006300 copy "selpfstin.cob".
006400 copy "selpfnew.cob".
006500*
006600 data                    division.
006700*================================
006800*
006900 file section.
007000*
007100 copy "fdpfstin.cob".
007200 copy "fdpfnew.cob".
007300*
007400 working-storage section.
007500*-----------------------
007600 77  Prog-Name           pic x(15)   value "PF010  (1.07)".
007700*
007800 copy "wspfmsg.cob".
007900*
008000 01  WS-Run-Parameters.
008100     03  WS-Stmt-Layout      pic 9       value 1.
008200*                               1 Standard  2 Alternative  3 Dbc
008300*                               operator sets & recompiles this
008400*                               module between runs of a
008500*                               different bank format - see the
008600*                               run book, section 3.
008700*
008800 01  WS-Data.
008900     03  WS-Eof-Switch       pic x       value "N".
009000         88  WS-Eof                      value "Y".
009100     03  WS-Bad-Row-Switch   pic x       value "N".
009200         88  WS-Bad-Row                  value "Y".
009300     03  WS-Rec-Cnt          pic 9(7)    comp  value zero.
009400     03  WS-New-Cnt          pic 9(7)    comp  value zero.
009500     03  WS-Skip-Cnt         pic 9(7)    comp  value zero.
009600*
009700 01  WS-Raw-Stmt-Rec         pic x(80).
009800*
009900     copy "wspfstd.cob" replacing ==PF-Stmt-Standard-Record.==
010000                  by ==PF-Stmt-Standard-Record
010100                        redefines WS-Raw-Stmt-Rec.==.
010200*
010300     copy "wspfalt.cob" replacing ==PF-Stmt-Alternative-Record.==
010400                  by ==PF-Stmt-Alternative-Record
010500                        redefines WS-Raw-Stmt-Rec.==.
010600*
010700     copy "wspfdbc.cob" replacing ==PF-Stmt-DebitCredit-Record.==
010800                  by ==PF-Stmt-DebitCredit-Record
010900                        redefines WS-Raw-Stmt-Rec.==.
011000*
011100 01  WS-File-Status.
011200     03  PF-Stin-Status      pic xx      value zero.
011300     03  PF-New-Status       pic xx      value zero.
011400*
011500 procedure division.
011600*===================
011700*
011800 aa000-Main                  section.
011900***********************************
012000     perform  aa010-Open-Files.
012100     perform  aa050-Parse-Statement.
012200     perform  aa090-Close-Files.
012300     goback.
012400*
012500 aa000-Exit.  exit section.
012600*
012700 aa010-Open-Files            section.
012800***********************************
012900     open     input    PF-Stmt-In-File.
013000     if       PF-Stin-Status not = "00"
013100              display  PF-MSG-01 upon console
013200              display  PF-Stin-Status upon console
013300              move     16 to return-code
013400              goback
013500     end-if.
013600*
013700     open     output   PF-New-File.
013800     if       PF-New-Status not = "00"
013900              display  PF-MSG-01 upon console
014000              display  PF-New-Status upon console
014100              close    PF-Stmt-In-File
014200              move     16 to return-code
014300              goback
014400     end-if.
014500*
014600 aa010-Exit.  exit section.
014700*
014800 aa050-Parse-Statement       section.
014900***********************************
015000     move     zero to WS-Rec-Cnt WS-New-Cnt WS-Skip-Cnt.
015100     perform  ba000-Read-Statement thru ba000-Exit
015200              until    WS-Eof.
015300*
015400 aa050-Exit.  exit section.
015500*
015600 ba000-Read-Statement.
015700     read     PF-Stmt-In-File into WS-Raw-Stmt-Rec
015800              at end   set WS-Eof to true
015900     end-read.
016000     if       WS-Eof
016100              go to ba000-Exit.
016200*
016300     add      1 to WS-Rec-Cnt.
016400     move     "N" to WS-Bad-Row-Switch.
016500     move     spaces to PF-New-Transaction-Record.
016600*
016700     evaluate WS-Stmt-Layout
016800         when  1  perform ba010-Cnv-Standard
016900         when  2  perform ba020-Cnv-Alternative
017000         when  3  perform ba030-Cnv-DebitCredit
017100         when  other
017200                  display  PF-MSG-02 upon console
017300                  move     "Y" to WS-Bad-Row-Switch
017400     end-evaluate.
017500*
017600     if       WS-Bad-Row
017700              add 1 to WS-Skip-Cnt
017800              go to ba000-Exit.
017900*
018000     if       TXN-AMOUNT OF PF-New-Transaction-Record = zero
018100              add 1 to WS-Skip-Cnt
018200              go to ba000-Exit.
018300*
018400     write    PF-New-Transaction-Record.
018500     add      1 to WS-New-Cnt.
018600*
018700 ba000-Exit.  exit.
018800*
018900 ba010-Cnv-Standard.
019000*
019100*    Standard layout - sign of amount gives the type; balance
019200*    is optional (left as zero when blank on the input row).
019300*
019400     if       STD-DATE = zero or STD-DESC = spaces
019500              move "Y" to WS-Bad-Row-Switch
019600              go to ba010-Exit.
019700*
019800     move     STD-DATE  to TXN-DATE OF PF-New-Transaction-Record.
019900     move     STD-DESC  to TXN-DESC OF PF-New-Transaction-Record.
020000     move     STD-AMOUNT to TXN-AMOUNT OF PF-New-Transaction-Record.
020100     move     STD-BALANCE to TXN-BALANCE OF PF-New-Transaction-Record.
020200     if       STD-AMOUNT < zero
020300              move "D" to TXN-TYPE OF PF-New-Transaction-Record
020400     else
020500              move "C" to TXN-TYPE OF PF-New-Transaction-Record
020600     end-if.
020700*
020800 ba010-Exit.  exit.
020900*
021000 ba020-Cnv-Alternative.
021100*
021200*    Alternative layout - Post-Date used when Txn-Date blank,
021300*    a pre-assigned category (if any) carries straight through
021400*    so Categorize (pf020) will leave it alone.
021500*
021600     if       ALT-DESC = spaces
021700              move "Y" to WS-Bad-Row-Switch
021800              go to ba020-Exit.
021900*
022000     if       ALT-TXN-DATE not = zero
022100              move ALT-TXN-DATE to TXN-DATE OF PF-New-Transaction-Record
022200     else
022300              move ALT-POST-DATE to TXN-DATE OF PF-New-Transaction-Record
022400     end-if.
022500     if       TXN-DATE OF PF-New-Transaction-Record = zero
022600              move "Y" to WS-Bad-Row-Switch
022700              go to ba020-Exit.
022800*
022900     move     ALT-DESC to TXN-DESC OF PF-New-Transaction-Record.
023000     move     ALT-CATEGORY to TXN-CATEGORY OF PF-New-Transaction-Record.
023100     move     ALT-AMOUNT to TXN-AMOUNT OF PF-New-Transaction-Record.
023200     evaluate ALT-TYPE
023300         when  "CREDIT"    move "C" to TXN-TYPE OF PF-New-Transaction-Record
023400         when  "DEBIT"     move "D" to TXN-TYPE OF PF-New-Transaction-Record
023500         when  "TRANSFER"  move "T" to TXN-TYPE OF PF-New-Transaction-Record
023600         when  other
023700               if   ALT-AMOUNT < zero
023800                    move "D" to TXN-TYPE OF PF-New-Transaction-Record
023900               else
024000                    move "C" to TXN-TYPE OF PF-New-Transaction-Record
024100               end-if
024200     end-evaluate.
024300*
024400 ba020-Exit.  exit.
024500*
024600 ba030-Cnv-DebitCredit.
024700*
024800*    Debit/Credit layout - exactly one of Debit/Credit may be
024900*    non-zero.  Both non-zero is a data error - bad row.
025000*
025100     if       DBC-DATE = zero or DBC-DESC = spaces
025200              move "Y" to WS-Bad-Row-Switch
025300              go to ba030-Exit.
025400*
025500     if       DBC-DEBIT not = zero and DBC-CREDIT not = zero
025600              move "Y" to WS-Bad-Row-Switch
025700              go to ba030-Exit.
025800*
025900     move     DBC-DATE to TXN-DATE OF PF-New-Transaction-Record.
026000     move     DBC-DESC to TXN-DESC OF PF-New-Transaction-Record.
026100     move     DBC-BALANCE to TXN-BALANCE OF PF-New-Transaction-Record.
026200*
026300     if       DBC-DEBIT not = zero
026400              compute TXN-AMOUNT OF PF-New-Transaction-Record
026500                      = zero - DBC-DEBIT
026600              move    "D" to TXN-TYPE OF PF-New-Transaction-Record
026700     else
026800              move    DBC-CREDIT to TXN-AMOUNT OF PF-New-Transaction-Record
026900              move    "C" to TXN-TYPE OF PF-New-Transaction-Record
027000     end-if.
027100*
027200 ba030-Exit.  exit.
027300*
027400 aa090-Close-Files           section.
027500***********************************
027600     close    PF-Stmt-In-File.
027700     close    PF-New-File.
027800     display  "PF010 RECORDS READ    = " WS-Rec-Cnt upon console.
027900     display  "PF010 NEW RECS WRITTEN= " WS-New-Cnt upon console.
028000     display  "PF010 RECORDS SKIPPED = " WS-Skip-Cnt upon console.
028100*
028200 aa090-Exit.  exit section.
