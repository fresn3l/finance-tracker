000100*****************************************************************
000200*                                                               *
000300*          Personal Finance   -   Dedupe & Master Update        *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pf030.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       07/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Reads the categorised batch (Pfnew.dat),
002000*                    builds a composite duplicate key for every
002100*                    row, checks it against the master file's
002200*                    existing keys (loaded to memory at start)
002300*                    and against keys already accepted earlier
002400*                    in this same run, and appends the survivors
002500*                    to Pftxn.dat.  First run with no master
002600*                    present is not an error - Pf-Txn-Status 35
002700*                    on the initial open just means an empty
002800*                    key table.
002900*
003000*    Called Modules. None.
003100*    Files used.     Pfnew.dat (in), Pftxn.dat (i-o/extend).
003200*    Error messages. PF-MSG-03, PF-MSG-04.  See wspfmsg.cob.
003300*
003400* Changes:
003500* 07/11/1988 vbc  1.00 Created (req PF-002).
003600* 19/04/1992 vbc  1.01 Duplicate key now includes Reference -
003700*                      two same-day, same-amount cash rows with
003800*                      different cheque numbers were being
003900*                      wrongly merged.
004000* 08/03/1999 vbc  1.02 Key table widened 5000 -> 20000 rows -
004100*                      three sites hit the old limit at
004200*                      year end (req HD-2213).
004300* 30/11/1998 vbc  1.03 Year-2000 review - Txn-Date already 8
004400*                      digit Ccyymmdd, key comparison unaffected.
004500* 22/10/2025 vbc  1.04 Re-platformed onto GnuCOBOL.
004600* 08/11/2025 vbc  1.05 Rewritten for the current key/table shape
004700*                      (req PF-002).
004800*
004900*****************************************************************
005000* Part of the Applewood Computers Accounting System.  Copyright
005100* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
005200* GNU General Public License - see file COPYING for details.
005300*****************************************************************
005400*
005500 environment             division.
005600*================================
005700*
005800 copy "envdiv.cob".
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 input-output            section.
006300 file-control.
006400 copy "selpfnew.cob".
006500 copy "selpftxn.cob".
006600*
006700 data                    division.
006800*================================
006900*
007000 file section.
007100*
007200 copy "fdpfnew.cob".
007300 copy "fdpftxn.cob".
007400*
007500 working-storage section.
007600*-----------------------
007700 77  Prog-Name           pic x(15)   value "PF030  (1.05)".
007800*
007900 copy "wspfmsg.cob".
008000*
008100*    Master-file key table - one entry per record already on
008200*    Pftxn.dat, plus one more for every new row this run accepts
008300*    (so later rows in the same batch dedupe against them too).
008400*    20000 rows is comfortably above any one site's four-year
008500*    transaction volume - see change log 08/03/1999.
008600*
008700 01  WS-Master-Key-Table.
008800     03  WS-Master-Key-Entry     occurs 20000
008900                                  indexed by WS-Mkey-Idx.
009000         05  MKEY-Group.
009100             07  MKEY-DATE       pic 9(8).
009200             07  MKEY-AMOUNT     pic s9(9)v99  comp-3.
009300             07  MKEY-DESC       pic x(40).
009400             07  MKEY-REF        pic x(12).
009500         05  MKEY-Alpha  redefines MKEY-Group  pic x(66).
009600*                                    66 bytes - see wspftxn.cob
009700 01  WS-Master-Key-Count         pic 9(5)      comp  value zero.
009800*
009900*    Duplicate key for the row currently being tested.
010000*
010100 01  WS-Work-Key.
010200     03  WKEY-DATE               pic 9(8).
010300     03  WKEY-AMOUNT             pic s9(9)v99  comp-3.
010400     03  WKEY-DESC               pic x(40).
010500     03  WKEY-REF                pic x(12).
010600 01  WS-Work-Key-Alpha  redefines WS-Work-Key  pic x(66).
010700*
010800 01  WS-Data.
010900     03  WS-Master-Existed       pic x       value "N".
011000         88  WS-Master-Exists                value "Y".
011100     03  WS-Load-Eof-Switch      pic x       value "N".
011200         88  WS-Load-Eof                     value "Y".
011300     03  WS-New-Eof-Switch       pic x       value "N".
011400         88  WS-New-Eof                      value "Y".
011500     03  WS-Found-Switch         pic x       value "N".
011600         88  WS-Found                        value "Y".
011700     03  WS-Total-Cnt            pic 9(7)    comp  value zero.
011800     03  WS-New-Cnt              pic 9(7)    comp  value zero.
011900     03  WS-Dup-Cnt              pic 9(7)    comp  value zero.
012000*
012100 01  WS-File-Status.
012200     03  PF-New-Status           pic xx      value zero.
012300     03  PF-Txn-Status           pic xx      value zero.
012400*
012500 procedure division.
012600*===================
012700*
012800 aa000-Main                  section.
012900***********************************
013000     perform  aa010-Open-Files.
013100     perform  aa020-Load-Master-Keys.
013200     perform  aa030-Reopen-Master.
013300     perform  aa050-Dedupe-And-Append.
013400     perform  aa090-Close-Files.
013500     goback.
013600*
013700 aa000-Exit.  exit section.
013800*
013900 aa010-Open-Files            section.
014000***********************************
014100     open     input    PF-New-File.
014200     if       PF-New-Status not = "00"
014300              display  PF-MSG-03 upon console
014400              move     16 to return-code
014500              goback
014600     end-if.
014700*
014800     open     input    PF-Txn-File.
014900     if       PF-Txn-Status = "00"
015000              set      WS-Master-Exists to true
015100     else
015200              if       PF-Txn-Status not = "35"
015300                       display  PF-MSG-03 upon console
015400                       close    PF-New-File
015500                       move     16 to return-code
015600                       goback
015700              end-if
015800     end-if.
015900*
016000 aa010-Exit.  exit section.
016100*
016200 aa020-Load-Master-Keys      section.
016300***********************************
016400     if       not WS-Master-Exists
016500              go to aa020-Exit.
016600*
016700     perform  ba000-Read-Master-Key thru ba000-Exit
016800              until    WS-Load-Eof.
016900     close    PF-Txn-File.
017000*
017100 aa020-Exit.  exit section.
017200*
017300 ba000-Read-Master-Key.
017400     read     PF-Txn-File
017500              at end   set WS-Load-Eof to true
017600     end-read.
017700     if       WS-Load-Eof
017800              go to ba000-Exit.
017900*
018000     if       WS-Master-Key-Count >= 20000
018100              display PF-MSG-04 upon console
018200              go to ba000-Exit.
018300*
018400     add      1 to WS-Master-Key-Count.
018500     move     TXN-DATE      to MKEY-DATE (WS-Master-Key-Count).
018600     move     TXN-AMOUNT    to MKEY-AMOUNT (WS-Master-Key-Count).
018700     move     TXN-DESC      to MKEY-DESC (WS-Master-Key-Count).
018800     inspect  MKEY-DESC (WS-Master-Key-Count)
018900              converting "abcdefghijklmnopqrstuvwxyz"
019000                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019100     move     TXN-REFERENCE to MKEY-REF (WS-Master-Key-Count).
019200*
019300 ba000-Exit.  exit.
019400*
019500 aa030-Reopen-Master         section.
019600***********************************
019700     if       WS-Master-Exists
019800              open  extend  PF-Txn-File
019900     else
020000              open  output  PF-Txn-File
020100     end-if.
020200     if       PF-Txn-Status not = "00"
020300              display  PF-MSG-03 upon console
020400              close    PF-New-File
020500              move     16 to return-code
020600              goback
020700     end-if.
020800*
020900 aa030-Exit.  exit section.
021000*
021100 aa050-Dedupe-And-Append     section.
021200***********************************
021300     move     zero to WS-Total-Cnt WS-New-Cnt WS-Dup-Cnt.
021400     perform  ba010-Process-One-New thru ba010-Exit
021500              until    WS-New-Eof.
021600*
021700 aa050-Exit.  exit section.
021800*
021900 ba010-Process-One-New.
022000     read     PF-New-File next record
022100              at end   set WS-New-Eof to true
022200     end-read.
022300     if       WS-New-Eof
022400              go to ba010-Exit.
022500*
022600     add      1 to WS-Total-Cnt.
022700     perform  ba020-Build-Dup-Key thru ba020-Exit.
022800     perform  ba030-Search-Master thru ba030-Exit.
022900*
023000     if       WS-Found
023100              add 1 to WS-Dup-Cnt
023200              go to ba010-Exit.
023300*
023400     move     spaces to PF-Transaction-Record.
023500     move     corresponding PF-New-Transaction-Record
023600              to PF-Transaction-Record.
023700     write    PF-Transaction-Record.
023800     add      1 to WS-New-Cnt.
023900*
024000     if       WS-Master-Key-Count < 20000
024100              add  1 to WS-Master-Key-Count
024200              move WS-Work-Key-Alpha
024300                   to MKEY-Alpha (WS-Master-Key-Count)
024400     end-if.
024500*
024600 ba010-Exit.  exit.
024700*
024800 ba020-Build-Dup-Key.
024900     move     TXN-DATE OF PF-New-Transaction-Record
025000              to WKEY-DATE.
025100     move     TXN-AMOUNT OF PF-New-Transaction-Record
025200              to WKEY-AMOUNT.
025300     move     TXN-DESC OF PF-New-Transaction-Record
025400              to WKEY-DESC.
025500     inspect  WKEY-DESC
025600              converting "abcdefghijklmnopqrstuvwxyz"
025700                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025800     move     TXN-REFERENCE OF PF-New-Transaction-Record
025900              to WKEY-REF.
026000*
026100 ba020-Exit.  exit.
026200*
026300 ba030-Search-Master.
026400     set      WS-Found to false.
026500     set      WS-Mkey-Idx to 1.
026600     perform  ba031-Compare-One-Key thru ba031-Exit
026700              until    WS-Mkey-Idx > WS-Master-Key-Count
026800                       or WS-Found.
026900*
027000 ba030-Exit.  exit.
027100*
027200 ba031-Compare-One-Key.
027300     if       WS-Work-Key-Alpha = MKEY-Alpha (WS-Mkey-Idx)
027400              set WS-Found to true
027500     end-if.
027600     set      WS-Mkey-Idx up by 1.
027700*
027800 ba031-Exit.  exit.
027900*
028000 aa090-Close-Files           section.
028100***********************************
028200     close    PF-New-File.
028300     close    PF-Txn-File.
028400     display  "PF030 TOTAL PARSED    = " WS-Total-Cnt
028500              upon console.
028600     display  "PF030 NEW APPENDED    = " WS-New-Cnt
028700              upon console.
028800     display  "PF030 DUPLICATES SKIP = " WS-Dup-Cnt
028900              upon console.
029000*
029100 aa090-Exit.  exit section.
