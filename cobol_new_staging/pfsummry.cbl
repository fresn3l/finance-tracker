000100*****************************************************************
000200*                                                               *
000300*              Personal Finance   -   Analyze                   *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pfsummry.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       14/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Reads the whole master (Pftxn.dat) once and
002000*                    builds three things from it: a monthly
002100*                    summary table (income/expense/net/savings
002200*                    rate per Year/Month, with a per-category
002300*                    breakdown carried inside each month), a
002400*                    spending-pattern table (one row per
002500*                    category of categorised expenses, all
002600*                    months combined) and a trend flag on each
002700*                    pattern row from the last 3 monthly
002800*                    summaries.  Two reports are produced from
002900*                    the one run.
003000*
003100*    Called Modules. None.
003200*    Files used.     Pftxn.dat (in), Pfsumr.dat (out, report).
003300*    Error messages. PF-MSG-03, PF-MSG-09, PF-MSG-10.
003400*
003500* Changes:
003600* 14/11/1988 vbc  1.00 Created (req PF-004).
003700* 30/11/1998 vbc  1.01 Year-2000 review - Sum-Year already 4
003800*                      digits, no change needed.
003900* 23/10/2025 vbc  1.02 Re-platformed onto GnuCOBOL.
004000* 17/11/2025 vbc  1.03 Trend classification added, +/-10% on
004100*                      the trailing 3 months (req PF-004).
004200* 21/11/2025 vbc  1.04 Category totals widened, savings rate
004300*                      made a signed field (req PF-019).
004400*
004500*****************************************************************
004600* Part of the Applewood Computers Accounting System.  Copyright
004700* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
004800* GNU General Public License - see file COPYING for details.
004900*****************************************************************
005000*
005100 environment             division.
005200*================================
005300*
005400 copy "envdiv.cob".
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM.
005700*
005800 input-output            section.
005900 file-control.
006000 copy "selpftxn.cob".
006100 copy "selpfsumr.cob".
006200*
006300 data                    division.
006400*================================
006500*
006600 file section.
006700*
006800 copy "fdpftxn.cob".
006900 copy "fdpfsumr.cob".
007000*
007100 working-storage section.
007200*-----------------------
007300 77  Prog-Name           pic x(15)   value "PFSUMMRY (1.04)".
007400*
007500 copy "wspfmsg.cob".
007600 copy "wspfsum.cob".
007700 copy "wspfpat.cob".
007800*
007900*    A redefinition of the current summary row used only while
008000*    classifying trends, so the half-vs-half sum can be built
008100*    with plain arithmetic instead of a fourth working table.
008200*
008300 01  WS-Trend-Window.
008400     03  WS-Trend-Entry           pic s9(9)v99 comp-3
008500                                   occurs 3.
008600 01  WS-Trend-Count               pic 9        comp.
008700 01  WS-Sort-Scan                 pic 9        comp.
008800*
008900 01  WS-Data.
009000     03  WS-Eof-Switch            pic x       value "N".
009100         88  WS-Eof                          value "Y".
009200     03  WS-Type-Switch           pic x.
009300         88  WS-Is-Expense                   value "E".
009400         88  WS-Is-Income                    value "I".
009500         88  WS-Is-Neither                   value "N".
009600     03  WS-Records-Read          pic 9(7)    comp  value zero.
009700     03  WS-First-Half-Cnt        pic 9        comp.
009800     03  WS-Sum-First-Half        pic s9(9)v99 comp-3.
009900     03  WS-Sum-Second-Half       pic s9(9)v99 comp-3.
010000     03  WS-Grand-Cat-Total       pic s9(11)v99 comp-3
010100                                   value zero.
010200*
010300*    Flat mirror fields for the Report Writer - Report Writer
010400*    SOURCE and CONTROL items must be plain elementary items,
010500*    not members of an occurs table, so each month/category row
010600*    is copied here before its GENERATE (see aa060 below).
010700*
010800 01  WS-RW-Fields.
010900     03  WS-RW-Year               pic 9999.
011000     03  WS-RW-Month              pic 99.
011100     03  WS-RW-Income             pic s9(9)v99  comp-3.
011200     03  WS-RW-Expenses           pic s9(9)v99  comp-3.
011300     03  WS-RW-Net                pic s9(9)v99  comp-3.
011400     03  WS-RW-Count              pic 9(5)      comp.
011500     03  WS-RW-Savings            pic s9(3)v99  comp-3.
011600     03  WS-RW-Cat-Name           pic x(20).
011700     03  WS-RW-Cat-Amount         pic s9(9)v99  comp-3.
011800*
011900 01  WS-File-Status.
012000     03  PF-Txn-Status            pic xx      value zero.
012100     03  PF-Sumr-Status           pic xx      value zero.
012200*
012300 report section.
012400*---------------
012500 rd  PF-Summary-Report
012600     control final
012700     page limit 60 lines
012800     heading 1
012900     first detail 4
013000     last detail 55
013100     footing 58.
013200*
013300 01  Sumr-Page-Head  type page heading.
013400     03  line 1.
013500         05  column 1   pic x(30)
013600                         value "APPLEWOOD COMPUTERS - PFSUMMRY".
013700         05  column 50  pic x(20)
013800                         value "MONTHLY SUMMARY REPORT".
013900*
014000 01  Sumr-Month-Head  type is detail.
014100     03  line plus 2.
014200         05  column 1   pic x(10)  value "YEAR/MONTH".
014300         05  column 12  pic 9999   source WS-RW-Year.
014400         05  column 17  pic x(1)   value "/".
014500         05  column 18  pic 99     source WS-RW-Month.
014600     03  line plus 1.
014700         05  column 3   pic x(15)  value "TOTAL INCOME".
014800         05  column 25  pic zzz,zzz,zz9.99- source WS-RW-Income.
014900     03  line plus 1.
015000         05  column 3   pic x(15)  value "TOTAL EXPENSES".
015100         05  column 25  pic zzz,zzz,zz9.99- source WS-RW-Expenses.
015200     03  line plus 1.
015300         05  column 3   pic x(15)  value "NET".
015400         05  column 25  pic zzz,zzz,zz9.99- source WS-RW-Net.
015500     03  line plus 1.
015600         05  column 3   pic x(20)  value "TRANSACTION COUNT".
015700         05  column 25  pic zzz,zz9   source WS-RW-Count.
015800     03  line plus 1.
015900         05  column 3   pic x(15)  value "SAVINGS RATE %".
016000         05  column 25  pic zz9.99- source WS-RW-Savings.
016100*
016200 01  Sumr-Cat-Line  type is detail.
016300     03  line plus 1.
016400         05  column 5   pic x(20)  source WS-RW-Cat-Name.
016500         05  column 30  pic zzz,zz9.99- source WS-RW-Cat-Amount.
016600*
016700 01  Sumr-Foot  type control footing final.
016800     03  line plus 2.
016900         05  column 1  pic x(13)  value "GRAND TOTALS".
017000     03  line plus 1.
017100         05  column 3  pic x(20)  value "TOTAL EXPENSES ALL".
017200         05  column 25 pic zzz,zzz,zz9.99- source WS-Grand-Cat-Total.
017300*
017400 rd  PF-Pattern-Report
017500     page limit 60 lines
017600     heading 1
017700     first detail 4
017800     last detail 55
017900     footing 58.
018000*
018100 01  Patr-Page-Head  type page heading.
018200     03  line 1.
018300         05  column 1   pic x(30)
018400                         value "APPLEWOOD COMPUTERS - PFSUMMRY".
018500         05  column 50  pic x(20)
018600                         value "SPENDING PATTERN REPORT".
018700     03  line 3.
018800         05  column 1   pic x(20)  value "CATEGORY".
018900         05  column 22  pic x(5)   value "COUNT".
019000         05  column 29  pic x(12)  value "TOTAL".
019100         05  column 43  pic x(12)  value "AVERAGE".
019200         05  column 57  pic x(12)  value "MIN".
019300         05  column 71  pic x(12)  value "MAX".
019400         05  column 85  pic x(6)   value "PCT".
019500         05  column 93  pic x(10)  value "TREND".
019600*
019700 01  Patr-Detail  type is detail.
019800     03  line plus 1.
019900         05  column 1   pic x(20)  source PAT-CATEGORY (PF-Pat-Idx).
020000         05  column 22  pic zz9    source PAT-COUNT (PF-Pat-Idx).
020100         05  column 27  pic zzz,zz9.99- source PAT-TOTAL (PF-Pat-Idx).
020200         05  column 41  pic zzz,zz9.99- source PAT-AVERAGE (PF-Pat-Idx).
020300         05  column 55  pic zzz,zz9.99- source PAT-MIN (PF-Pat-Idx).
020400         05  column 69  pic zzz,zz9.99- source PAT-MAX (PF-Pat-Idx).
020500         05  column 84  pic zz9.99 source PAT-PCT-OF-TOTAL (PF-Pat-Idx).
020600         05  column 93  pic x(10)  source PAT-TREND (PF-Pat-Idx).
020700*
020800 procedure division.
020900*===================
021000*
021100 aa000-Main                  section.
021200***********************************
021300     perform  aa010-Open-Files.
021400     perform  aa020-Load-Master.
021500     perform  aa070-Build-Spending-Patterns.
021600     perform  aa080-Classify-Trends.
021700     perform  aa060-Print-Reports.
021800     perform  aa090-Close-Files.
021900     goback.
022000*
022100 aa000-Exit.  exit section.
022200*
022300 aa010-Open-Files            section.
022400***********************************
022500     open     input    PF-Txn-File.
022600     if       PF-Txn-Status not = "00"
022700              display  PF-MSG-03 upon console
022800              move     16 to return-code
022900              goback
023000     end-if.
023100*
023200     open     output   PF-Sumr-File.
023300     if       PF-Sumr-Status not = "00"
023400              display  PF-MSG-03 upon console
023500              close    PF-Txn-File
023600              move     16 to return-code
023700              goback
023800     end-if.
023900*
024000 aa010-Exit.  exit section.
024100*
024200*---------------------------------------------------------------
024300* One pass over the master: builds the monthly summary table
024400* (Pf-Summary-Table) with its embedded per-category breakdown.
024500*---------------------------------------------------------------
024600 aa020-Load-Master           section.
024700***********************************
024800     perform  ba000-Read-One-Txn thru ba000-Exit
024900              until    WS-Eof.
025000     close    PF-Txn-File.
025100*
025200 aa020-Exit.  exit section.
025300*
025400 ba000-Read-One-Txn.
025500     read     PF-Txn-File next record
025600              at end   set WS-Eof to true
025700     end-read.
025800     if       WS-Eof
025900              go to ba000-Exit.
026000*
026100     add      1 to WS-Records-Read.
026200     perform  ba010-Classify-Type thru ba010-Exit.
026300     if       WS-Is-Neither
026400              go to ba000-Exit.
026500*
026600     perform  ba020-Find-Or-Add-Month thru ba020-Exit.
026700     add      1 to SUM-TXN-COUNT (PF-Sum-Idx).
026800*
026900     if       WS-Is-Income
027000              add TXN-AMOUNT to TOTAL-INCOME (PF-Sum-Idx)
027100     else
027200              compute TOTAL-EXPENSES (PF-Sum-Idx) =
027300                      TOTAL-EXPENSES (PF-Sum-Idx) - TXN-AMOUNT
027400              if TXN-CATEGORY not = spaces
027500                 perform ba030-Add-Category-Amount
027600                         thru ba030-Exit
027700              end-if
027800     end-if.
027900*
028000 ba000-Exit.  exit.
028100*
028200*    Expense: type D, or type T with amount negative.
028300*    Income : type C, or type T with amount positive.
028400*
028500 ba010-Classify-Type.
028600     evaluate true
028700         when TXN-IS-DEBIT
028800              move "E" to WS-Type-Switch
028900         when TXN-IS-CREDIT
029000              move "I" to WS-Type-Switch
029100         when TXN-IS-TRANSFER and TXN-AMOUNT < zero
029200              move "E" to WS-Type-Switch
029300         when TXN-IS-TRANSFER and TXN-AMOUNT > zero
029400              move "I" to WS-Type-Switch
029500         when other
029600              move "N" to WS-Type-Switch
029700     end-evaluate.
029800*
029900 ba010-Exit.  exit.
030000*
030100 ba020-Find-Or-Add-Month.
030200     set      WS-Sum-Found to false.
030300     set      PF-Sum-Idx to 1.
030400     perform  ba021-Test-One-Month thru ba021-Exit
030500              until    PF-Sum-Idx > PF-Summary-Count
030600                       or WS-Sum-Found.
030700*
030800     if       not WS-Sum-Found
030900              if   PF-Summary-Count < 60
031000                   add  1 to PF-Summary-Count
031100                   set  PF-Sum-Idx to PF-Summary-Count
031200                   move TXN-YEAR to SUM-YEAR (PF-Sum-Idx)
031300                   move TXN-MONTH to SUM-MONTH (PF-Sum-Idx)
031400                   move zero to TOTAL-INCOME (PF-Sum-Idx)
031500                                TOTAL-EXPENSES (PF-Sum-Idx)
031600                                SUM-TXN-COUNT (PF-Sum-Idx)
031700                                PF-Summary-Cat-Count (PF-Sum-Idx)
031800              else
031900                   display PF-MSG-09 upon console
032000                   move  1 to PF-Sum-Idx
032100              end-if
032200     end-if.
032300*
032400 ba020-Exit.  exit.
032500*
032600 ba021-Test-One-Month.
032700     if       TXN-YEAR = SUM-YEAR (PF-Sum-Idx)
032800              and TXN-MONTH = SUM-MONTH (PF-Sum-Idx)
032900              set WS-Sum-Found to true
033000     else
033100              set PF-Sum-Idx up by 1
033200     end-if.
033300*
033400 ba021-Exit.  exit.
033500*
033600 ba030-Add-Category-Amount.
033700     set      WS-Cat-Found to false.
033800     set      PF-Sum-Cat-Idx to 1.
033900     perform  ba031-Test-One-Cat thru ba031-Exit
034000              until    PF-Sum-Cat-Idx > PF-Summary-Cat-Count
034100                                        (PF-Sum-Idx)
034200                       or WS-Cat-Found.
034300*
034400     if       not WS-Cat-Found
034500              if   PF-Summary-Cat-Count (PF-Sum-Idx) < 40
034600                   add  1 to PF-Summary-Cat-Count (PF-Sum-Idx)
034700                   set  PF-Sum-Cat-Idx
034800                        to PF-Summary-Cat-Count (PF-Sum-Idx)
034900                   move TXN-CATEGORY
035000                        to SUM-CAT-NAME (PF-Sum-Idx PF-Sum-Cat-Idx)
035100                   move zero
035200                        to SUM-CAT-AMOUNT (PF-Sum-Idx
035300                                           PF-Sum-Cat-Idx)
035400              else
035500                   display PF-MSG-09 upon console
035600                   go to ba030-Exit
035700              end-if
035800     end-if.
035900*
036000     compute  SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx) =
036100              SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
036200              - TXN-AMOUNT.
036300*
036400 ba030-Exit.  exit.
036500*
036600 ba031-Test-One-Cat.
036700     if       TXN-CATEGORY
036800                  = SUM-CAT-NAME (PF-Sum-Idx PF-Sum-Cat-Idx)
036900              set WS-Cat-Found to true
037000     else
037100              set PF-Sum-Cat-Idx up by 1
037200     end-if.
037300*
037400 ba031-Exit.  exit.
037500*
037600*---------------------------------------------------------------
037700* Net, savings rate, and the spending-pattern table are all
037800* derived from the summary table once loading is finished.
037900*---------------------------------------------------------------
038000 aa070-Build-Spending-Patterns section.
038100***********************************
038200     set      PF-Sum-Idx to 1.
038300     perform  ba100-Roll-Up-One-Month thru ba100-Exit
038400              until    PF-Sum-Idx > PF-Summary-Count.
038500     perform  ba200-Finish-One-Pattern thru ba200-Exit
038600              varying  PF-Pat-Idx from 1 by 1
038700              until    PF-Pat-Idx > PF-Pattern-Count.
038800*
038900 aa070-Exit.  exit section.
039000*
039100 ba100-Roll-Up-One-Month.
039200     compute  NET-AMOUNT (PF-Sum-Idx) =
039300              TOTAL-INCOME (PF-Sum-Idx)
039400              - TOTAL-EXPENSES (PF-Sum-Idx).
039500*
039600     if       TOTAL-INCOME (PF-Sum-Idx) = zero
039700              move "N" to SAVINGS-RATE-VALID (PF-Sum-Idx)
039800              move zero to SAVINGS-RATE (PF-Sum-Idx)
039900     else
040000              move "Y" to SAVINGS-RATE-VALID (PF-Sum-Idx)
040100              compute SAVINGS-RATE (PF-Sum-Idx) rounded =
040200                      (NET-AMOUNT (PF-Sum-Idx) * 100)
040300                      / TOTAL-INCOME (PF-Sum-Idx)
040400     end-if.
040500*
040600     set      PF-Sum-Cat-Idx to 1.
040700     perform  ba110-Roll-Up-One-Cat thru ba110-Exit
040800              until    PF-Sum-Cat-Idx
040900                       > PF-Summary-Cat-Count (PF-Sum-Idx).
041000*
041100     set      PF-Sum-Idx up by 1.
041200*
041300 ba100-Exit.  exit.
041400*
041500 ba110-Roll-Up-One-Cat.
041600     perform  ba120-Find-Or-Add-Pattern thru ba120-Exit.
041700*
041800     set      PF-Sum-Cat-Idx up by 1.
041900*
042000 ba110-Exit.  exit.
042100*
042200 ba120-Find-Or-Add-Pattern.
042300     set      WS-Pat-Found to false.
042400     set      PF-Pat-Idx to 1.
042500     perform  ba121-Test-One-Pattern thru ba121-Exit
042600              until    PF-Pat-Idx > PF-Pattern-Count
042700                       or WS-Pat-Found.
042800*
042900     if       not WS-Pat-Found
043000              if   PF-Pattern-Count < 40
043100                   add  1 to PF-Pattern-Count
043200                   set  PF-Pat-Idx to PF-Pattern-Count
043300                   move SUM-CAT-NAME (PF-Sum-Idx PF-Sum-Cat-Idx)
043400                        to PAT-CATEGORY (PF-Pat-Idx)
043500                   move zero to PAT-TOTAL (PF-Pat-Idx)
043600                                PAT-COUNT (PF-Pat-Idx)
043700                   move SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
043800                        to PAT-MIN (PF-Pat-Idx)
043900                        PAT-MAX (PF-Pat-Idx)
044000              else
044100                   display PF-MSG-09 upon console
044200                   go to ba120-Exit
044300              end-if
044400     end-if.
044500*
044600     add      1 to PAT-COUNT (PF-Pat-Idx).
044700     add      SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
044800              to PAT-TOTAL (PF-Pat-Idx).
044900     add      SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
045000              to WS-Grand-Cat-Total.
045100     if       SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
045200                  < PAT-MIN (PF-Pat-Idx)
045300              move SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
045400                   to PAT-MIN (PF-Pat-Idx)
045500     end-if.
045600     if       SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
045700                  > PAT-MAX (PF-Pat-Idx)
045800              move SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
045900                   to PAT-MAX (PF-Pat-Idx)
046000     end-if.
046100*
046200 ba120-Exit.  exit.
046300*
046400 ba121-Test-One-Pattern.
046500     if       SUM-CAT-NAME (PF-Sum-Idx PF-Sum-Cat-Idx)
046600                  = PAT-CATEGORY (PF-Pat-Idx)
046700              set WS-Pat-Found to true
046800     else
046900              set PF-Pat-Idx up by 1
047000     end-if.
047100*
047200 ba121-Exit.  exit.
047300*
047400 ba200-Finish-One-Pattern.
047500     if       PAT-COUNT (PF-Pat-Idx) = zero
047600              go to ba200-Exit.
047700*
047800     compute  PAT-AVERAGE (PF-Pat-Idx) rounded =
047900              PAT-TOTAL (PF-Pat-Idx) / PAT-COUNT (PF-Pat-Idx).
048000*
048100     if       WS-Grand-Cat-Total = zero
048200              move zero to PAT-PCT-OF-TOTAL (PF-Pat-Idx)
048300     else
048400              compute PAT-PCT-OF-TOTAL (PF-Pat-Idx) rounded =
048500                      (PAT-TOTAL (PF-Pat-Idx) * 100)
048600                      / WS-Grand-Cat-Total
048700     end-if.
048800*
048900 ba200-Exit.  exit.
049000*
049100*---------------------------------------------------------------
049200* Trend per pattern from the trailing 3 monthly summaries -
049300* split in half, compare second-half sum to first-half x 1.10
049400* / x 0.90.  Fewer than 2 summaries in the window - no trend.
049500*---------------------------------------------------------------
049600 aa080-Classify-Trends       section.
049700***********************************
049800     perform  ba300-Classify-One-Pattern thru ba300-Exit
049900              varying  PF-Pat-Idx from 1 by 1
050000              until    PF-Pat-Idx > PF-Pattern-Count.
050100*
050200 aa080-Exit.  exit section.
050300*
050400 ba300-Classify-One-Pattern.
050500     move     spaces to PAT-TREND (PF-Pat-Idx).
050600     move     zero to WS-Trend-Count.
050700*
050800     set      PF-Sum-Idx to 1.
050900     if       PF-Summary-Count > 3
051000              compute PF-Sum-Idx = PF-Summary-Count - 2
051100     end-if.
051200*
051300     perform  ba310-Collect-One-Month thru ba310-Exit
051400              varying  PF-Sum-Idx from PF-Sum-Idx by 1
051500              until    PF-Sum-Idx > PF-Summary-Count.
051600*
051700     if       WS-Trend-Count < 2
051800              go to ba300-Exit.
051900*
052000     perform  ba320-Sum-Halves thru ba320-Exit.
052100*
052200     evaluate true
052300         when WS-Sum-Second-Half
052400                  > WS-Sum-First-Half * 1.10
052500              move "INCREASING" to PAT-TREND (PF-Pat-Idx)
052600         when WS-Sum-Second-Half
052700                  < WS-Sum-First-Half * 0.90
052800              move "DECREASING" to PAT-TREND (PF-Pat-Idx)
052900         when other
053000              move "STABLE"     to PAT-TREND (PF-Pat-Idx)
053100     end-evaluate.
053200*
053300 ba300-Exit.  exit.
053400*
053500 ba310-Collect-One-Month.
053600     set      WS-Cat-Found to false.
053700     set      PF-Sum-Cat-Idx to 1.
053800     perform  ba311-Test-Cat-In-Month thru ba311-Exit
053900              until    PF-Sum-Cat-Idx
054000                       > PF-Summary-Cat-Count (PF-Sum-Idx)
054100                       or WS-Cat-Found.
054200*
054300     add      1 to WS-Trend-Count.
054400     if       WS-Cat-Found
054500              move SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
054600                   to WS-Trend-Entry (WS-Trend-Count)
054700     else
054800              move zero to WS-Trend-Entry (WS-Trend-Count)
054900     end-if.
055000*
055100 ba310-Exit.  exit.
055200*
055300 ba311-Test-Cat-In-Month.
055400     if       SUM-CAT-NAME (PF-Sum-Idx PF-Sum-Cat-Idx)
055500                  = PAT-CATEGORY (PF-Pat-Idx)
055600              set WS-Cat-Found to true
055700     else
055800              set PF-Sum-Cat-Idx up by 1
055900     end-if.
056000*
056100 ba311-Exit.  exit.
056200*
056300 ba320-Sum-Halves.
056400     compute  WS-First-Half-Cnt = WS-Trend-Count / 2.
056500     move     zero to WS-Sum-First-Half WS-Sum-Second-Half.
056600*
056700     perform  ba321-Add-One-To-Half thru ba321-Exit
056800              varying  WS-Sort-Scan from 1 by 1
056900              until    WS-Sort-Scan > WS-Trend-Count.
057000*
057100 ba320-Exit.  exit.
057200*
057300 ba321-Add-One-To-Half.
057400     if       WS-Sort-Scan <= WS-First-Half-Cnt
057500              add WS-Trend-Entry (WS-Sort-Scan)
057600                  to WS-Sum-First-Half
057700     else
057800              add WS-Trend-Entry (WS-Sort-Scan)
057900                  to WS-Sum-Second-Half
058000     end-if.
058100*
058200 ba321-Exit.  exit.
058300*
058400 aa060-Print-Reports         section.
058500***********************************
058600     initiate PF-Summary-Report.
058700     perform  ba400-Generate-One-Month thru ba400-Exit
058800              varying  PF-Sum-Idx from 1 by 1
058900              until    PF-Sum-Idx > PF-Summary-Count.
059000     terminate PF-Summary-Report.
059100*
059200     initiate PF-Pattern-Report.
059300     perform  ba420-Print-One-Pattern thru ba420-Exit
059400              varying  PF-Pat-Idx from 1 by 1
059500              until    PF-Pat-Idx > PF-Pattern-Count.
059600     terminate PF-Pattern-Report.
059700*
059800     close    PF-Sumr-File.
059900*
060000 aa060-Exit.  exit section.
060100*
060200*    One month header line per month, then its category lines -
060300*    a month with no categorised expenses still prints its
060400*    totals, with one blank category line, so the run total for
060500*    that month is never silently missing from the report.
060600*
060700 ba400-Generate-One-Month.
060800     move     SUM-YEAR (PF-Sum-Idx)      to WS-RW-Year.
060900     move     SUM-MONTH (PF-Sum-Idx)     to WS-RW-Month.
061000     move     TOTAL-INCOME (PF-Sum-Idx)  to WS-RW-Income.
061100     move     TOTAL-EXPENSES (PF-Sum-Idx) to WS-RW-Expenses.
061200     move     NET-AMOUNT (PF-Sum-Idx)    to WS-RW-Net.
061300     move     SUM-TXN-COUNT (PF-Sum-Idx) to WS-RW-Count.
061400     move     SAVINGS-RATE (PF-Sum-Idx)  to WS-RW-Savings.
061500     generate Sumr-Month-Head.
061600*
061700     set      PF-Sum-Cat-Idx to 1.
061800     if       PF-Summary-Cat-Count (PF-Sum-Idx) = zero
061900              move spaces to WS-RW-Cat-Name
062000              move zero   to WS-RW-Cat-Amount
062100              generate Sumr-Cat-Line
062200              go to ba400-Exit
062300     end-if.
062400     perform  ba410-Print-One-Cat thru ba410-Exit
062500              until    PF-Sum-Cat-Idx
062600                       > PF-Summary-Cat-Count (PF-Sum-Idx).
062700*
062800 ba400-Exit.  exit.
062900*
063000 ba410-Print-One-Cat.
063100     move     SUM-CAT-NAME (PF-Sum-Idx PF-Sum-Cat-Idx)
063200              to WS-RW-Cat-Name.
063300     move     SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
063400              to WS-RW-Cat-Amount.
063500     generate Sumr-Cat-Line.
063600     set      PF-Sum-Cat-Idx up by 1.
063700*
063800 ba410-Exit.  exit.
063900*
064000 ba420-Print-One-Pattern.
064100     generate Patr-Detail.
064200*
064300 ba420-Exit.  exit.
064400*
064500 aa090-Close-Files           section.
064600***********************************
064700     close    PF-Txn-File.
064800     display  "PFSUMMRY RECORDS READ = " WS-Records-Read
064900              upon console.
065000     display  "PFSUMMRY MONTHS BUILT = " PF-Summary-Count
065100              upon console.
065200     display  "PFSUMMRY PATTERNS     = " PF-Pattern-Count
065300              upon console.
065400*
065500 aa090-Exit.  exit section.
