000100*****************************************************************
000200*                                                               *
000300*              Personal Finance   -   Export                    *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pfexport.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       23/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Straight pass of the transaction master
002000*                    (Pftxn.dat), one columnar line per record to
002100*                    Pfexpr.dat for loading into a spreadsheet or
002200*                    another package - Date, Description, Amount,
002300*                    Category, Parent Category, Type, Account,
002400*                    Reference, Balance, in that order, blank
002500*                    where the master carries no value.  No
002600*                    selection, no totalling - see Pfquery for
002700*                    ad-hoc extracts.
002800*
002900*    Called Modules. None.
003000*    Files used.     Pftxn.dat (in), Pfexpr.dat (out).
003100*    Error messages. PF-MSG-03, PF-MSG-09.
003200*
003300* Changes:
003400* 23/11/1988 vbc  1.00 Created (req PF-008).
003500* 30/11/1998 vbc  1.01 Year-2000 review - Txn-Date already 8
003600*                      digit Ccyymmdd, no change needed.
003700* 27/10/2025 vbc  1.02 Re-platformed onto GnuCOBOL.
003800* 27/11/2025 vbc  1.03 Header line added at the operator's
003900*                      request, so the export is self-describing
004000*                      once opened in a spreadsheet (req PF-008).
004100*
004200*****************************************************************
004300* Part of the Applewood Computers Accounting System.  Copyright
004400* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
004500* GNU General Public License - see file COPYING for details.
004600*****************************************************************
004700*
004800 environment             division.
004900*================================
005000*
005100 copy "envdiv.cob".
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 input-output            section.
005600 file-control.
005700 copy "selpftxn.cob".
005800 copy "selpfexpr.cob".
005900*
006000 data                    division.
006100*================================
006200*
006300 file section.
006400*
006500 copy "fdpftxn.cob".
006600 copy "fdpfexpr.cob".
006700*
006800 working-storage section.
006900*-----------------------
007000 77  Prog-Name           pic x(15)   value "PFEXPORT (1.03)".
007100*
007200 copy "wspfmsg.cob".
007300 copy "wspfdfn.cob".
007400*
007500*    One display-form working copy of each packed/binary master
007600*    field - Comp/Comp-3 items cannot be placed straight into a
007700*    Move-built text line, see Ba010 below.
007800*
007900 01  WS-Export-Fields.
008000     03  WS-Exp-Date              pic 9(8).
008100     03  WS-Exp-Amount            pic -(9)9.99.
008200     03  WS-Exp-Balance           pic -(9)9.99.
008300 01  WS-Export-Fields-Alpha  redefines WS-Export-Fields
008400                              pic x(30).
008500*                               one group clear before every row.
008600*
008700 01  WS-Print-Line               pic x(160).
008800*
008900 01  WS-Data.
009000     03  WS-Txn-Eof-Switch        pic x       value "N".
009100         88  WS-Txn-Eof                       value "Y".
009200     03  WS-Total-Exported        pic 9(7)    comp  value zero.
009300*
009400 01  WS-File-Status.
009500     03  PF-Txn-Status            pic xx      value zero.
009600     03  PF-Expr-Status           pic xx      value zero.
009700*
009800 procedure division.
009900*===================
010000*
010100 aa000-Main                  section.
010200***********************************
010300     perform  aa010-Open-Files.
010400     perform  aa020-Export-Transactions.
010500     perform  aa090-Close-Files.
010600     goback.
010700*
010800 aa000-Exit.  exit section.
010900*
011000 aa010-Open-Files            section.
011100***********************************
011200     open     input    PF-Txn-File.
011300     if       PF-Txn-Status not = "00"
011400              display  PF-MSG-03 upon console
011500              move     16 to return-code
011600              goback
011700     end-if.
011800*
011900     open     output   PF-Expr-File.
012000     if       PF-Expr-Status not = "00"
012100              display  PF-MSG-09 upon console
012200              close    PF-Txn-File
012300              move     16 to return-code
012400              goback
012500     end-if.
012600*
012700     move     spaces to WS-Print-Line.
012800     string   "DATE      "                     delimited by size
012900              "DESCRIPTION                            "
013000                                                 delimited by size
013100              "AMOUNT        "                  delimited by size
013200              "CATEGORY            "             delimited by size
013300              "PARENT CATEGORY     "             delimited by size
013400              "T "                               delimited by size
013500              "ACCOUNT    "                       delimited by size
013600              "REFERENCE   "                      delimited by size
013700              "BALANCE"                          delimited by size
013800              into WS-Print-Line.
013900     write    PF-Expr-Record from WS-Print-Line.
014000*
014100 aa010-Exit.  exit section.
014200*
014300 aa020-Export-Transactions   section.
014400***********************************
014500     perform  ba000-Export-One-Txn thru ba000-Exit
014600              until    WS-Txn-Eof.
014700*
014800 aa020-Exit.  exit section.
014900*
015000 ba000-Export-One-Txn.
015100     read     PF-Txn-File next record
015200              at end   set WS-Txn-Eof to true
015300     end-read.
015400     if       WS-Txn-Eof
015500              go to ba000-Exit.
015600*
015700     perform  ba010-Build-One-Line thru ba010-Exit.
015800     add      1 to WS-Total-Exported.
015900*
016000 ba000-Exit.  exit.
016100*
016200*---------------------------------------------------------------
016300* Blank output for any field the master carries as spaces - the
016400* Move of a spaces field into a Display picture already leaves
016500* the receiving item spaces, so no separate blanking test is
016600* needed for Category/Parent-Cat/Reference.
016700*---------------------------------------------------------------
016800 ba010-Build-One-Line.
016900     move     spaces to WS-Export-Fields-Alpha.
017000     move     TXN-DATE    to WS-Exp-Date.
017100     move     TXN-AMOUNT  to WS-Exp-Amount.
017200     move     TXN-BALANCE to WS-Exp-Balance.
017300*
017400     move     spaces to WS-Print-Line.
017500     string   WS-Exp-Date        delimited by size
017600              "  "               delimited by size
017700              TXN-DESC           delimited by size
017800              " "                delimited by size
017900              WS-Exp-Amount      delimited by size
018000              "  "               delimited by size
018100              TXN-CATEGORY       delimited by size
018200              " "                delimited by size
018300              TXN-PARENT-CAT     delimited by size
018400              " "                delimited by size
018500              TXN-TYPE           delimited by size
018600              " "                delimited by size
018700              TXN-ACCOUNT        delimited by size
018800              "  "               delimited by size
018900              TXN-REFERENCE      delimited by size
019000              " "                delimited by size
019100              WS-Exp-Balance     delimited by size
019200              into WS-Print-Line.
019300     write    PF-Expr-Record from WS-Print-Line.
019400*
019500 ba010-Exit.  exit.
019600*
019700 aa090-Close-Files           section.
019800***********************************
019900     close    PF-Txn-File.
020000     close    PF-Expr-File.
020100     display  "PFEXPORT TOTAL EXPORTED = " WS-Total-Exported
020200              upon console.
020300*
020400 aa090-Exit.  exit section.
