000100*
000200* Files used across the Personal Finance (PF) sub-system.
000300* Positional table, same shape as the old File-Defs block,
000400* cut down to just the PF file set.
000500* 08/11/25 vbc - Created (req PF-000).
000600* 19/11/25 vbc - Added file-08/09 for the Recurring pass.
000700*
000800 01  PF-File-Defs.
000900     02  pf-file-defs-a.
001000         03  pf-file-01   pic x(64)  value "pfstin.dat".
001100*                                       raw statement input
001200         03  pf-file-02   pic x(64)  value "pftxn.dat".
001300*                                       transaction master
001400         03  pf-file-03   pic x(64)  value "pfnew.dat".
001500*                                       newly parsed batch
001600         03  pf-file-04   pic x(64)  value "pfcat.dat".
001700*                                       category rule overrides
001800         03  pf-file-05   pic x(64)  value "pfbud.dat".
001900*                                       budget master
002000         03  pf-file-06   pic x(64)  value "pfsumr.dat".
002100*                                       print - monthly summary
002200         03  pf-file-07   pic x(64)  value "pfalrt.dat".
002300*                                       print - budget alerts
002400         03  pf-file-08   pic x(64)  value "pfrecr.dat".
002500*                                       recurring pattern master
002600         03  pf-file-09   pic x(64)  value "pfexpr.dat".
002700*                                       export output
002800     02  filler         redefines pf-file-defs-a.
002900         03  PF-File-Names   pic x(64) occurs 9.
003000     02  PF-File-Defs-Count      binary-short value 9.
