000100*
000200* FD - Category Rule Overrides.
000300* 12/11/25 vbc - Created (req PF-003).
000400*
000500 fd  PF-Cat-File.
000600 copy "wspfovr.cob".
