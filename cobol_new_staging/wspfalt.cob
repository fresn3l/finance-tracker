000100*******************************************
000200*                                          *
000300*  Record Definition For Statement Input   *
000400*      ALTERNATIVE Layout                  *
000500*******************************************
000600*  File size 91 bytes.
000700*
000800* 04/11/25 vbc - Created (req PF-001).
000900* 10/11/25 vbc - Alt-Type widened to x(8) to hold "TRANSFER".
001000*
001100 01  PF-Stmt-Alternative-Record.
001200     03  ALT-TXN-DATE            pic 9(8).
001300*                                   ccyymmdd - primary date
001400     03  ALT-POST-DATE           pic 9(8).
001500*                                   used when Alt-Txn-Date is blank
001600     03  ALT-DESC                pic x(40).
001700     03  ALT-CATEGORY            pic x(20).
001800*                                   pre-assigned, may be spaces
001900     03  ALT-TYPE                pic x(8).
002000*                                   CREDIT/DEBIT/TRANSFER, else infer
002100     03  ALT-AMOUNT              pic s9(9)v99.
002200     03  filler                  pic x(3).
