000100*
000200* FD - Newly Parsed Batch.  Same layout as the master
000300* record, renamed so both may be open together in Dedupe.
000400* 10/11/25 vbc - Created (req PF-001).
000500*
000600 fd  PF-New-File.
000700 copy "wspftxn.cob" replacing ==PF-Transaction-Record==
000800                           by ==PF-New-Transaction-Record==.
