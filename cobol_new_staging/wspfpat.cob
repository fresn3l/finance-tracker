000100*******************************************
000200*                                          *
000300*  Working Storage For Spending Pattern    *
000400*     Table (Analyze) - one entry per      *
000500*     category of categorised expenses.    *
000600*******************************************
000700* 06/11/25 vbc - Created (req PF-004).
000800* 17/11/25 vbc - Added Pat-Trend for the +/-10% classification.
000900*
001000 01  PF-Pattern-Table.
001100     03  PF-Pattern-Entry           occurs 40
001200                                     indexed by PF-Pat-Idx.
001300         05  PAT-CATEGORY           pic x(20).
001400         05  PAT-TOTAL              pic s9(9)v99  comp-3.
001500         05  PAT-COUNT              pic 9(5)      comp.
001600         05  PAT-AVERAGE            pic s9(9)v99  comp-3.
001700         05  PAT-MIN                pic s9(9)v99  comp-3.
001800         05  PAT-MAX                pic s9(9)v99  comp-3.
001900         05  PAT-PCT-OF-TOTAL       pic 9(3)v99   comp-3.
002000         05  PAT-TREND              pic x(10).
002100*                                      INCREASING/DECREASING/STABLE
002200     03  PF-Pattern-Count           pic 9(3)      comp  value zero.
002300*
002400 01  PF-Pattern-Print-Line.
002500     03  PP-CATEGORY                pic x(20).
002600     03  PP-TOTAL                   pic zzz,zz9.99.
002700     03  PP-COUNT                   pic zzzz9.
002800     03  PP-AVERAGE                 pic zzz,zz9.99.
002900     03  PP-MIN                     pic zzz,zz9.99.
003000     03  PP-MAX                     pic zzz,zz9.99.
003100     03  PP-PCT                     pic zz9.99.
003200     03  PP-TREND                   pic x(10).
