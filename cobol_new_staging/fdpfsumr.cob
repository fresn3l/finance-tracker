000100*
000200* FD - Monthly Summary Print.
000300* 14/11/25 vbc - Created (req PF-004).
000400*
000500 fd  PF-Sumr-File
000600     reports are PF-Summary-Report.
