000100*****************************************************************
000200*                                                               *
000300*              Personal Finance   -   Recurring Detect          *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pf040.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       11/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Reads the whole master (Pftxn.dat), builds
002000*                    a normalized "pattern" for each description
002100*                    (case folded, long digit runs and corporate
002200*                    suffixes stripped, spacing collapsed),
002300*                    groups transactions by pattern, and for any
002400*                    group with 3 or more hits works out whether
002500*                    it recurs monthly/weekly/yearly and how
002600*                    confident we are.  Results go to the
002700*                    recurring report (Pfrecr.dat); the master
002800*                    is then re-read and rewritten, flagging
002900*                    every transaction whose pattern was found
003000*                    recurring.  Assumes Pftxn.dat is in roughly
003100*                    date order within a pattern, as it always
003200*                    is here since Pf030 only ever appends.
003300*
003400*    Called Modules. None.
003500*    Files used.     Pftxn.dat (i-o), Pfrecr.dat (out, report).
003600*    Error messages. PF-MSG-03, PF-MSG-07, PF-MSG-08.
003700*
003800* Changes:
003900* 11/11/1988 vbc  1.00 Created (req PF-007).
004000* 30/11/1998 vbc  1.01 Year-2000 review - date arithmetic here
004100*                      already worked in Ccyymmdd, no change.
004200* 24/10/2025 vbc  1.02 Re-platformed onto GnuCOBOL.
004300* 13/11/2025 vbc  1.03 Confidence formula and frequency windows
004400*                      fixed at the values in the run book
004500*                      (req PF-007).
004600* 20/11/2025 vbc  1.04 Corporate-suffix strip and digit-run
004700*                      strip added ahead of grouping - too many
004800*                      false negatives from invoice numbers
004900*                      embedded in the description.
005000*
005100*****************************************************************
005200* Part of the Applewood Computers Accounting System.  Copyright
005300* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
005400* GNU General Public License - see file COPYING for details.
005500*****************************************************************
005600*
005700 environment             division.
005800*================================
005900*
006000 copy "envdiv.cob".
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300*
006400 input-output            section.
006500 file-control.
006600 copy "selpftxn.cob".
006700 copy "selpfrecr.cob".
006800*
006900 data                    division.
007000*================================
007100*
007200 file section.
007300*
007400 copy "fdpftxn.cob".
007500 copy "fdpfrecr.cob".
007600*
007700 working-storage section.
007800*-----------------------
007900 77  Prog-Name           pic x(15)   value "PF040  (1.04)".
008000*
008100 copy "wspfmsg.cob".
008200 copy "wspfrec.cob".
008300*
008400*    Candidate group table - one entry per distinct pattern seen
008500*    while scanning the master.  Room for 200 distinct patterns;
008600*    only the ones with 3+ hits are carried to Pf-Recurring-Table
008700*    (60 rows) for reporting.  Each group keeps up to 60
008800*    occurrence dates for the interval calculation - plenty for
008900*    a monthly bill over five years.
009000*
009100 01  WS-Group-Table.
009200     03  WS-Group-Entry           occurs 200
009300                                   indexed by WS-Grp-Idx.
009400         05  GRP-PATTERN         pic x(40).
009500         05  GRP-COUNT           pic 9(3)      comp.
009600         05  GRP-MIN-AMT         pic s9(9)v99  comp-3.
009700         05  GRP-MAX-AMT         pic s9(9)v99  comp-3.
009800         05  GRP-SUM-AMT         pic s9(11)v99 comp-3.
009900         05  GRP-LAST-DATE       pic 9(8)      comp.
010000         05  GRP-OCC-DATE        pic 9(8)      comp
010100                                  occurs 60.
010200 01  WS-Group-Count               pic 9(3)      comp  value zero.
010300*
010400*    Character-rebuild work area for description normalization.
010500*
010600 01  WS-Upper-Desc                pic x(40).
010700 01  WS-Norm-Work                 pic x(40).
010800 01  WS-Norm-Desc                 pic x(40).
010900 01  WS-Char                      pic x.
011000 01  WS-Prev-Was-Space            pic x       value "Y".
011100 01  WS-In-Pos                    pic 99      comp.
011200 01  WS-Out-Pos                   pic 99      comp.
011300 01  WS-Digit-Run-Len             pic 99      comp.
011400 01  WS-Digit-Run-Start           pic 99      comp.
011500 01  WS-Trim-Len                  pic 99      comp.
011600*
011700*    Corporate suffixes stripped from the end of a normalized
011800*    description before it is used as the group key.
011900*
012000 01  WS-Suffix-Table.
012100     03  filler  pic x(4)  value "INC ".
012200     03  filler  pic x(4)  value "LLC ".
012300     03  filler  pic x(4)  value "LTD ".
012400     03  filler  pic x(4)  value "CORP".
012500 01  WS-Suffix-Redef  redefines WS-Suffix-Table.
012600     03  WS-Suffix-Entry  pic x(4)  occurs 4.
012700*
012800 01  WS-Data.
012900     03  WS-Load-Eof-Switch       pic x       value "N".
013000         88  WS-Load-Eof                     value "Y".
013100     03  WS-Rewrite-Eof-Switch    pic x       value "N".
013200         88  WS-Rewrite-Eof                  value "Y".
013300     03  WS-Grp-Found-Switch      pic x       value "N".
013400         88  WS-Grp-Found                    value "Y".
013500     03  WS-Recur-Found-Switch    pic x       value "N".
013600         88  WS-Recur-Found                  value "Y".
013700     03  WS-Suffix-Idx            pic 9       comp.
013800     03  WS-Interval-Sum          pic 9(9)    comp.
013900     03  WS-Interval-Cnt          pic 9(3)    comp.
014000     03  WS-Interval-Avg          pic 9(5)v99 comp-3.
014100     03  WS-Interval-Min          pic 9(5)    comp.
014200     03  WS-Interval-Max          pic 9(5)    comp.
014300     03  WS-This-Interval         pic s9(5)   comp.
014400     03  WS-Conf-Term-1           pic 9v999   comp-3.
014500     03  WS-Conf-Term-2           pic 9v999   comp-3.
014600     03  WS-Conf-Term-3           pic 9v999   comp-3.
014700     03  WS-Records-Read          pic 9(7)    comp  value zero.
014800     03  WS-Groups-Recurring      pic 9(5)    comp  value zero.
014900     03  WS-Flagged-Cnt           pic 9(7)    comp  value zero.
015000     03  WS-Recur-Frequency       pic x(8).
015100     03  WS-Recur-Confidence      pic 9v99    comp-3.
015200     03  WS-Sort-Idx2             pic 9(3)    comp.
015300*
015400 01  WS-Sort-Hold                 pic x(72).
015500*
015600 01  WS-Date-Work.
015700     03  WD-YEAR                  pic 9(4).
015800     03  WD-MONTH                 pic 99.
015900     03  WD-DAY                   pic 99.
016000*
016100 01  WS-File-Status.
016200     03  PF-Txn-Status            pic xx      value zero.
016300     03  PF-Recr-Status           pic xx      value zero.
016400*
016500 report section.
016600*---------------
016700 rd  PF-Recurring-Report
016800     control final
016900     page limit 60 lines
017000     heading 1
017100     first detail 4
017200     last detail 55
017300     footing 58.
017400*
017500 01  Recr-Page-Head  type page heading.
017600     03  line 1.
017700         05  column 1   pic x(30)
017800                         value "APPLEWOOD COMPUTERS  -  PF040".
017900         05  column 50  pic x(20)
018000                         value "RECURRING TXN REPORT".
018100     03  line 3.
018200         05  column 1   pic x(9)   value "PATTERN".
018300         05  column 42  pic x(8)   value "AVG AMT".
018400         05  column 53  pic x(9)   value "FREQUENCY".
018500         05  column 63  pic x(5)   value "COUNT".
018600         05  column 70  pic x(10)  value "LAST SEEN".
018700         05  column 82  pic x(13)  value "NEXT EXPECTED".
018800         05  column 97  pic x(4)   value "CONF".
018900*
019000 01  Recr-Detail  type is detail.
019100     03  line plus 1.
019200         05  column 1   pic x(40)  source REC-PATTERN (PF-Rec-Idx).
019300         05  column 42  pic zzz,zz9.99- source REC-AVG-AMOUNT (PF-Rec-Idx).
019400         05  column 53  pic x(8)   source REC-FREQUENCY (PF-Rec-Idx).
019500         05  column 63  pic zz9    source REC-OCCURRENCE-COUNT (PF-Rec-Idx).
019600         05  column 70  pic 9999/99/99 source REC-LAST-SEEN (PF-Rec-Idx).
019700         05  column 82  pic 9999/99/99 source REC-NEXT-EXPECTED (PF-Rec-Idx).
019800         05  column 97  pic 9.99   source REC-CONFIDENCE (PF-Rec-Idx).
019900*
020000 01  Recr-Foot  type control footing final.
020100     03  line plus 2.
020200         05  column 1  pic x(30)
020300                        value "*** END OF RECURRING REPORT ***".
020400*
020500 procedure division.
020600*===================
020700*
020800 aa000-Main                  section.
020900***********************************
021000     perform  aa010-Open-Files.
021100     perform  aa020-Load-And-Group.
021200     perform  aa050-Classify-Groups.
021300     perform  aa055-Sort-By-Confidence.
021400     perform  aa060-Print-Report.
021500     perform  aa070-Rewrite-Flags.
021600     perform  aa090-Close-Files.
021700     goback.
021800*
021900 aa000-Exit.  exit section.
022000*
022100 aa010-Open-Files            section.
022200***********************************
022300     open     input    PF-Txn-File.
022400     if       PF-Txn-Status not = "00"
022500              display  PF-MSG-03 upon console
022600              move     16 to return-code
022700              goback
022800     end-if.
022900*
023000     open     output   PF-Recr-File.
023100     if       PF-Recr-Status not = "00"
023200              display  PF-MSG-03 upon console
023300              close    PF-Txn-File
023400              move     16 to return-code
023500              goback
023600     end-if.
023700*
023800 aa010-Exit.  exit section.
023900*
024000 aa020-Load-And-Group        section.
024100***********************************
024200     perform  ba000-Read-And-Group thru ba000-Exit
024300              until    WS-Load-Eof.
024400     close    PF-Txn-File.
024500*
024600 aa020-Exit.  exit section.
024700*
024800 ba000-Read-And-Group.
024900     read     PF-Txn-File
025000              at end   set WS-Load-Eof to true
025100     end-read.
025200     if       WS-Load-Eof
025300              go to ba000-Exit.
025400*
025500     add      1 to WS-Records-Read.
025600     perform  ba100-Normalize-Desc thru ba100-Exit.
025700     perform  ba200-Find-Or-Add-Group thru ba200-Exit.
025800*
025900 ba000-Exit.  exit.
026000*
026100*---------------------------------------------------------------
026200* Normalize Txn-Desc into Ws-Norm-Desc:
026300*   fold case, delete digit runs of 4+, collapse blanks,
026400*   drop a trailing corporate suffix (Inc/Llc/Ltd/Corp).
026500*---------------------------------------------------------------
026600 ba100-Normalize-Desc.
026700     move     TXN-DESC to WS-Upper-Desc.
026800     inspect  WS-Upper-Desc
026900              converting "abcdefghijklmnopqrstuvwxyz"
027000                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027100     move     spaces to WS-Norm-Work.
027200     move     1 to WS-Out-Pos.
027300     move     zero to WS-Digit-Run-Len WS-Digit-Run-Start.
027400     move     "Y" to WS-Prev-Was-Space.
027500*
027600     perform  ba110-Rebuild-One-Char thru ba110-Exit
027700              varying  WS-In-Pos from 1 by 1
027800              until    WS-In-Pos > 40.
027900*
028000     if       WS-Digit-Run-Len >= 4
028100              move WS-Digit-Run-Start to WS-Out-Pos
028200     end-if.
028300*
028400     move     WS-Norm-Work to WS-Norm-Desc.
028500     perform  ba120-Strip-Suffix thru ba120-Exit.
028600*
028700 ba100-Exit.  exit.
028800*
028900 ba110-Rebuild-One-Char.
029000     move     WS-Upper-Desc (WS-In-Pos:1) to WS-Char.
029100*
029200     if       WS-Char is numeric
029300              if       WS-Digit-Run-Len = zero
029400                       move WS-Out-Pos to WS-Digit-Run-Start
029500              end-if
029600              move     WS-Char to WS-Norm-Work (WS-Out-Pos:1)
029700              add      1 to WS-Out-Pos
029800              add      1 to WS-Digit-Run-Len
029900              move     "N" to WS-Prev-Was-Space
030000              go to ba110-Exit
030100     end-if.
030200*
030300     if       WS-Digit-Run-Len >= 4
030400              move WS-Digit-Run-Start to WS-Out-Pos
030500     end-if.
030600     move     zero to WS-Digit-Run-Len.
030700*
030800     if       WS-Char = space
030900              if       WS-Prev-Was-Space = "Y"
031000                       go to ba110-Exit
031100              end-if
031200              move     "Y" to WS-Prev-Was-Space
031300     else
031400              move     "N" to WS-Prev-Was-Space
031500     end-if.
031600*
031700     move     WS-Char to WS-Norm-Work (WS-Out-Pos:1).
031800     add      1 to WS-Out-Pos.
031900*
032000 ba110-Exit.  exit.
032100*
032200 ba120-Strip-Suffix.
032300     move     40 to WS-Trim-Len.
032400     perform  ba121-Trim-Back thru ba121-Exit
032500              until    WS-Norm-Desc (WS-Trim-Len:1) not = space
032600                       or WS-Trim-Len = 1.
032700     if       WS-Trim-Len < 5
032800              go to ba120-Exit.
032900*
033000     perform  ba122-Test-One-Suffix thru ba122-Exit
033100              varying  WS-Suffix-Idx from 1 by 1
033200              until    WS-Suffix-Idx > 4.
033300*
033400 ba120-Exit.  exit.
033500*
033600 ba121-Trim-Back.
033700     subtract 1 from WS-Trim-Len.
033800*
033900 ba121-Exit.  exit.
034000*
034100 ba122-Test-One-Suffix.
034200     if       WS-Norm-Desc (WS-Trim-Len - 3:4)
034300                  = WS-Suffix-Entry (WS-Suffix-Idx)
034400              move spaces
034500                   to WS-Norm-Desc (WS-Trim-Len - 4:5)
034600     end-if.
034700*
034800 ba122-Exit.  exit.
034900*
035000 ba200-Find-Or-Add-Group.
035100     set      WS-Grp-Found to false.
035200     set      WS-Grp-Idx to 1.
035300     perform  ba210-Test-One-Group thru ba210-Exit
035400              until    WS-Grp-Idx > WS-Group-Count
035500                       or WS-Grp-Found.
035600*
035700     if       not WS-Grp-Found
035800              if       WS-Group-Count < 200
035900                       add  1 to WS-Group-Count
036000                       set  WS-Grp-Idx to WS-Group-Count
036100                       move WS-Norm-Desc
036200                            to GRP-PATTERN (WS-Grp-Idx)
036300                       move zero to GRP-COUNT (WS-Grp-Idx)
036400                       move TXN-AMOUNT to WS-Conf-Term-1
036500                       if   TXN-AMOUNT < zero
036600                            compute GRP-MIN-AMT (WS-Grp-Idx)
036700                                  = zero - TXN-AMOUNT
036800                       else
036900                            move TXN-AMOUNT
037000                                 to GRP-MIN-AMT (WS-Grp-Idx)
037100                       end-if
037200                       move GRP-MIN-AMT (WS-Grp-Idx)
037300                            to GRP-MAX-AMT (WS-Grp-Idx)
037400                       move zero to GRP-SUM-AMT (WS-Grp-Idx)
037500              else
037600                       display PF-MSG-07 upon console
037700                       go to ba200-Exit
037800              end-if
037900     end-if.
038000*
038100     perform  ba220-Accumulate-Occurrence thru ba220-Exit.
038200*
038300 ba200-Exit.  exit.
038400*
038500 ba210-Test-One-Group.
038600     if       WS-Norm-Desc = GRP-PATTERN (WS-Grp-Idx)
038700              set WS-Grp-Found to true
038800     else
038900              set WS-Grp-Idx up by 1
039000     end-if.
039100*
039200 ba210-Exit.  exit.
039300*
039400 ba220-Accumulate-Occurrence.
039500     add      1 to GRP-COUNT (WS-Grp-Idx).
039600     move     TXN-DATE to GRP-LAST-DATE (WS-Grp-Idx).
039700     if       GRP-COUNT (WS-Grp-Idx) <= 60
039800              move TXN-DATE
039900                   to GRP-OCC-DATE (WS-Grp-Idx
040000                                    GRP-COUNT (WS-Grp-Idx))
040100     end-if.
040200*
040300     if       TXN-AMOUNT < zero
040400              compute WS-Conf-Term-1 = zero - TXN-AMOUNT
040500     else
040600              move    TXN-AMOUNT to WS-Conf-Term-1
040700     end-if.
040800     add      WS-Conf-Term-1 to GRP-SUM-AMT (WS-Grp-Idx).
040900     if       WS-Conf-Term-1 < GRP-MIN-AMT (WS-Grp-Idx)
041000              move WS-Conf-Term-1 to GRP-MIN-AMT (WS-Grp-Idx)
041100     end-if.
041200     if       WS-Conf-Term-1 > GRP-MAX-AMT (WS-Grp-Idx)
041300              move WS-Conf-Term-1 to GRP-MAX-AMT (WS-Grp-Idx)
041400     end-if.
041500*
041600 ba220-Exit.  exit.
041700*
041800*---------------------------------------------------------------
041900* Classify every candidate group of 3+ hits: interval pattern,
042000* frequency, confidence, next-expected date.
042100*---------------------------------------------------------------
042200 aa050-Classify-Groups       section.
042300***********************************
042400     set      WS-Grp-Idx to 1.
042500     perform  ba300-Classify-One-Group thru ba300-Exit
042600              until    WS-Grp-Idx > WS-Group-Count.
042700*
042800 aa050-Exit.  exit section.
042900*
043000*---------------------------------------------------------------
043100* Report is required confidence descending - a plain selection
043200* sort over the (at most 60 row) output table, in place.
043300*---------------------------------------------------------------
043400 aa055-Sort-By-Confidence    section.
043500***********************************
043600     if       PF-Recurring-Count < 2
043700              go to aa055-Exit.
043800*
043900     set      PF-Rec-Idx to 1.
044000     perform  ba350-Sort-Pass thru ba350-Exit
044100              until    PF-Rec-Idx >= PF-Recurring-Count.
044200*
044300 aa055-Exit.  exit section.
044400*
044500 ba350-Sort-Pass.
044600     set      WS-Sort-Idx2 to PF-Rec-Idx.
044700     add      1 to WS-Sort-Idx2.
044800     perform  ba351-Sort-Compare thru ba351-Exit
044900              until    WS-Sort-Idx2 > PF-Recurring-Count.
045000     set      PF-Rec-Idx up by 1.
045100*
045200 ba350-Exit.  exit.
045300*
045400 ba351-Sort-Compare.
045500     if       REC-CONFIDENCE (WS-Sort-Idx2)
045600                  > REC-CONFIDENCE (PF-Rec-Idx)
045700              move PF-Recurring-Entry (PF-Rec-Idx)
045800                   to WS-Sort-Hold
045900              move PF-Recurring-Entry (WS-Sort-Idx2)
046000                   to PF-Recurring-Entry (PF-Rec-Idx)
046100              move WS-Sort-Hold
046200                   to PF-Recurring-Entry (WS-Sort-Idx2)
046300     end-if.
046400     add      1 to WS-Sort-Idx2.
046500*
046600 ba351-Exit.  exit.
046700*
046800 ba300-Classify-One-Group.
046900     if       GRP-COUNT (WS-Grp-Idx) < 3
047000              go to ba300-Next.
047100*
047200     perform  ba310-Compute-Intervals thru ba310-Exit.
047300*
047400     evaluate true
047500         when WS-Interval-Avg >= 25 and WS-Interval-Avg <= 35
047600              move "MONTHLY " to WS-Recur-Frequency
047700         when WS-Interval-Avg >= 6  and WS-Interval-Avg <= 8
047800              move "WEEKLY  " to WS-Recur-Frequency
047900         when WS-Interval-Avg >= 360 and WS-Interval-Avg <= 370
048000              move "YEARLY  " to WS-Recur-Frequency
048100         when other
048200              go to ba300-Next
048300     end-evaluate.
048400*
048500     perform  ba320-Compute-Confidence thru ba320-Exit.
048600     perform  ba330-Add-To-Output thru ba330-Exit.
048700*
048800 ba300-Next.
048900     set      WS-Grp-Idx up by 1.
049000*
049100 ba300-Exit.  exit.
049200*
049300 ba310-Compute-Intervals.
049400     move     zero to WS-Interval-Sum WS-Interval-Cnt.
049500     move     99999 to WS-Interval-Min.
049600     move     zero to WS-Interval-Max.
049700*
049800     perform  ba311-One-Interval thru ba311-Exit
049900              varying  WS-In-Pos from 2 by 1
050000              until    WS-In-Pos > GRP-COUNT (WS-Grp-Idx)
050100                       or WS-In-Pos > 60.
050200*
050300     if       WS-Interval-Cnt > zero
050400              compute WS-Interval-Avg rounded
050500                      = WS-Interval-Sum / WS-Interval-Cnt
050600     else
050700              move    zero to WS-Interval-Avg
050800     end-if.
050900*
051000 ba310-Exit.  exit.
051100*
051200 ba311-One-Interval.
051300*    days between successive occurrence dates, treated as
051400*    Ccyymmdd integers - close enough over a short baseline
051500*    span, and every site's data is within one century.
051600*
051700     compute  WS-This-Interval
051800              = GRP-OCC-DATE (WS-Grp-Idx WS-In-Pos)
051900              - GRP-OCC-DATE (WS-Grp-Idx (WS-In-Pos - 1)).
052000     if       WS-This-Interval < zero
052100              go to ba311-Exit.
052200*
052300     add      WS-This-Interval to WS-Interval-Sum.
052400     add      1 to WS-Interval-Cnt.
052500     if       WS-This-Interval < WS-Interval-Min
052600              move WS-This-Interval to WS-Interval-Min
052700     end-if.
052800     if       WS-This-Interval > WS-Interval-Max
052900              move WS-This-Interval to WS-Interval-Max
053000     end-if.
053100*
053200 ba311-Exit.  exit.
053300*
053400*    Confidence = .4 x min(count/10,1) + .3 x (1 - amt spread)
053500*               + .3 x (1 - interval spread), each term floored
053600*               at zero, result clamped to 1.00 max.
053700*
053800 ba320-Compute-Confidence.
053900     if       GRP-COUNT (WS-Grp-Idx) >= 10
054000              move 1 to WS-Conf-Term-1
054100     else
054200              compute WS-Conf-Term-1 rounded
054300                      = GRP-COUNT (WS-Grp-Idx) / 10
054400     end-if.
054500*
054600     if       GRP-MAX-AMT (WS-Grp-Idx) = zero
054700              move zero to WS-Conf-Term-2
054800     else
054900              compute WS-Conf-Term-2 rounded
055000                    = 1 - ((GRP-MAX-AMT (WS-Grp-Idx)
055100                            - GRP-MIN-AMT (WS-Grp-Idx))
055200                           / GRP-MAX-AMT (WS-Grp-Idx))
055300              if      WS-Conf-Term-2 < zero
055400                      move zero to WS-Conf-Term-2
055500              end-if
055600     end-if.
055700*
055800     if       WS-Interval-Max = zero
055900              move zero to WS-Conf-Term-3
056000     else
056100              compute WS-Conf-Term-3 rounded
056200                    = 1 - ((WS-Interval-Max - WS-Interval-Min)
056300                           / WS-Interval-Max)
056400              if      WS-Conf-Term-3 < zero
056500                      move zero to WS-Conf-Term-3
056600              end-if
056700     end-if.
056800*
056900     compute  WS-Recur-Confidence rounded
057000              = (WS-Conf-Term-1 * 0.4) + (WS-Conf-Term-2 * 0.3)
057100                + (WS-Conf-Term-3 * 0.3).
057200     if       WS-Recur-Confidence > 1
057300              move 1 to WS-Recur-Confidence
057400     end-if.
057500*
057600 ba320-Exit.  exit.
057700*
057800 ba330-Add-To-Output.
057900     if       PF-Recurring-Count >= 60
058000              display PF-MSG-08 upon console
058100              go to ba330-Exit.
058200*
058300     add      1 to PF-Recurring-Count.
058400     set      PF-Rec-Idx to PF-Recurring-Count.
058500     move     GRP-PATTERN (WS-Grp-Idx) to REC-PATTERN (PF-Rec-Idx).
058600     compute  REC-AVG-AMOUNT (PF-Rec-Idx) rounded
058700              = GRP-SUM-AMT (WS-Grp-Idx) / GRP-COUNT (WS-Grp-Idx).
058800     move     WS-Recur-Frequency to REC-FREQUENCY (PF-Rec-Idx).
058900     move     WS-Recur-Confidence to REC-CONFIDENCE (PF-Rec-Idx).
059000     move     GRP-LAST-DATE (WS-Grp-Idx) to REC-LAST-SEEN (PF-Rec-Idx).
059100     move     GRP-COUNT (WS-Grp-Idx)
059200              to REC-OCCURRENCE-COUNT (PF-Rec-Idx).
059300     compute  REC-AMOUNT-VARIANCE (PF-Rec-Idx)
059400              = GRP-MAX-AMT (WS-Grp-Idx) - GRP-MIN-AMT (WS-Grp-Idx).
059500     perform  ba340-Next-Expected thru ba340-Exit.
059600     add      1 to WS-Groups-Recurring.
059700*
059800 ba330-Exit.  exit.
059900*
060000*    Next expected = last date + 30/7/365 days by frequency,
060100*    worked in the Ccyymmdd break fields - good enough for the
060200*    report; no attempt made at real calendar arithmetic across
060300*    a year end here, see run book section 9.
060400*
060500 ba340-Next-Expected.
060600     move     GRP-LAST-DATE (WS-Grp-Idx) to TXN-DATE.
060700     evaluate WS-Recur-Frequency
060800         when "MONTHLY "
060900              add  1 to TXN-MONTH
061000              if   TXN-MONTH > 12
061100                   move 1 to TXN-MONTH
061200                   add  1 to TXN-YEAR
061300              end-if
061400         when "WEEKLY  "
061500              add  7 to TXN-DAY
061600              if   TXN-DAY > 28
061700                   subtract 28 from TXN-DAY
061800                   add  1 to TXN-MONTH
061900                   if   TXN-MONTH > 12
062000                        move 1 to TXN-MONTH
062100                        add  1 to TXN-YEAR
062200                   end-if
062300              end-if
062400         when "YEARLY  "
062500              add  1 to TXN-YEAR
062600     end-evaluate.
062700     move     TXN-DATE to REC-NEXT-EXPECTED (PF-Rec-Idx).
062800*
062900 ba340-Exit.  exit.
063000*
063100 aa060-Print-Report          section.
063200***********************************
063300     initiate PF-Recurring-Report.
063400     perform  ba500-Print-One-Pattern thru ba500-Exit
063500              varying  PF-Rec-Idx from 1 by 1
063600              until    PF-Rec-Idx > PF-Recurring-Count.
063700     terminate PF-Recurring-Report.
063800     close     PF-Recr-File.
063900*
064000 aa060-Exit.  exit section.
064100*
064200 ba500-Print-One-Pattern.
064300     generate Recr-Detail.
064400*
064500 ba500-Exit.  exit.
064600*
064700*---------------------------------------------------------------
064800* Re-read the master, flag every row whose normalized
064900* description matched a recurring group.
065000*---------------------------------------------------------------
065100 aa070-Rewrite-Flags         section.
065200***********************************
065300     open     i-o    PF-Txn-File.
065400     if       PF-Txn-Status not = "00"
065500              display  PF-MSG-03 upon console
065600              goback
065700     end-if.
065800*
065900     perform  ba400-Flag-One-Record thru ba400-Exit
066000              until    WS-Rewrite-Eof.
066100*
066200 aa070-Exit.  exit section.
066300*
066400 ba400-Flag-One-Record.
066500     read     PF-Txn-File next record
066600              at end   set WS-Rewrite-Eof to true
066700     end-read.
066800     if       WS-Rewrite-Eof
066900              go to ba400-Exit.
067000*
067100     perform  ba100-Normalize-Desc thru ba100-Exit.
067200     set      WS-Recur-Found to false.
067300     set      PF-Rec-Idx to 1.
067400     perform  ba410-Test-One-Pattern thru ba410-Exit
067500              until    PF-Rec-Idx > PF-Recurring-Count
067600                       or WS-Recur-Found.
067700*
067800     if       WS-Recur-Found
067900              if TXN-RECURRING-FLAG not = "Y"
068000                 move "Y" to TXN-RECURRING-FLAG
068100                 rewrite PF-Transaction-Record
068200                 add 1 to WS-Flagged-Cnt
068300              end-if
068400     else
068500              if TXN-RECURRING-FLAG not = "N"
068600                 move "N" to TXN-RECURRING-FLAG
068700                 rewrite PF-Transaction-Record
068800              end-if
068900     end-if.
069000*
069100 ba400-Exit.  exit.
069200*
069300 ba410-Test-One-Pattern.
069400     if       WS-Norm-Desc = REC-PATTERN (PF-Rec-Idx)
069500              set WS-Recur-Found to true
069600     else
069700              set PF-Rec-Idx up by 1
069800     end-if.
069900*
070000 ba410-Exit.  exit.
070100*
070200 aa090-Close-Files           section.
070300***********************************
070400     close    PF-Txn-File.
070500     display  "PF040 RECORDS READ      = " WS-Records-Read
070600              upon console.
070700     display  "PF040 GROUPS RECURRING  = " WS-Groups-Recurring
070800              upon console.
070900     display  "PF040 TXNS NEWLY FLAGGED= " WS-Flagged-Cnt
071000              upon console.
071100*
071200 aa090-Exit.  exit section.
