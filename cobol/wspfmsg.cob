000100*
000200* Shared error / status message literals for the PF suite.
000300* Displayed to SYSOUT by each program's error paragraphs.
000400* 09/11/25 vbc - Created (req PF-000).
000500* 25/11/25 vbc - Added PF-MSG-08/09 for Recurring & Export.
000550* 11/12/25 vbc - Added PF-MSG-11, blank-description abort (req PF-001).
000600*
000700 01  PF-Messages.
000800     03  PF-MSG-01  pic x(60)
000900         value "PF-01 UNABLE TO OPEN STATEMENT INPUT FILE".
001000     03  PF-MSG-02  pic x(60)
001100         value "PF-02 INVALID DATE ON INPUT RECORD - RECORD SKIPPED".
001200     03  PF-MSG-03  pic x(60)
001300         value "PF-03 UNABLE TO OPEN TRANSACTION MASTER FILE".
001400     03  PF-MSG-04  pic x(60)
001500         value "PF-04 DUPLICATE TRANSACTION - RECORD DROPPED".
001600     03  PF-MSG-05  pic x(60)
001700         value "PF-05 CATEGORY RULE TABLE FULL - RULE IGNORED".
001800     03  PF-MSG-06  pic x(60)
001900         value "PF-06 BUDGET NOT FOUND FOR CATEGORY - NO COMPARISON".
002000     03  PF-MSG-07  pic x(60)
002100         value "PF-07 WORK TABLE FULL - ENTRY DROPPED".
002200     03  PF-MSG-08  pic x(60)
002300         value "PF-08 RECURRING TABLE FULL - PATTERN DROPPED".
002400     03  PF-MSG-09  pic x(60)
002500         value "PF-09 UNABLE TO OPEN EXPORT OUTPUT FILE".
002600     03  PF-MSG-10  pic x(60)
002700         value "PF-10 NO CRITERIA SUPPLIED FOR QUERY - ALL SELECTED".
002750     03  PF-MSG-11  pic x(60)
002775         value "PF-11 BLANK DESCRIPTION - RUN ABORTED, SEE ROW NUMBER".
