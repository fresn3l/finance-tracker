000100*****************************************************************
000200*                                                               *
000300*              Personal Finance   -   Analyze                   *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pfsummry.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       14/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Reads the whole master (Pftxn.dat) once and
002000*                    builds three things from it: a monthly
002100*                    summary table (income/expense/net/savings
002200*                    rate per Year/Month, with a per-category
002300*                    breakdown carried inside each month), a
002400*                    spending-pattern table (one row per
002500*                    category of categorised expenses, all
002600*                    months combined) and a trend flag on each
002700*                    pattern row from the last 3 monthly
002800*                    summaries, ranked by total spend and cut
002900*                    down to the top Ws-Top-N (default 10), plus
003000*                    an average-monthly-spend figure struck
003100*                    across all months on file.  Two reports are
003200*                    produced from the one run.
003300*
003400*    Called Modules. None.
003500*    Files used.     Pftxn.dat (in), Pfsumr.dat (out, report).
003600*    Error messages. PF-MSG-03, PF-MSG-07.
003700*
003800* Changes:
003900* 14/11/1988 vbc  1.00 Created (req PF-004).
004000* 30/11/1998 vbc  1.01 Year-2000 review - Sum-Year already 4
004100*                      digits, no change needed.
004200* 23/10/2025 vbc  1.02 Re-platformed onto GnuCOBOL.
004300* 17/11/2025 vbc  1.03 Trend classification added, +/-10% on
004400*                      the trailing 3 months (req PF-004).
004500* 21/11/2025 vbc  1.04 Category totals widened, savings rate
004600*                      made a signed field (req PF-019).
004700* 11/12/2025 vbc  1.05 Summary table now sorted Year/Month
004800*                      ascending before trend classification
004900*                      and printing - rows were carried in
005000*                      master-scan discovery order, which is
005100*                      not guaranteed to be chronological
005200*                      (audit finding, req PF-004).
005300* 11/12/2025 vbc  1.06 Added Aa075 to rank patterns descending
005400*                      by total and cut the table to Ws-Top-N -
005500*                      audit found the report was printing every
005600*                      pattern in discovery order with no ranking
005700*                      or cap.  Also struck an average-monthly-
005800*                      spend figure onto the summary footing
005900*                      (both req PF-004, audit finding).
006000*
006100*****************************************************************
006200* Part of the Applewood Computers Accounting System.  Copyright
006300* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
006400* GNU General Public License - see file COPYING for details.
006500*****************************************************************
006600*
006700 environment             division.
006800*================================
006900*
007000 copy "envdiv.cob".
007100 SPECIAL-NAMES.
007200     C01 IS TOP-OF-FORM.
007300*
007400 input-output            section.
007500 file-control.
007600 copy "selpftxn.cob".
007700 copy "selpfsumr.cob".
007800*
007900 data                    division.
008000*================================
008100*
008200 file section.
008300*
008400 copy "fdpftxn.cob".
008500 copy "fdpfsumr.cob".
008600*
008700 working-storage section.
008800*-----------------------
008900 77  Prog-Name           pic x(15)   value "PFSUMMRY (1.06)".
009000*
009100 copy "wspfmsg.cob".
009200 copy "wspfdfn.cob".
009300 copy "wspfsum.cob".
009400 copy "wspfpat.cob".
009500*
009600*    A redefinition of the current summary row used only while
009700*    classifying trends, so the half-vs-half sum can be built
009800*    with plain arithmetic instead of a fourth working table.
009900*
010000 01  WS-Trend-Window.
010100     03  WS-Trend-Entry           pic s9(9)v99 comp-3
010200                                   occurs 3.
010300 01  WS-Trend-Count               pic 9        comp.
010400 01  WS-Sort-Scan                 pic 9        comp.
010500*
010600*    Full-row swap area for the Aa025 bubble sort - sized to
010700*    the exact length of one Pf-Summary-Entry (1072 bytes).
010800*
010900 01  WS-Sum-Hold                  pic x(1072).
011000*
011100*    Full-row swap area for the Aa075 bubble sort - sized to
011200*    the exact length of one Pf-Pattern-Entry (61 bytes).
011300*
011400 01  WS-Pat-Hold                  pic x(61).
011500*
011600 01  WS-Data.
011700     03  WS-Eof-Switch            pic x       value "N".
011800         88  WS-Eof                          value "Y".
011900     03  WS-Type-Switch           pic x.
012000         88  WS-Is-Expense                   value "E".
012100         88  WS-Is-Income                    value "I".
012200         88  WS-Is-Neither                   value "N".
012300     03  WS-Records-Read          pic 9(7)    comp  value zero.
012400     03  WS-Sum-Swap-Switch       pic x       value "N".
012500         88  WS-Sum-Swap-Made                 value "Y".
012600     03  WS-Pat-Swap-Switch       pic x       value "N".
012700         88  WS-Pat-Swap-Made                 value "Y".
012800     03  WS-First-Half-Cnt        pic 9        comp.
012900     03  WS-Sum-First-Half        pic s9(9)v99 comp-3.
013000     03  WS-Sum-Second-Half       pic s9(9)v99 comp-3.
013100     03  WS-Grand-Cat-Total       pic s9(11)v99 comp-3
013200                                   value zero.
013300     03  WS-Grand-Expense-Total   pic s9(11)v99 comp-3
013400                                   value zero.
013500     03  WS-Avg-Monthly-Expense   pic s9(9)v99  comp-3
013600                                   value zero.
013700     03  WS-Top-N                 pic 9(2)      comp
013800                                   value 10.
013900*
014000*    Flat mirror fields for the Report Writer - Report Writer
014100*    SOURCE and CONTROL items must be plain elementary items,
014200*    not members of an occurs table, so each month/category row
014300*    is copied here before its GENERATE (see aa060 below).
014400*
014500 01  WS-RW-Fields.
014550     03  WS-RW-Period.
014560         05  WS-RW-Year           pic 9999.
014570         05  WS-RW-Month          pic 99.
014580     03  WS-RW-Period-Key         redefines WS-RW-Period
014590                                   pic 9(6).
014800     03  WS-RW-Income             pic s9(9)v99  comp-3.
014900     03  WS-RW-Expenses           pic s9(9)v99  comp-3.
015000     03  WS-RW-Net                pic s9(9)v99  comp-3.
015100     03  WS-RW-Count              pic 9(5)      comp.
015200     03  WS-RW-Savings            pic s9(3)v99  comp-3.
015300     03  WS-RW-Cat-Name           pic x(20).
015400     03  WS-RW-Cat-Amount         pic s9(9)v99  comp-3.
015500*
015600 01  WS-File-Status.
015700     03  PF-Txn-Status            pic xx      value zero.
015800     03  PF-Sumr-Status           pic xx      value zero.
015900*
016000 report section.
016100*---------------
016200 rd  PF-Summary-Report
016300     control final
016400     page limit 60 lines
016500     heading 1
016600     first detail 4
016700     last detail 55
016800     footing 58.
016900*
017000 01  Sumr-Page-Head  type page heading.
017100     03  line 1.
017200         05  column 1   pic x(30)
017300                         value "APPLEWOOD COMPUTERS - PFSUMMRY".
017400         05  column 50  pic x(20)
017500                         value "MONTHLY SUMMARY REPORT".
017600*
017700 01  Sumr-Month-Head  type is detail.
017800     03  line plus 2.
017900         05  column 1   pic x(10)  value "YEAR/MONTH".
018000         05  column 12  pic 9999   source WS-RW-Year.
018100         05  column 17  pic x(1)   value "/".
018200         05  column 18  pic 99     source WS-RW-Month.
018300     03  line plus 1.
018400         05  column 3   pic x(15)  value "TOTAL INCOME".
018500         05  column 25  pic zzz,zzz,zz9.99- source WS-RW-Income.
018600     03  line plus 1.
018700         05  column 3   pic x(15)  value "TOTAL EXPENSES".
018800         05  column 25  pic zzz,zzz,zz9.99- source WS-RW-Expenses.
018900     03  line plus 1.
019000         05  column 3   pic x(15)  value "NET".
019100         05  column 25  pic zzz,zzz,zz9.99- source WS-RW-Net.
019200     03  line plus 1.
019300         05  column 3   pic x(20)  value "TRANSACTION COUNT".
019400         05  column 25  pic zzz,zz9   source WS-RW-Count.
019500     03  line plus 1.
019600         05  column 3   pic x(15)  value "SAVINGS RATE %".
019700         05  column 25  pic zz9.99- source WS-RW-Savings.
019800*
019900 01  Sumr-Cat-Line  type is detail.
020000     03  line plus 1.
020100         05  column 5   pic x(20)  source WS-RW-Cat-Name.
020200         05  column 30  pic zzz,zz9.99- source WS-RW-Cat-Amount.
020300*
020400 01  Sumr-Foot  type control footing final.
020500     03  line plus 2.
020600         05  column 1  pic x(13)  value "GRAND TOTALS".
020700     03  line plus 1.
020800         05  column 3  pic x(20)  value "TOTAL EXPENSES ALL".
020900         05  column 25 pic zzz,zzz,zz9.99- source WS-Grand-Cat-Total.
021000     03  line plus 1.
021100         05  column 3  pic x(22)  value "AVERAGE MONTHLY SPEND".
021200         05  column 25 pic zzz,zzz,zz9.99-
021300                        source WS-Avg-Monthly-Expense.
021400*
021500 rd  PF-Pattern-Report
021600     page limit 60 lines
021700     heading 1
021800     first detail 4
021900     last detail 55
022000     footing 58.
022100*
022200 01  Patr-Page-Head  type page heading.
022300     03  line 1.
022400         05  column 1   pic x(30)
022500                         value "APPLEWOOD COMPUTERS - PFSUMMRY".
022600         05  column 50  pic x(20)
022700                         value "SPENDING PATTERN REPORT".
022800     03  line 3.
022900         05  column 1   pic x(20)  value "CATEGORY".
023000         05  column 22  pic x(5)   value "COUNT".
023100         05  column 29  pic x(12)  value "TOTAL".
023200         05  column 43  pic x(12)  value "AVERAGE".
023300         05  column 57  pic x(12)  value "MIN".
023400         05  column 71  pic x(12)  value "MAX".
023500         05  column 85  pic x(6)   value "PCT".
023600         05  column 93  pic x(10)  value "TREND".
023700*
023800 01  Patr-Detail  type is detail.
023900     03  line plus 1.
024000         05  column 1   pic x(20)  source PAT-CATEGORY (PF-Pat-Idx).
024100         05  column 22  pic zz9    source PAT-COUNT (PF-Pat-Idx).
024200         05  column 27  pic zzz,zz9.99- source PAT-TOTAL (PF-Pat-Idx).
024300         05  column 41  pic zzz,zz9.99- source PAT-AVERAGE (PF-Pat-Idx).
024400         05  column 55  pic zzz,zz9.99- source PAT-MIN (PF-Pat-Idx).
024500         05  column 69  pic zzz,zz9.99- source PAT-MAX (PF-Pat-Idx).
024600         05  column 84  pic zz9.99 source PAT-PCT-OF-TOTAL (PF-Pat-Idx).
024700         05  column 93  pic x(10)  source PAT-TREND (PF-Pat-Idx).
024800*
024900 procedure division.
025000*===================
025100*
025200 aa000-Main                  section.
025300***********************************
025400     perform  aa010-Open-Files.
025500     perform  aa020-Load-Master.
025600     perform  aa025-Sort-Summary-Table.
025700     perform  aa070-Build-Spending-Patterns.
025800     perform  aa075-Rank-Top-Patterns.
025900     perform  aa080-Classify-Trends.
026000     perform  aa060-Print-Reports.
026100     perform  aa090-Close-Files.
026200     goback.
026300*
026400 aa000-Exit.  exit section.
026500*
026600 aa010-Open-Files            section.
026700***********************************
026800     open     input    PF-Txn-File.
026900     if       PF-Txn-Status not = "00"
027000              display  PF-MSG-03 upon console
027100              move     16 to return-code
027200              goback
027300     end-if.
027400*
027500     open     output   PF-Sumr-File.
027600     if       PF-Sumr-Status not = "00"
027700              display  PF-MSG-03 upon console
027800              close    PF-Txn-File
027900              move     16 to return-code
028000              goback
028100     end-if.
028200*
028300 aa010-Exit.  exit section.
028400*
028500*---------------------------------------------------------------
028600* One pass over the master: builds the monthly summary table
028700* (Pf-Summary-Table) with its embedded per-category breakdown.
028800*---------------------------------------------------------------
028900 aa020-Load-Master           section.
029000***********************************
029100     perform  ba000-Read-One-Txn thru ba000-Exit
029200              until    WS-Eof.
029300     close    PF-Txn-File.
029400*
029500 aa020-Exit.  exit section.
029600*
029700 ba000-Read-One-Txn.
029800     read     PF-Txn-File next record
029900              at end   set WS-Eof to true
030000     end-read.
030100     if       WS-Eof
030200              go to ba000-Exit.
030300*
030400     add      1 to WS-Records-Read.
030500     perform  ba010-Classify-Type thru ba010-Exit.
030600     if       WS-Is-Neither
030700              go to ba000-Exit.
030800*
030900     perform  ba020-Find-Or-Add-Month thru ba020-Exit.
031000     add      1 to SUM-TXN-COUNT (PF-Sum-Idx).
031100*
031200     if       WS-Is-Income
031300              add TXN-AMOUNT to TOTAL-INCOME (PF-Sum-Idx)
031400     else
031500              compute TOTAL-EXPENSES (PF-Sum-Idx) =
031600                      TOTAL-EXPENSES (PF-Sum-Idx) - TXN-AMOUNT
031700              if TXN-CATEGORY not = spaces
031800                 perform ba030-Add-Category-Amount
031900                         thru ba030-Exit
032000              end-if
032100     end-if.
032200*
032300 ba000-Exit.  exit.
032400*
032500*    Expense: type D, or type T with amount negative.
032600*    Income : type C, or type T with amount positive.
032700*
032800 ba010-Classify-Type.
032900     evaluate true
033000         when TXN-IS-DEBIT
033100              move "E" to WS-Type-Switch
033200         when TXN-IS-CREDIT
033300              move "I" to WS-Type-Switch
033400         when TXN-IS-TRANSFER and TXN-AMOUNT < zero
033500              move "E" to WS-Type-Switch
033600         when TXN-IS-TRANSFER and TXN-AMOUNT > zero
033700              move "I" to WS-Type-Switch
033800         when other
033900              move "N" to WS-Type-Switch
034000     end-evaluate.
034100*
034200 ba010-Exit.  exit.
034300*
034400 ba020-Find-Or-Add-Month.
034500     set      WS-Sum-Found to false.
034600     set      PF-Sum-Idx to 1.
034700     perform  ba021-Test-One-Month thru ba021-Exit
034800              until    PF-Sum-Idx > PF-Summary-Count
034900                       or WS-Sum-Found.
035000*
035100     if       not WS-Sum-Found
035200              if   PF-Summary-Count < 60
035300                   add  1 to PF-Summary-Count
035400                   set  PF-Sum-Idx to PF-Summary-Count
035500                   move TXN-YEAR to SUM-YEAR (PF-Sum-Idx)
035600                   move TXN-MONTH to SUM-MONTH (PF-Sum-Idx)
035700                   move zero to TOTAL-INCOME (PF-Sum-Idx)
035800                                TOTAL-EXPENSES (PF-Sum-Idx)
035900                                SUM-TXN-COUNT (PF-Sum-Idx)
036000                                PF-Summary-Cat-Count (PF-Sum-Idx)
036100              else
036200                   display PF-MSG-07 upon console
036300                   move  1 to PF-Sum-Idx
036400              end-if
036500     end-if.
036600*
036700 ba020-Exit.  exit.
036800*
036900 ba021-Test-One-Month.
037000     if       TXN-YEAR = SUM-YEAR (PF-Sum-Idx)
037100              and TXN-MONTH = SUM-MONTH (PF-Sum-Idx)
037200              set WS-Sum-Found to true
037300     else
037400              set PF-Sum-Idx up by 1
037500     end-if.
037600*
037700 ba021-Exit.  exit.
037800*
037900 ba030-Add-Category-Amount.
038000     set      WS-Cat-Found to false.
038100     set      PF-Sum-Cat-Idx to 1.
038200     perform  ba031-Test-One-Cat thru ba031-Exit
038300              until    PF-Sum-Cat-Idx > PF-Summary-Cat-Count
038400                                        (PF-Sum-Idx)
038500                       or WS-Cat-Found.
038600*
038700     if       not WS-Cat-Found
038800              if   PF-Summary-Cat-Count (PF-Sum-Idx) < 40
038900                   add  1 to PF-Summary-Cat-Count (PF-Sum-Idx)
039000                   set  PF-Sum-Cat-Idx
039100                        to PF-Summary-Cat-Count (PF-Sum-Idx)
039200                   move TXN-CATEGORY
039300                        to SUM-CAT-NAME (PF-Sum-Idx PF-Sum-Cat-Idx)
039400                   move zero
039500                        to SUM-CAT-AMOUNT (PF-Sum-Idx
039600                                           PF-Sum-Cat-Idx)
039700              else
039800                   display PF-MSG-07 upon console
039900                   go to ba030-Exit
040000              end-if
040100     end-if.
040200*
040300     compute  SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx) =
040400              SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
040500              - TXN-AMOUNT.
040600*
040700 ba030-Exit.  exit.
040800*
040900 ba031-Test-One-Cat.
041000     if       TXN-CATEGORY
041100                  = SUM-CAT-NAME (PF-Sum-Idx PF-Sum-Cat-Idx)
041200              set WS-Cat-Found to true
041300     else
041400              set PF-Sum-Cat-Idx up by 1
041500     end-if.
041600*
041700 ba031-Exit.  exit.
041800*
041900*---------------------------------------------------------------
042000* Rows were appended above in whatever order the master file
042100* happened to present new Year/Months, which is not necessarily
042200* chronological.  Aa080's trend test reads the table's trailing
042300* rows as the latest months, and the printed report is required
042400* ascending, so a Year/Month bubble sort is run here before
042500* either of those - a swap-flag pass over at most 60 rows.
042600*---------------------------------------------------------------
042700 aa025-Sort-Summary-Table    section.
042800***********************************
042900     if       PF-Summary-Count < 2
043000              go to aa025-Exit.
043100     move     "Y" to WS-Sum-Swap-Switch.
043200     perform  ba040-One-Sum-Pass thru ba040-Exit
043300              until    not WS-Sum-Swap-Made.
043400*
043500 aa025-Exit.  exit section.
043600*
043700 ba040-One-Sum-Pass.
043800     move     "N" to WS-Sum-Swap-Switch.
043900     set      PF-Sum-Idx to 1.
044000     perform  ba041-Compare-One-Pair thru ba041-Exit
044100              until    PF-Sum-Idx > PF-Summary-Count - 1.
044200*
044300 ba040-Exit.  exit.
044400*
044500 ba041-Compare-One-Pair.
044600     set      PF-Sum-Idx2 to PF-Sum-Idx.
044700     set      PF-Sum-Idx2 up by 1.
044800     if       SUM-YEAR (PF-Sum-Idx) > SUM-YEAR (PF-Sum-Idx2)
044900              or (SUM-YEAR (PF-Sum-Idx) = SUM-YEAR (PF-Sum-Idx2)
045000                  and SUM-MONTH (PF-Sum-Idx) >
045100                      SUM-MONTH (PF-Sum-Idx2))
045200              move     PF-Summary-Entry (PF-Sum-Idx)  to WS-Sum-Hold
045300              move     PF-Summary-Entry (PF-Sum-Idx2) to
045400                       PF-Summary-Entry (PF-Sum-Idx)
045500              move     WS-Sum-Hold to PF-Summary-Entry (PF-Sum-Idx2)
045600              move     "Y" to WS-Sum-Swap-Switch
045700     end-if.
045800     set      PF-Sum-Idx up by 1.
045900*
046000 ba041-Exit.  exit.
046100*
046200*---------------------------------------------------------------
046300* Net, savings rate, and the spending-pattern table are all
046400* derived from the summary table once loading is finished.
046500*---------------------------------------------------------------
046600 aa070-Build-Spending-Patterns section.
046700***********************************
046800     set      PF-Sum-Idx to 1.
046900     perform  ba100-Roll-Up-One-Month thru ba100-Exit
047000              until    PF-Sum-Idx > PF-Summary-Count.
047100     perform  ba200-Finish-One-Pattern thru ba200-Exit
047200              varying  PF-Pat-Idx from 1 by 1
047300              until    PF-Pat-Idx > PF-Pattern-Count.
047400*
047500     if       PF-Summary-Count = zero
047600              move zero to WS-Avg-Monthly-Expense
047700     else
047800              compute WS-Avg-Monthly-Expense rounded =
047900                      WS-Grand-Expense-Total / PF-Summary-Count
048000     end-if.
048100*
048200 aa070-Exit.  exit section.
048300*
048400 ba100-Roll-Up-One-Month.
048500     compute  NET-AMOUNT (PF-Sum-Idx) =
048600              TOTAL-INCOME (PF-Sum-Idx)
048700              - TOTAL-EXPENSES (PF-Sum-Idx).
048800*
048900     if       TOTAL-INCOME (PF-Sum-Idx) = zero
049000              move "N" to SAVINGS-RATE-VALID (PF-Sum-Idx)
049100              move zero to SAVINGS-RATE (PF-Sum-Idx)
049200     else
049300              move "Y" to SAVINGS-RATE-VALID (PF-Sum-Idx)
049400              compute SAVINGS-RATE (PF-Sum-Idx) rounded =
049500                      (NET-AMOUNT (PF-Sum-Idx) * 100)
049600                      / TOTAL-INCOME (PF-Sum-Idx)
049700     end-if.
049800*
049900     add      TOTAL-EXPENSES (PF-Sum-Idx) to WS-Grand-Expense-Total.
050000*
050100     set      PF-Sum-Cat-Idx to 1.
050200     perform  ba110-Roll-Up-One-Cat thru ba110-Exit
050300              until    PF-Sum-Cat-Idx
050400                       > PF-Summary-Cat-Count (PF-Sum-Idx).
050500*
050600     set      PF-Sum-Idx up by 1.
050700*
050800 ba100-Exit.  exit.
050900*
051000 ba110-Roll-Up-One-Cat.
051100     perform  ba120-Find-Or-Add-Pattern thru ba120-Exit.
051200*
051300     set      PF-Sum-Cat-Idx up by 1.
051400*
051500 ba110-Exit.  exit.
051600*
051700 ba120-Find-Or-Add-Pattern.
051800     set      WS-Pat-Found to false.
051900     set      PF-Pat-Idx to 1.
052000     perform  ba121-Test-One-Pattern thru ba121-Exit
052100              until    PF-Pat-Idx > PF-Pattern-Count
052200                       or WS-Pat-Found.
052300*
052400     if       not WS-Pat-Found
052500              if   PF-Pattern-Count < 40
052600                   add  1 to PF-Pattern-Count
052700                   set  PF-Pat-Idx to PF-Pattern-Count
052800                   move SUM-CAT-NAME (PF-Sum-Idx PF-Sum-Cat-Idx)
052900                        to PAT-CATEGORY (PF-Pat-Idx)
053000                   move zero to PAT-TOTAL (PF-Pat-Idx)
053100                                PAT-COUNT (PF-Pat-Idx)
053200                   move SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
053300                        to PAT-MIN (PF-Pat-Idx)
053400                        PAT-MAX (PF-Pat-Idx)
053500              else
053600                   display PF-MSG-07 upon console
053700                   go to ba120-Exit
053800              end-if
053900     end-if.
054000*
054100     add      1 to PAT-COUNT (PF-Pat-Idx).
054200     add      SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
054300              to PAT-TOTAL (PF-Pat-Idx).
054400     add      SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
054500              to WS-Grand-Cat-Total.
054600     if       SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
054700                  < PAT-MIN (PF-Pat-Idx)
054800              move SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
054900                   to PAT-MIN (PF-Pat-Idx)
055000     end-if.
055100     if       SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
055200                  > PAT-MAX (PF-Pat-Idx)
055300              move SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
055400                   to PAT-MAX (PF-Pat-Idx)
055500     end-if.
055600*
055700 ba120-Exit.  exit.
055800*
055900 ba121-Test-One-Pattern.
056000     if       SUM-CAT-NAME (PF-Sum-Idx PF-Sum-Cat-Idx)
056100                  = PAT-CATEGORY (PF-Pat-Idx)
056200              set WS-Pat-Found to true
056300     else
056400              set PF-Pat-Idx up by 1
056500     end-if.
056600*
056700 ba121-Exit.  exit.
056800*
056900 ba200-Finish-One-Pattern.
057000     if       PAT-COUNT (PF-Pat-Idx) = zero
057100              go to ba200-Exit.
057200*
057300     compute  PAT-AVERAGE (PF-Pat-Idx) rounded =
057400              PAT-TOTAL (PF-Pat-Idx) / PAT-COUNT (PF-Pat-Idx).
057500*
057600     if       WS-Grand-Cat-Total = zero
057700              move zero to PAT-PCT-OF-TOTAL (PF-Pat-Idx)
057800     else
057900              compute PAT-PCT-OF-TOTAL (PF-Pat-Idx) rounded =
058000                      (PAT-TOTAL (PF-Pat-Idx) * 100)
058100                      / WS-Grand-Cat-Total
058200     end-if.
058300*
058400 ba200-Exit.  exit.
058500*
058600*---------------------------------------------------------------
058700* Top-N categories by spend - descending sort on Pat-Total,
058800* same full-row bubble idiom as Aa025, then the table is simply
058900* truncated to Ws-Top-N entries (operator sets Ws-Top-N and
059000* recompiles - see Ws-Data).
059100*---------------------------------------------------------------
059200 aa075-Rank-Top-Patterns      section.
059300***********************************
059400     if       PF-Pattern-Count < 2
059500              go to aa075-Trunc.
059600     move     "Y" to WS-Pat-Swap-Switch.
059700     perform  ba050-One-Pat-Pass thru ba050-Exit
059800              until    not WS-Pat-Swap-Made.
059900*
060000 aa075-Trunc.
060100     if       PF-Pattern-Count > WS-Top-N
060200              move WS-Top-N to PF-Pattern-Count
060300     end-if.
060400*
060500 aa075-Exit.  exit section.
060600*
060700 ba050-One-Pat-Pass.
060800     move     "N" to WS-Pat-Swap-Switch.
060900     set      PF-Pat-Idx to 1.
061000     perform  ba051-Compare-One-Pair thru ba051-Exit
061100              until    PF-Pat-Idx > PF-Pattern-Count - 1.
061200*
061300 ba050-Exit.  exit.
061400*
061500 ba051-Compare-One-Pair.
061600     set      PF-Pat-Idx2 to PF-Pat-Idx.
061700     set      PF-Pat-Idx2 up by 1.
061800     if       PAT-TOTAL (PF-Pat-Idx) < PAT-TOTAL (PF-Pat-Idx2)
061900              move     PF-Pattern-Entry (PF-Pat-Idx)  to WS-Pat-Hold
062000              move     PF-Pattern-Entry (PF-Pat-Idx2) to
062100                       PF-Pattern-Entry (PF-Pat-Idx)
062200              move     WS-Pat-Hold to PF-Pattern-Entry (PF-Pat-Idx2)
062300              move     "Y" to WS-Pat-Swap-Switch
062400     end-if.
062500     set      PF-Pat-Idx up by 1.
062600*
062700 ba051-Exit.  exit.
062800*
062900*---------------------------------------------------------------
063000* Trend per pattern from the trailing 3 monthly summaries -
063100* split in half, compare second-half sum to first-half x 1.10
063200* / x 0.90.  Fewer than 2 summaries in the window - no trend.
063300*---------------------------------------------------------------
063400 aa080-Classify-Trends       section.
063500***********************************
063600     perform  ba300-Classify-One-Pattern thru ba300-Exit
063700              varying  PF-Pat-Idx from 1 by 1
063800              until    PF-Pat-Idx > PF-Pattern-Count.
063900*
064000 aa080-Exit.  exit section.
064100*
064200 ba300-Classify-One-Pattern.
064300     move     spaces to PAT-TREND (PF-Pat-Idx).
064400     move     zero to WS-Trend-Count.
064500*
064600     set      PF-Sum-Idx to 1.
064700     if       PF-Summary-Count > 3
064800              compute PF-Sum-Idx = PF-Summary-Count - 2
064900     end-if.
065000*
065100     perform  ba310-Collect-One-Month thru ba310-Exit
065200              varying  PF-Sum-Idx from PF-Sum-Idx by 1
065300              until    PF-Sum-Idx > PF-Summary-Count.
065400*
065500     if       WS-Trend-Count < 2
065600              go to ba300-Exit.
065700*
065800     perform  ba320-Sum-Halves thru ba320-Exit.
065900*
066000     evaluate true
066100         when WS-Sum-Second-Half
066200                  > WS-Sum-First-Half * 1.10
066300              move "INCREASING" to PAT-TREND (PF-Pat-Idx)
066400         when WS-Sum-Second-Half
066500                  < WS-Sum-First-Half * 0.90
066600              move "DECREASING" to PAT-TREND (PF-Pat-Idx)
066700         when other
066800              move "STABLE"     to PAT-TREND (PF-Pat-Idx)
066900     end-evaluate.
067000*
067100 ba300-Exit.  exit.
067200*
067300 ba310-Collect-One-Month.
067400     set      WS-Cat-Found to false.
067500     set      PF-Sum-Cat-Idx to 1.
067600     perform  ba311-Test-Cat-In-Month thru ba311-Exit
067700              until    PF-Sum-Cat-Idx
067800                       > PF-Summary-Cat-Count (PF-Sum-Idx)
067900                       or WS-Cat-Found.
068000*
068100     add      1 to WS-Trend-Count.
068200     if       WS-Cat-Found
068300              move SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
068400                   to WS-Trend-Entry (WS-Trend-Count)
068500     else
068600              move zero to WS-Trend-Entry (WS-Trend-Count)
068700     end-if.
068800*
068900 ba310-Exit.  exit.
069000*
069100 ba311-Test-Cat-In-Month.
069200     if       SUM-CAT-NAME (PF-Sum-Idx PF-Sum-Cat-Idx)
069300                  = PAT-CATEGORY (PF-Pat-Idx)
069400              set WS-Cat-Found to true
069500     else
069600              set PF-Sum-Cat-Idx up by 1
069700     end-if.
069800*
069900 ba311-Exit.  exit.
070000*
070100 ba320-Sum-Halves.
070200     compute  WS-First-Half-Cnt = WS-Trend-Count / 2.
070300     move     zero to WS-Sum-First-Half WS-Sum-Second-Half.
070400*
070500     perform  ba321-Add-One-To-Half thru ba321-Exit
070600              varying  WS-Sort-Scan from 1 by 1
070700              until    WS-Sort-Scan > WS-Trend-Count.
070800*
070900 ba320-Exit.  exit.
071000*
071100 ba321-Add-One-To-Half.
071200     if       WS-Sort-Scan <= WS-First-Half-Cnt
071300              add WS-Trend-Entry (WS-Sort-Scan)
071400                  to WS-Sum-First-Half
071500     else
071600              add WS-Trend-Entry (WS-Sort-Scan)
071700                  to WS-Sum-Second-Half
071800     end-if.
071900*
072000 ba321-Exit.  exit.
072100*
072200 aa060-Print-Reports         section.
072300***********************************
072400     initiate PF-Summary-Report.
072500     perform  ba400-Generate-One-Month thru ba400-Exit
072600              varying  PF-Sum-Idx from 1 by 1
072700              until    PF-Sum-Idx > PF-Summary-Count.
072800     terminate PF-Summary-Report.
072900*
073000     initiate PF-Pattern-Report.
073100     perform  ba420-Print-One-Pattern thru ba420-Exit
073200              varying  PF-Pat-Idx from 1 by 1
073300              until    PF-Pat-Idx > PF-Pattern-Count.
073400     terminate PF-Pattern-Report.
073500*
073600     close    PF-Sumr-File.
073700*
073800 aa060-Exit.  exit section.
073900*
074000*    One month header line per month, then its category lines -
074100*    a month with no categorised expenses still prints its
074200*    totals, with one blank category line, so the run total for
074300*    that month is never silently missing from the report.
074400*
074500 ba400-Generate-One-Month.
074600     move     SUM-YEAR (PF-Sum-Idx)      to WS-RW-Year.
074700     move     SUM-MONTH (PF-Sum-Idx)     to WS-RW-Month.
074800     move     TOTAL-INCOME (PF-Sum-Idx)  to WS-RW-Income.
074900     move     TOTAL-EXPENSES (PF-Sum-Idx) to WS-RW-Expenses.
075000     move     NET-AMOUNT (PF-Sum-Idx)    to WS-RW-Net.
075100     move     SUM-TXN-COUNT (PF-Sum-Idx) to WS-RW-Count.
075200     move     SAVINGS-RATE (PF-Sum-Idx)  to WS-RW-Savings.
075300     generate Sumr-Month-Head.
075400*
075500     set      PF-Sum-Cat-Idx to 1.
075600     if       PF-Summary-Cat-Count (PF-Sum-Idx) = zero
075700              move spaces to WS-RW-Cat-Name
075800              move zero   to WS-RW-Cat-Amount
075900              generate Sumr-Cat-Line
076000              go to ba400-Exit
076100     end-if.
076200     perform  ba410-Print-One-Cat thru ba410-Exit
076300              until    PF-Sum-Cat-Idx
076400                       > PF-Summary-Cat-Count (PF-Sum-Idx).
076500*
076600 ba400-Exit.  exit.
076700*
076800 ba410-Print-One-Cat.
076900     move     SUM-CAT-NAME (PF-Sum-Idx PF-Sum-Cat-Idx)
077000              to WS-RW-Cat-Name.
077100     move     SUM-CAT-AMOUNT (PF-Sum-Idx PF-Sum-Cat-Idx)
077200              to WS-RW-Cat-Amount.
077300     generate Sumr-Cat-Line.
077400     set      PF-Sum-Cat-Idx up by 1.
077500*
077600 ba410-Exit.  exit.
077700*
077800 ba420-Print-One-Pattern.
077900     generate Patr-Detail.
078000*
078100 ba420-Exit.  exit.
078200*
078300 aa090-Close-Files           section.
078400***********************************
078500     close    PF-Txn-File.
078600     display  "PFSUMMRY RECORDS READ = " WS-Records-Read
078700              upon console.
078800     display  "PFSUMMRY MONTHS BUILT = " PF-Summary-Count
078900              upon console.
079000     display  "PFSUMMRY PATTERNS     = " PF-Pattern-Count
079100              upon console.
079200*
079300 aa090-Exit.  exit section.
