000100*****************************************************************
000200*                                                               *
000300*              Personal Finance   -   Recurring Detect          *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pf040.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       11/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Reads the whole master (Pftxn.dat), builds
002000*                    a normalized "pattern" for each description
002100*                    (case folded, long digit runs and corporate
002200*                    suffixes stripped, spacing collapsed),
002300*                    groups transactions by pattern, and for any
002400*                    group with 3 or more hits works out whether
002500*                    it recurs monthly/weekly/yearly and how
002600*                    confident we are.  Each group's occurrence
002700*                    dates are sorted into ascending order before
002800*                    the day intervals are computed - Pf030 only
002900*                    appends to Pftxn.dat but a Categorize rerun
003000*                    or a corrected statement re-load can still
003100*                    land an earlier-dated row after a later one.
003200*                    Results go to the recurring report
003300*                    (Pfrecr.dat); the master is then re-read and
003400*                    rewritten, flagging every transaction whose
003500*                    pattern was found recurring.
003600*
003700*    Called Modules. None.
003800*    Files used.     Pftxn.dat (i-o), Pfrecr.dat (out, report).
003900*    Error messages. PF-MSG-03, PF-MSG-07, PF-MSG-08.
004000*
004100* Changes:
004200* 11/11/1988 vbc  1.00 Created (req PF-007).
004300* 30/11/1998 vbc  1.01 Year-2000 review - date arithmetic here
004400*                      already worked in Ccyymmdd, no change.
004500* 24/10/2025 vbc  1.02 Re-platformed onto GnuCOBOL.
004600* 13/11/2025 vbc  1.03 Confidence formula and frequency windows
004700*                      fixed at the values in the run book
004800*                      (req PF-007).
004900* 20/11/2025 vbc  1.04 Corporate-suffix strip and digit-run
005000*                      strip added ahead of grouping - too many
005100*                      false negatives from invoice numbers
005200*                      embedded in the description.
005300* 11/12/2025 vbc  1.05 Occurrence dates now sorted ascending
005400*                      before the interval calculation - the
005500*                      "roughly date order" assumption did not
005600*                      hold once a corrected re-load could land
005700*                      an out-of-order row (audit finding,
005800*                      req PF-007).
005900* 11/12/2025 vbc  1.06 Wspfrec now carries Rec-Last-Seen-Brk, a
006000*                      Ccyy/Mm/Dd split of the last-seen date
006100*                      (req PF-007).
006200*
006300*****************************************************************
006400* Part of the Applewood Computers Accounting System.  Copyright
006500* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
006600* GNU General Public License - see file COPYING for details.
006700*****************************************************************
006800*
006900 environment             division.
007000*================================
007100*
007200 copy "envdiv.cob".
007300 SPECIAL-NAMES.
007400     C01 IS TOP-OF-FORM.
007500*
007600 input-output            section.
007700 file-control.
007800 copy "selpftxn.cob".
007900 copy "selpfrecr.cob".
008000*
008100 data                    division.
008200*================================
008300*
008400 file section.
008500*
008600 copy "fdpftxn.cob".
008700 copy "fdpfrecr.cob".
008800*
008900 working-storage section.
009000*-----------------------
009100 77  Prog-Name           pic x(15)   value "PF040  (1.06)".
009200*
009300 copy "wspfmsg.cob".
009400 copy "wspfdfn.cob".
009500 copy "wspfrec.cob".
009600*
009700*    Candidate group table - one entry per distinct pattern seen
009800*    while scanning the master.  Room for 200 distinct patterns;
009900*    only the ones with 3+ hits are carried to Pf-Recurring-Table
010000*    (60 rows) for reporting.  Each group keeps up to 60
010100*    occurrence dates for the interval calculation - plenty for
010200*    a monthly bill over five years.
010300*
010400 01  WS-Group-Table.
010500     03  WS-Group-Entry           occurs 200
010600                                   indexed by WS-Grp-Idx.
010700         05  GRP-PATTERN         pic x(40).
010800         05  GRP-COUNT           pic 9(3)      comp.
010900         05  GRP-MIN-AMT         pic s9(9)v99  comp-3.
011000         05  GRP-MAX-AMT         pic s9(9)v99  comp-3.
011100         05  GRP-SUM-AMT         pic s9(11)v99 comp-3.
011200         05  GRP-LAST-DATE       pic 9(8)      comp.
011300         05  GRP-OCC-DATE        pic 9(8)      comp
011400                                  occurs 60
011500                                  indexed by WS-Occ-Idx
011600                                             WS-Occ-Idx2.
011700 01  WS-Group-Count               pic 9(3)      comp  value zero.
011800*
011900*    Character-rebuild work area for description normalization.
012000*
012100 01  WS-Upper-Desc                pic x(40).
012200 01  WS-Norm-Work                 pic x(40).
012300 01  WS-Norm-Desc                 pic x(40).
012400 01  WS-Char                      pic x.
012500 01  WS-Prev-Was-Space            pic x       value "Y".
012600 01  WS-In-Pos                    pic 99      comp.
012700 01  WS-Out-Pos                   pic 99      comp.
012800 01  WS-Digit-Run-Len             pic 99      comp.
012900 01  WS-Digit-Run-Start           pic 99      comp.
013000 01  WS-Trim-Len                  pic 99      comp.
013100*
013200*    Corporate suffixes stripped from the end of a normalized
013300*    description before it is used as the group key.
013400*
013500 01  WS-Suffix-Table.
013600     03  filler  pic x(4)  value "INC ".
013700     03  filler  pic x(4)  value "LLC ".
013800     03  filler  pic x(4)  value "LTD ".
013900     03  filler  pic x(4)  value "CORP".
014000 01  WS-Suffix-Redef  redefines WS-Suffix-Table.
014100     03  WS-Suffix-Entry  pic x(4)  occurs 4.
014200*
014300 01  WS-Data.
014400     03  WS-Load-Eof-Switch       pic x       value "N".
014500         88  WS-Load-Eof                     value "Y".
014600     03  WS-Rewrite-Eof-Switch    pic x       value "N".
014700         88  WS-Rewrite-Eof                  value "Y".
014800     03  WS-Grp-Found-Switch      pic x       value "N".
014900         88  WS-Grp-Found                    value "Y".
015000     03  WS-Recur-Found-Switch    pic x       value "N".
015100         88  WS-Recur-Found                  value "Y".
015200     03  WS-Suffix-Idx            pic 9       comp.
015300     03  WS-Occ-Swap-Switch       pic x       value "N".
015400         88  WS-Occ-Swap-Made                 value "Y".
015500     03  WS-Occ-Limit             pic 9(3)    comp.
015600     03  WS-Occ-Hold              pic 9(8)    comp.
015700     03  WS-Interval-Sum          pic 9(9)    comp.
015800     03  WS-Interval-Cnt          pic 9(3)    comp.
015900     03  WS-Interval-Avg          pic 9(5)v99 comp-3.
016000     03  WS-Interval-Min          pic 9(5)    comp.
016100     03  WS-Interval-Max          pic 9(5)    comp.
016200     03  WS-This-Interval         pic s9(5)   comp.
016300     03  WS-Conf-Term-1           pic 9v999   comp-3.
016400     03  WS-Conf-Term-2           pic 9v999   comp-3.
016500     03  WS-Conf-Term-3           pic 9v999   comp-3.
016600     03  WS-Records-Read          pic 9(7)    comp  value zero.
016700     03  WS-Groups-Recurring      pic 9(5)    comp  value zero.
016800     03  WS-Flagged-Cnt           pic 9(7)    comp  value zero.
016900     03  WS-Recur-Frequency       pic x(8).
017000     03  WS-Recur-Confidence      pic 9v99    comp-3.
017100     03  WS-Sort-Idx2             pic 9(3)    comp.
017200*
017300 01  WS-Sort-Hold                 pic x(72).
017400*
017500 01  WS-Date-Work.
017600     03  WD-YEAR                  pic 9(4).
017700     03  WD-MONTH                 pic 99.
017800     03  WD-DAY                   pic 99.
017900*
018000 01  WS-File-Status.
018100     03  PF-Txn-Status            pic xx      value zero.
018200     03  PF-Recr-Status           pic xx      value zero.
018300*
018400 report section.
018500*---------------
018600 rd  PF-Recurring-Report
018700     control final
018800     page limit 60 lines
018900     heading 1
019000     first detail 4
019100     last detail 55
019200     footing 58.
019300*
019400 01  Recr-Page-Head  type page heading.
019500     03  line 1.
019600         05  column 1   pic x(30)
019700                         value "APPLEWOOD COMPUTERS  -  PF040".
019800         05  column 50  pic x(20)
019900                         value "RECURRING TXN REPORT".
020000     03  line 3.
020100         05  column 1   pic x(9)   value "PATTERN".
020200         05  column 42  pic x(8)   value "AVG AMT".
020300         05  column 53  pic x(9)   value "FREQUENCY".
020400         05  column 63  pic x(5)   value "COUNT".
020500         05  column 70  pic x(10)  value "LAST SEEN".
020600         05  column 82  pic x(13)  value "NEXT EXPECTED".
020700         05  column 97  pic x(4)   value "CONF".
020800*
020900 01  Recr-Detail  type is detail.
021000     03  line plus 1.
021100         05  column 1   pic x(40)  source REC-PATTERN (PF-Rec-Idx).
021200         05  column 42  pic zzz,zz9.99- source REC-AVG-AMOUNT (PF-Rec-Idx).
021300         05  column 53  pic x(8)   source REC-FREQUENCY (PF-Rec-Idx).
021400         05  column 63  pic zz9    source REC-OCCURRENCE-COUNT (PF-Rec-Idx).
021500         05  column 70  pic 9999/99/99 source REC-LAST-SEEN (PF-Rec-Idx).
021600         05  column 82  pic 9999/99/99 source REC-NEXT-EXPECTED (PF-Rec-Idx).
021700         05  column 97  pic 9.99   source REC-CONFIDENCE (PF-Rec-Idx).
021800*
021900 01  Recr-Foot  type control footing final.
022000     03  line plus 2.
022100         05  column 1  pic x(30)
022200                        value "*** END OF RECURRING REPORT ***".
022300*
022400 procedure division.
022500*===================
022600*
022700 aa000-Main                  section.
022800***********************************
022900     perform  aa010-Open-Files.
023000     perform  aa020-Load-And-Group.
023100     perform  aa050-Classify-Groups.
023200     perform  aa055-Sort-By-Confidence.
023300     perform  aa060-Print-Report.
023400     perform  aa070-Rewrite-Flags.
023500     perform  aa090-Close-Files.
023600     goback.
023700*
023800 aa000-Exit.  exit section.
023900*
024000 aa010-Open-Files            section.
024100***********************************
024200     open     input    PF-Txn-File.
024300     if       PF-Txn-Status not = "00"
024400              display  PF-MSG-03 upon console
024500              move     16 to return-code
024600              goback
024700     end-if.
024800*
024900     open     output   PF-Recr-File.
025000     if       PF-Recr-Status not = "00"
025100              display  PF-MSG-03 upon console
025200              close    PF-Txn-File
025300              move     16 to return-code
025400              goback
025500     end-if.
025600*
025700 aa010-Exit.  exit section.
025800*
025900 aa020-Load-And-Group        section.
026000***********************************
026100     perform  ba000-Read-And-Group thru ba000-Exit
026200              until    WS-Load-Eof.
026300     close    PF-Txn-File.
026400*
026500 aa020-Exit.  exit section.
026600*
026700 ba000-Read-And-Group.
026800     read     PF-Txn-File
026900              at end   set WS-Load-Eof to true
027000     end-read.
027100     if       WS-Load-Eof
027200              go to ba000-Exit.
027300*
027400     add      1 to WS-Records-Read.
027500     perform  ba100-Normalize-Desc thru ba100-Exit.
027600     perform  ba200-Find-Or-Add-Group thru ba200-Exit.
027700*
027800 ba000-Exit.  exit.
027900*
028000*---------------------------------------------------------------
028100* Normalize Txn-Desc into Ws-Norm-Desc:
028200*   fold case, delete digit runs of 4+, collapse blanks,
028300*   drop a trailing corporate suffix (Inc/Llc/Ltd/Corp).
028400*---------------------------------------------------------------
028500 ba100-Normalize-Desc.
028600     move     TXN-DESC to WS-Upper-Desc.
028700     inspect  WS-Upper-Desc
028800              converting "abcdefghijklmnopqrstuvwxyz"
028900                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
029000     move     spaces to WS-Norm-Work.
029100     move     1 to WS-Out-Pos.
029200     move     zero to WS-Digit-Run-Len WS-Digit-Run-Start.
029300     move     "Y" to WS-Prev-Was-Space.
029400*
029500     perform  ba110-Rebuild-One-Char thru ba110-Exit
029600              varying  WS-In-Pos from 1 by 1
029700              until    WS-In-Pos > 40.
029800*
029900     if       WS-Digit-Run-Len >= 4
030000              move WS-Digit-Run-Start to WS-Out-Pos
030100     end-if.
030200*
030300     move     WS-Norm-Work to WS-Norm-Desc.
030400     perform  ba120-Strip-Suffix thru ba120-Exit.
030500*
030600 ba100-Exit.  exit.
030700*
030800 ba110-Rebuild-One-Char.
030900     move     WS-Upper-Desc (WS-In-Pos:1) to WS-Char.
031000*
031100     if       WS-Char is numeric
031200              if       WS-Digit-Run-Len = zero
031300                       move WS-Out-Pos to WS-Digit-Run-Start
031400              end-if
031500              move     WS-Char to WS-Norm-Work (WS-Out-Pos:1)
031600              add      1 to WS-Out-Pos
031700              add      1 to WS-Digit-Run-Len
031800              move     "N" to WS-Prev-Was-Space
031900              go to ba110-Exit
032000     end-if.
032100*
032200     if       WS-Digit-Run-Len >= 4
032300              move WS-Digit-Run-Start to WS-Out-Pos
032400     end-if.
032500     move     zero to WS-Digit-Run-Len.
032600*
032700     if       WS-Char = space
032800              if       WS-Prev-Was-Space = "Y"
032900                       go to ba110-Exit
033000              end-if
033100              move     "Y" to WS-Prev-Was-Space
033200     else
033300              move     "N" to WS-Prev-Was-Space
033400     end-if.
033500*
033600     move     WS-Char to WS-Norm-Work (WS-Out-Pos:1).
033700     add      1 to WS-Out-Pos.
033800*
033900 ba110-Exit.  exit.
034000*
034100 ba120-Strip-Suffix.
034200     move     40 to WS-Trim-Len.
034300     perform  ba121-Trim-Back thru ba121-Exit
034400              until    WS-Norm-Desc (WS-Trim-Len:1) not = space
034500                       or WS-Trim-Len = 1.
034600     if       WS-Trim-Len < 5
034700              go to ba120-Exit.
034800*
034900     perform  ba122-Test-One-Suffix thru ba122-Exit
035000              varying  WS-Suffix-Idx from 1 by 1
035100              until    WS-Suffix-Idx > 4.
035200*
035300 ba120-Exit.  exit.
035400*
035500 ba121-Trim-Back.
035600     subtract 1 from WS-Trim-Len.
035700*
035800 ba121-Exit.  exit.
035900*
036000 ba122-Test-One-Suffix.
036100     if       WS-Norm-Desc (WS-Trim-Len - 3:4)
036200                  = WS-Suffix-Entry (WS-Suffix-Idx)
036300              move spaces
036400                   to WS-Norm-Desc (WS-Trim-Len - 4:5)
036500     end-if.
036600*
036700 ba122-Exit.  exit.
036800*
036900 ba200-Find-Or-Add-Group.
037000     set      WS-Grp-Found to false.
037100     set      WS-Grp-Idx to 1.
037200     perform  ba210-Test-One-Group thru ba210-Exit
037300              until    WS-Grp-Idx > WS-Group-Count
037400                       or WS-Grp-Found.
037500*
037600     if       not WS-Grp-Found
037700              if       WS-Group-Count < 200
037800                       add  1 to WS-Group-Count
037900                       set  WS-Grp-Idx to WS-Group-Count
038000                       move WS-Norm-Desc
038100                            to GRP-PATTERN (WS-Grp-Idx)
038200                       move zero to GRP-COUNT (WS-Grp-Idx)
038300                       move TXN-AMOUNT to WS-Conf-Term-1
038400                       if   TXN-AMOUNT < zero
038500                            compute GRP-MIN-AMT (WS-Grp-Idx)
038600                                  = zero - TXN-AMOUNT
038700                       else
038800                            move TXN-AMOUNT
038900                                 to GRP-MIN-AMT (WS-Grp-Idx)
039000                       end-if
039100                       move GRP-MIN-AMT (WS-Grp-Idx)
039200                            to GRP-MAX-AMT (WS-Grp-Idx)
039300                       move zero to GRP-SUM-AMT (WS-Grp-Idx)
039400              else
039500                       display PF-MSG-07 upon console
039600                       go to ba200-Exit
039700              end-if
039800     end-if.
039900*
040000     perform  ba220-Accumulate-Occurrence thru ba220-Exit.
040100*
040200 ba200-Exit.  exit.
040300*
040400 ba210-Test-One-Group.
040500     if       WS-Norm-Desc = GRP-PATTERN (WS-Grp-Idx)
040600              set WS-Grp-Found to true
040700     else
040800              set WS-Grp-Idx up by 1
040900     end-if.
041000*
041100 ba210-Exit.  exit.
041200*
041300 ba220-Accumulate-Occurrence.
041400     add      1 to GRP-COUNT (WS-Grp-Idx).
041500     move     TXN-DATE to GRP-LAST-DATE (WS-Grp-Idx).
041600     if       GRP-COUNT (WS-Grp-Idx) <= 60
041700              move TXN-DATE
041800                   to GRP-OCC-DATE (WS-Grp-Idx
041900                                    GRP-COUNT (WS-Grp-Idx))
042000     end-if.
042100*
042200     if       TXN-AMOUNT < zero
042300              compute WS-Conf-Term-1 = zero - TXN-AMOUNT
042400     else
042500              move    TXN-AMOUNT to WS-Conf-Term-1
042600     end-if.
042700     add      WS-Conf-Term-1 to GRP-SUM-AMT (WS-Grp-Idx).
042800     if       WS-Conf-Term-1 < GRP-MIN-AMT (WS-Grp-Idx)
042900              move WS-Conf-Term-1 to GRP-MIN-AMT (WS-Grp-Idx)
043000     end-if.
043100     if       WS-Conf-Term-1 > GRP-MAX-AMT (WS-Grp-Idx)
043200              move WS-Conf-Term-1 to GRP-MAX-AMT (WS-Grp-Idx)
043300     end-if.
043400*
043500 ba220-Exit.  exit.
043600*
043700*---------------------------------------------------------------
043800* Classify every candidate group of 3+ hits: interval pattern,
043900* frequency, confidence, next-expected date.
044000*---------------------------------------------------------------
044100 aa050-Classify-Groups       section.
044200***********************************
044300     set      WS-Grp-Idx to 1.
044400     perform  ba300-Classify-One-Group thru ba300-Exit
044500              until    WS-Grp-Idx > WS-Group-Count.
044600*
044700 aa050-Exit.  exit section.
044800*
044900*---------------------------------------------------------------
045000* Report is required confidence descending - a plain selection
045100* sort over the (at most 60 row) output table, in place.
045200*---------------------------------------------------------------
045300 aa055-Sort-By-Confidence    section.
045400***********************************
045500     if       PF-Recurring-Count < 2
045600              go to aa055-Exit.
045700*
045800     set      PF-Rec-Idx to 1.
045900     perform  ba350-Sort-Pass thru ba350-Exit
046000              until    PF-Rec-Idx >= PF-Recurring-Count.
046100*
046200 aa055-Exit.  exit section.
046300*
046400 ba350-Sort-Pass.
046500     set      WS-Sort-Idx2 to PF-Rec-Idx.
046600     add      1 to WS-Sort-Idx2.
046700     perform  ba351-Sort-Compare thru ba351-Exit
046800              until    WS-Sort-Idx2 > PF-Recurring-Count.
046900     set      PF-Rec-Idx up by 1.
047000*
047100 ba350-Exit.  exit.
047200*
047300 ba351-Sort-Compare.
047400     if       REC-CONFIDENCE (WS-Sort-Idx2)
047500                  > REC-CONFIDENCE (PF-Rec-Idx)
047600              move PF-Recurring-Entry (PF-Rec-Idx)
047700                   to WS-Sort-Hold
047800              move PF-Recurring-Entry (WS-Sort-Idx2)
047900                   to PF-Recurring-Entry (PF-Rec-Idx)
048000              move WS-Sort-Hold
048100                   to PF-Recurring-Entry (WS-Sort-Idx2)
048200     end-if.
048300     add      1 to WS-Sort-Idx2.
048400*
048500 ba351-Exit.  exit.
048600*
048700 ba300-Classify-One-Group.
048800     if       GRP-COUNT (WS-Grp-Idx) < 3
048900              go to ba300-Next.
049000*
049100     perform  ba305-Sort-Occurrences thru ba305-Exit.
049200     perform  ba310-Compute-Intervals thru ba310-Exit.
049300*
049400     evaluate true
049500         when WS-Interval-Avg >= 25 and WS-Interval-Avg <= 35
049600              move "MONTHLY " to WS-Recur-Frequency
049700         when WS-Interval-Avg >= 6  and WS-Interval-Avg <= 8
049800              move "WEEKLY  " to WS-Recur-Frequency
049900         when WS-Interval-Avg >= 360 and WS-Interval-Avg <= 370
050000              move "YEARLY  " to WS-Recur-Frequency
050100         when other
050200              go to ba300-Next
050300     end-evaluate.
050400*
050500     perform  ba320-Compute-Confidence thru ba320-Exit.
050600     perform  ba330-Add-To-Output thru ba330-Exit.
050700*
050800 ba300-Next.
050900     set      WS-Grp-Idx up by 1.
051000*
051100 ba300-Exit.  exit.
051200*
051300*---------------------------------------------------------------
051400* Sort this group's occurrence dates into ascending order - a
051500* bubble sort over at most 60 rows, same pass-and-swap-flag
051600* style as the distinct-value lists in Pfquery.  Only the first
051700* Ws-Occ-Limit slots hold real dates; Grp-Count can exceed 60
051800* but Ba220 above stops recording occurrences past that point.
051900*---------------------------------------------------------------
052000 ba305-Sort-Occurrences.
052100     if       GRP-COUNT (WS-Grp-Idx) < 60
052200              move GRP-COUNT (WS-Grp-Idx) to WS-Occ-Limit
052300     else
052400              move 60 to WS-Occ-Limit
052500     end-if.
052600     if       WS-Occ-Limit < 2
052700              go to ba305-Exit.
052800     move     "Y" to WS-Occ-Swap-Switch.
052900     perform  ba306-One-Occ-Pass thru ba306-Exit
053000              until    not WS-Occ-Swap-Made.
053100*
053200 ba305-Exit.  exit.
053300*
053400 ba306-One-Occ-Pass.
053500     move     "N" to WS-Occ-Swap-Switch.
053600     set      WS-Occ-Idx to 1.
053700     perform  ba307-Compare-One-Pair thru ba307-Exit
053800              until    WS-Occ-Idx > WS-Occ-Limit - 1.
053900*
054000 ba306-Exit.  exit.
054100*
054200 ba307-Compare-One-Pair.
054300     set      WS-Occ-Idx2 to WS-Occ-Idx.
054400     set      WS-Occ-Idx2 up by 1.
054500     if       GRP-OCC-DATE (WS-Grp-Idx WS-Occ-Idx)
054600                  > GRP-OCC-DATE (WS-Grp-Idx WS-Occ-Idx2)
054700              move GRP-OCC-DATE (WS-Grp-Idx WS-Occ-Idx)
054800                   to WS-Occ-Hold
054900              move GRP-OCC-DATE (WS-Grp-Idx WS-Occ-Idx2)
055000                   to GRP-OCC-DATE (WS-Grp-Idx WS-Occ-Idx)
055100              move WS-Occ-Hold
055200                   to GRP-OCC-DATE (WS-Grp-Idx WS-Occ-Idx2)
055300              move "Y" to WS-Occ-Swap-Switch
055400     end-if.
055500     set      WS-Occ-Idx up by 1.
055600*
055700 ba307-Exit.  exit.
055800*
055900 ba310-Compute-Intervals.
056000     move     zero to WS-Interval-Sum WS-Interval-Cnt.
056100     move     99999 to WS-Interval-Min.
056200     move     zero to WS-Interval-Max.
056300*
056400     perform  ba311-One-Interval thru ba311-Exit
056500              varying  WS-In-Pos from 2 by 1
056600              until    WS-In-Pos > GRP-COUNT (WS-Grp-Idx)
056700                       or WS-In-Pos > 60.
056800*
056900     if       WS-Interval-Cnt > zero
057000              compute WS-Interval-Avg rounded
057100                      = WS-Interval-Sum / WS-Interval-Cnt
057200     else
057300              move    zero to WS-Interval-Avg
057400     end-if.
057500*
057600 ba310-Exit.  exit.
057700*
057800 ba311-One-Interval.
057900*    days between successive occurrence dates, treated as
058000*    Ccyymmdd integers - close enough over a short baseline
058100*    span, and every site's data is within one century.  Dates
058200*    come in ascending order out of Ba305 above, so a negative
058300*    interval here can only mean two rows landed on the same
058400*    date - skipped rather than let it drag the average down.
058500*
058600     compute  WS-This-Interval
058700              = GRP-OCC-DATE (WS-Grp-Idx WS-In-Pos)
058800              - GRP-OCC-DATE (WS-Grp-Idx (WS-In-Pos - 1)).
058900     if       WS-This-Interval <= zero
059000              go to ba311-Exit.
059100*
059200     add      WS-This-Interval to WS-Interval-Sum.
059300     add      1 to WS-Interval-Cnt.
059400     if       WS-This-Interval < WS-Interval-Min
059500              move WS-This-Interval to WS-Interval-Min
059600     end-if.
059700     if       WS-This-Interval > WS-Interval-Max
059800              move WS-This-Interval to WS-Interval-Max
059900     end-if.
060000*
060100 ba311-Exit.  exit.
060200*
060300*    Confidence = .4 x min(count/10,1) + .3 x (1 - amt spread)
060400*               + .3 x (1 - interval spread), each term floored
060500*               at zero, result clamped to 1.00 max.
060600*
060700 ba320-Compute-Confidence.
060800     if       GRP-COUNT (WS-Grp-Idx) >= 10
060900              move 1 to WS-Conf-Term-1
061000     else
061100              compute WS-Conf-Term-1 rounded
061200                      = GRP-COUNT (WS-Grp-Idx) / 10
061300     end-if.
061400*
061500     if       GRP-MAX-AMT (WS-Grp-Idx) = zero
061600              move zero to WS-Conf-Term-2
061700     else
061800              compute WS-Conf-Term-2 rounded
061900                    = 1 - ((GRP-MAX-AMT (WS-Grp-Idx)
062000                            - GRP-MIN-AMT (WS-Grp-Idx))
062100                           / GRP-MAX-AMT (WS-Grp-Idx))
062200              if      WS-Conf-Term-2 < zero
062300                      move zero to WS-Conf-Term-2
062400              end-if
062500     end-if.
062600*
062700     if       WS-Interval-Max = zero
062800              move zero to WS-Conf-Term-3
062900     else
063000              compute WS-Conf-Term-3 rounded
063100                    = 1 - ((WS-Interval-Max - WS-Interval-Min)
063200                           / WS-Interval-Max)
063300              if      WS-Conf-Term-3 < zero
063400                      move zero to WS-Conf-Term-3
063500              end-if
063600     end-if.
063700*
063800     compute  WS-Recur-Confidence rounded
063900              = (WS-Conf-Term-1 * 0.4) + (WS-Conf-Term-2 * 0.3)
064000                + (WS-Conf-Term-3 * 0.3).
064100     if       WS-Recur-Confidence > 1
064200              move 1 to WS-Recur-Confidence
064300     end-if.
064400*
064500 ba320-Exit.  exit.
064600*
064700 ba330-Add-To-Output.
064800     if       PF-Recurring-Count >= 60
064900              display PF-MSG-08 upon console
065000              go to ba330-Exit.
065100*
065200     add      1 to PF-Recurring-Count.
065300     set      PF-Rec-Idx to PF-Recurring-Count.
065400     move     GRP-PATTERN (WS-Grp-Idx) to REC-PATTERN (PF-Rec-Idx).
065500     compute  REC-AVG-AMOUNT (PF-Rec-Idx) rounded
065600              = GRP-SUM-AMT (WS-Grp-Idx) / GRP-COUNT (WS-Grp-Idx).
065700     move     WS-Recur-Frequency to REC-FREQUENCY (PF-Rec-Idx).
065800     move     WS-Recur-Confidence to REC-CONFIDENCE (PF-Rec-Idx).
065900     move     GRP-LAST-DATE (WS-Grp-Idx) to REC-LAST-SEEN (PF-Rec-Idx).
066000     move     GRP-COUNT (WS-Grp-Idx)
066100              to REC-OCCURRENCE-COUNT (PF-Rec-Idx).
066200     compute  REC-AMOUNT-VARIANCE (PF-Rec-Idx)
066300              = GRP-MAX-AMT (WS-Grp-Idx) - GRP-MIN-AMT (WS-Grp-Idx).
066400     perform  ba340-Next-Expected thru ba340-Exit.
066500     add      1 to WS-Groups-Recurring.
066600*
066700 ba330-Exit.  exit.
066800*
066900*    Next expected = last date + 30/7/365 days by frequency,
067000*    worked in the Ccyymmdd break fields - good enough for the
067100*    report; no attempt made at real calendar arithmetic across
067200*    a year end here, see run book section 9.
067300*
067400 ba340-Next-Expected.
067500     move     GRP-LAST-DATE (WS-Grp-Idx) to TXN-DATE.
067600     evaluate WS-Recur-Frequency
067700         when "MONTHLY "
067800              add  1 to TXN-MONTH
067900              if   TXN-MONTH > 12
068000                   move 1 to TXN-MONTH
068100                   add  1 to TXN-YEAR
068200              end-if
068300         when "WEEKLY  "
068400              add  7 to TXN-DAY
068500              if   TXN-DAY > 28
068600                   subtract 28 from TXN-DAY
068700                   add  1 to TXN-MONTH
068800                   if   TXN-MONTH > 12
068900                        move 1 to TXN-MONTH
069000                        add  1 to TXN-YEAR
069100                   end-if
069200              end-if
069300         when "YEARLY  "
069400              add  1 to TXN-YEAR
069500     end-evaluate.
069600     move     TXN-DATE to REC-NEXT-EXPECTED (PF-Rec-Idx).
069700*
069800 ba340-Exit.  exit.
069900*
070000 aa060-Print-Report          section.
070100***********************************
070200     initiate PF-Recurring-Report.
070300     perform  ba500-Print-One-Pattern thru ba500-Exit
070400              varying  PF-Rec-Idx from 1 by 1
070500              until    PF-Rec-Idx > PF-Recurring-Count.
070600     terminate PF-Recurring-Report.
070700     close     PF-Recr-File.
070800*
070900 aa060-Exit.  exit section.
071000*
071100 ba500-Print-One-Pattern.
071200     generate Recr-Detail.
071300*
071400 ba500-Exit.  exit.
071500*
071600*---------------------------------------------------------------
071700* Re-read the master, flag every row whose normalized
071800* description matched a recurring group.
071900*---------------------------------------------------------------
072000 aa070-Rewrite-Flags         section.
072100***********************************
072200     open     i-o    PF-Txn-File.
072300     if       PF-Txn-Status not = "00"
072400              display  PF-MSG-03 upon console
072500              goback
072600     end-if.
072700*
072800     perform  ba400-Flag-One-Record thru ba400-Exit
072900              until    WS-Rewrite-Eof.
073000*
073100 aa070-Exit.  exit section.
073200*
073300 ba400-Flag-One-Record.
073400     read     PF-Txn-File next record
073500              at end   set WS-Rewrite-Eof to true
073600     end-read.
073700     if       WS-Rewrite-Eof
073800              go to ba400-Exit.
073900*
074000     perform  ba100-Normalize-Desc thru ba100-Exit.
074100     set      WS-Recur-Found to false.
074200     set      PF-Rec-Idx to 1.
074300     perform  ba410-Test-One-Pattern thru ba410-Exit
074400              until    PF-Rec-Idx > PF-Recurring-Count
074500                       or WS-Recur-Found.
074600*
074700     if       WS-Recur-Found
074800              if TXN-RECURRING-FLAG not = "Y"
074900                 move "Y" to TXN-RECURRING-FLAG
075000                 rewrite PF-Transaction-Record
075100                 add 1 to WS-Flagged-Cnt
075200              end-if
075300     else
075400              if TXN-RECURRING-FLAG not = "N"
075500                 move "N" to TXN-RECURRING-FLAG
075600                 rewrite PF-Transaction-Record
075700              end-if
075800     end-if.
075900*
076000 ba400-Exit.  exit.
076100*
076200 ba410-Test-One-Pattern.
076300     if       WS-Norm-Desc = REC-PATTERN (PF-Rec-Idx)
076400              set WS-Recur-Found to true
076500     else
076600              set PF-Rec-Idx up by 1
076700     end-if.
076800*
076900 ba410-Exit.  exit.
077000*
077100 aa090-Close-Files           section.
077200***********************************
077300     close    PF-Txn-File.
077400     display  "PF040 RECORDS READ      = " WS-Records-Read
077500              upon console.
077600     display  "PF040 GROUPS RECURRING  = " WS-Groups-Recurring
077700              upon console.
077800     display  "PF040 TXNS NEWLY FLAGGED= " WS-Flagged-Cnt
077900              upon console.
078000*
078100 aa090-Exit.  exit section.
