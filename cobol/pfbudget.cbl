000100*****************************************************************
000200*                                                               *
000300*              Personal Finance   -   Budget Alert              *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pfbudget.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       16/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Builds a one-month category-spend table from
002000*                    the master (Pftxn.dat), then reads the budget
002100*                    master (Pfbud.dat) and, for every budget line
002200*                    that matches the requested Year/Month, works
002300*                    out spent, percent spent, remaining and the
002400*                    alert amount (budget x threshold).  An alert
002500*                    line prints once spending reaches the alert
002600*                    amount, and a second, separate line once
002700*                    spending passes the budget itself.  Categories
002800*                    with no budget line are not reported on - see
002900*                    PF-MSG-06.
003000*
003100*    Called Modules. None.
003200*    Files used.     Pftxn.dat (in), Pfbud.dat (in), Pfalrt.dat
003300*                    (out, report).
003400*    Error messages. PF-MSG-03, PF-MSG-06, PF-MSG-07.
003500*
003600* Changes:
003700* 16/11/1988 vbc  1.00 Created (req PF-006).
003800* 30/11/1998 vbc  1.01 Year-2000 review - Bud-Year already 4 digits,
003900*                      no change needed.
004000* 25/10/2025 vbc  1.02 Re-platformed onto GnuCOBOL.
004100* 22/11/2025 vbc  1.03 Requested Year/Month moved to a single
004200*                      working-storage block, set by recompile -
004300*                      matches the Pf010 statement-layout switch
004400*                      (req PF-000).
004500* 11/12/2025 vbc  1.04 Percent-spent column was printing to 2
004600*                      decimals, spec calls for 1 (req PF-006).
004700*
004800*****************************************************************
004900* Part of the Applewood Computers Accounting System.  Copyright
005000* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
005100* GNU General Public License - see file COPYING for details.
005200*****************************************************************
005300*
005400 environment             division.
005500*================================
005600*
005700 copy "envdiv.cob".
005800 SPECIAL-NAMES.
005900     C01 IS TOP-OF-FORM.
006000*
006100 input-output            section.
006200 file-control.
006300 copy "selpftxn.cob".
006400 copy "selpfbud.cob".
006500 copy "selpfalrt.cob".
006600*
006700 data                    division.
006800*================================
006900*
007000 file section.
007100*
007200 copy "fdpftxn.cob".
007300 copy "fdpfbud.cob".
007400 copy "fdpfalrt.cob".
007500*
007600 working-storage section.
007700*-----------------------
007800 77  Prog-Name           pic x(15)   value "PFBUDGET (1.04)".
007900*
008000 copy "wspfmsg.cob".
008100 copy "wspfdfn.cob".
008200*
008300*    Year/Month this run is reporting on - operator sets & recompiles
008400*    this module before each month's budget run, same convention as
008500*    the Pf010 statement-layout switch - see the run book, section 4.
008600*
008700 01  WS-Run-Period.
008800     03  WS-Run-Year             pic 9(4)    value 2026.
008900     03  WS-Run-Month            pic 99      value 01.
009000 01  WS-Run-Period-Numeric  redefines WS-Run-Period  pic 9(6).
009100*                               single Yyyymm form - closing display
009200*                               line only, see Aa090 below.
009300*
009400*    One-month category-spend table, built from the master before
009500*    any budget line is read.  40 rows - same ceiling as the
009600*    category breakdown carried inside Pfsummry's summary table.
009700*
009800 01  WS-Cat-Table.
009900     03  WS-Cat-Entry             occurs 40
010000                                   indexed by WS-Cat-Idx.
010100         05  WS-Cat-Name         pic x(20).
010200         05  WS-Cat-Spent        pic s9(9)v99  comp-3.
010300 01  WS-Cat-Count                 pic 9(3)      comp  value zero.
010400*
010500*    Flat mirror fields for the Report Writer - see pfsummry.cbl's
010600*    change log for why table members cannot be SOURCE/CONTROL
010700*    items directly.
010800*
010900 01  WS-RW-Fields.
011000     03  WS-RW-Category           pic x(20).
011100     03  WS-RW-Budget             pic s9(9)v99  comp-3.
011200     03  WS-RW-Spent              pic s9(9)v99  comp-3.
011300     03  WS-RW-Pct-Spent          pic s9(5)v99  comp-3.
011400     03  WS-RW-Remaining          pic s9(9)v99  comp-3.
011500     03  WS-RW-Alert-Amt          pic s9(9)v99  comp-3.
011600     03  WS-RW-Alert-Msg          pic x(50).
011700*
011800 01  WS-Data.
011900     03  WS-Switches.
012000         05  WS-Txn-Eof-Switch        pic x       value "N".
012100             88  WS-Txn-Eof                      value "Y".
012200         05  WS-Bud-Eof-Switch        pic x       value "N".
012300             88  WS-Bud-Eof                      value "Y".
012400         05  WS-Cat-Found-Switch      pic x       value "N".
012500             88  WS-Cat-Found                    value "Y".
012600         05  WS-Over-Budget-Switch    pic x       value "N".
012700             88  WS-Over-Budget                  value "Y".
012800     03  WS-Switches-Alpha  redefines WS-Switches  pic x(4).
012900*                               reset as one group at Aa000, rather
013000*                               than four separate Moves.
013100     03  WS-Budgets-Read          pic 9(5)    comp  value zero.
013200     03  WS-Budgets-Matched       pic 9(5)    comp  value zero.
013300     03  WS-Alerts-Raised         pic 9(5)    comp  value zero.
013400*
013500 01  WS-File-Status.
013600     03  PF-Txn-Status            pic xx      value zero.
013700     03  PF-Bud-Status            pic xx      value zero.
013800     03  PF-Alrt-Status           pic xx      value zero.
013900*
014000 report section.
014100*---------------
014200 rd  PF-Alert-Report
014300     control final
014400     page limit 60 lines
014500     heading 1
014600     first detail 4
014700     last detail 55
014800     footing 58.
014900*
015000 01  Alrt-Page-Head  type page heading.
015100     03  line 1.
015200         05  column 1   pic x(30)
015300                         value "APPLEWOOD COMPUTERS - PFBUDGET".
015400         05  column 50  pic x(20)
015500                         value "BUDGET ALERT REPORT".
015600     03  line 3.
015700         05  column 1   pic x(20)  value "CATEGORY".
015800         05  column 22  pic x(12)  value "BUDGET".
015900         05  column 36  pic x(12)  value "SPENT".
016000         05  column 50  pic x(8)   value "PCT".
016100         05  column 60  pic x(12)  value "REMAINING".
016200*
016300 01  Alrt-Cat-Line  type is detail.
016400     03  line plus 1.
016500         05  column 1   pic x(20)  source WS-RW-Category.
016600         05  column 22  pic zzz,zz9.99- source WS-RW-Budget.
016700         05  column 36  pic zzz,zz9.99- source WS-RW-Spent.
016800         05  column 51  pic zz9.9- source WS-RW-Pct-Spent.
016900         05  column 60  pic zzz,zz9.99- source WS-RW-Remaining.
017000*
017100 01  Alrt-Warn-Line  type is detail.
017200     03  line plus 1.
017300         05  column 5   pic x(50)  source WS-RW-Alert-Msg.
017400*
017500 01  Alrt-Foot  type control footing final.
017600     03  line plus 2.
017700         05  column 1  pic x(20)  value "BUDGETS MATCHED".
017800         05  column 25 pic zzz,zz9   source WS-Budgets-Matched.
017900     03  line plus 1.
018000         05  column 1  pic x(20)  value "ALERTS RAISED".
018100         05  column 25 pic zzz,zz9   source WS-Alerts-Raised.
018200*
018300 procedure division.
018400*===================
018500*
018600 aa000-Main                  section.
018700***********************************
018800     move     "NNNN" to WS-Switches-Alpha.
018900     perform  aa010-Open-Files.
019000     perform  aa020-Build-Category-Totals.
019100     perform  aa030-Process-Budgets.
019200     perform  aa090-Close-Files.
019300     goback.
019400*
019500 aa000-Exit.  exit section.
019600*
019700 aa010-Open-Files            section.
019800***********************************
019900     open     input    PF-Txn-File.
020000     if       PF-Txn-Status not = "00"
020100              display  PF-MSG-03 upon console
020200              move     16 to return-code
020300              goback
020400     end-if.
020500*
020600     open     input    PF-Bud-File.
020700     if       PF-Bud-Status not = "00"
020800              display  PF-MSG-03 upon console
020900              close    PF-Txn-File
021000              move     16 to return-code
021100              goback
021200     end-if.
021300*
021400     open     output   PF-Alrt-File.
021500     if       PF-Alrt-Status not = "00"
021600              display  PF-MSG-03 upon console
021700              close    PF-Txn-File
021800              close    PF-Bud-File
021900              move     16 to return-code
022000              goback
022100     end-if.
022200*
022300 aa010-Exit.  exit section.
022400*
022500*---------------------------------------------------------------
022600* One pass over the master, filtered to the requested month -
022700* every categorised expense adds to that category's spend row.
022800*---------------------------------------------------------------
022900 aa020-Build-Category-Totals section.
023000***********************************
023100     perform  ba000-Read-One-Txn thru ba000-Exit
023200              until    WS-Txn-Eof.
023300     close    PF-Txn-File.
023400*
023500 aa020-Exit.  exit section.
023600*
023700 ba000-Read-One-Txn.
023800     read     PF-Txn-File next record
023900              at end   set WS-Txn-Eof to true
024000     end-read.
024100     if       WS-Txn-Eof
024200              go to ba000-Exit.
024300*
024400     if       TXN-YEAR not = WS-Run-Year
024500              or TXN-MONTH not = WS-Run-Month
024600              go to ba000-Exit.
024700     if       TXN-CATEGORY = spaces
024800              go to ba000-Exit.
024900     if       not ((TXN-IS-DEBIT)
025000              or (TXN-IS-TRANSFER and TXN-AMOUNT < zero))
025100              go to ba000-Exit.
025200*
025300     perform  ba010-Add-Category-Amount thru ba010-Exit.
025400*
025500 ba000-Exit.  exit.
025600*
025700 ba010-Add-Category-Amount.
025800     set      WS-Cat-Found to false.
025900     set      WS-Cat-Idx to 1.
026000     perform  ba011-Test-One-Cat thru ba011-Exit
026100              until    WS-Cat-Idx > WS-Cat-Count
026200                       or WS-Cat-Found.
026300*
026400     if       not WS-Cat-Found
026500              if   WS-Cat-Count < 40
026600                   add  1 to WS-Cat-Count
026700                   set  WS-Cat-Idx to WS-Cat-Count
026800                   move TXN-CATEGORY to WS-Cat-Name (WS-Cat-Idx)
026900                   move zero to WS-Cat-Spent (WS-Cat-Idx)
027000              else
027100                   display PF-MSG-07 upon console
027200                   go to ba010-Exit
027300              end-if
027400     end-if.
027500*
027600     compute  WS-Cat-Spent (WS-Cat-Idx) =
027700              WS-Cat-Spent (WS-Cat-Idx) - TXN-AMOUNT.
027800*
027900 ba010-Exit.  exit.
028000*
028100 ba011-Test-One-Cat.
028200     if       TXN-CATEGORY = WS-Cat-Name (WS-Cat-Idx)
028300              set WS-Cat-Found to true
028400     else
028500              set WS-Cat-Idx up by 1
028600     end-if.
028700*
028800 ba011-Exit.  exit.
028900*
029000*---------------------------------------------------------------
029100* Read the budget master to the end - every line whose Year/Month
029200* matches the requested period is compared to the spend table and
029300* printed; the rest are skipped without comment.
029400*---------------------------------------------------------------
029500 aa030-Process-Budgets       section.
029600***********************************
029700     initiate PF-Alert-Report.
029800     perform  ba100-Read-One-Budget thru ba100-Exit
029900              until    WS-Bud-Eof.
030000     terminate PF-Alert-Report.
030100     close    PF-Alrt-File.
030200*
030300 aa030-Exit.  exit section.
030400*
030500 ba100-Read-One-Budget.
030600     read     PF-Bud-File next record
030700              at end   set WS-Bud-Eof to true
030800     end-read.
030900     if       WS-Bud-Eof
031000              go to ba100-Exit.
031100*
031200     add      1 to WS-Budgets-Read.
031300     if       BUD-YEAR not = WS-Run-Year
031400              or BUD-MONTH not = WS-Run-Month
031500              go to ba100-Exit.
031600*
031700     add      1 to WS-Budgets-Matched.
031800     perform  ba110-Find-Spent thru ba110-Exit.
031900     perform  ba120-Compute-Status thru ba120-Exit.
032000     perform  ba130-Print-One-Budget thru ba130-Exit.
032100*
032200 ba100-Exit.  exit.
032300*
032400 ba110-Find-Spent.
032500     move     zero to WS-RW-Spent.
032600     set      WS-Cat-Found to false.
032700     set      WS-Cat-Idx to 1.
032800     perform  ba111-Test-One-Cat thru ba111-Exit
032900              until    WS-Cat-Idx > WS-Cat-Count
033000                       or WS-Cat-Found.
033100     if       not WS-Cat-Found
033200              display PF-MSG-06 upon console
033300     end-if.
033400*
033500 ba110-Exit.  exit.
033600*
033700 ba111-Test-One-Cat.
033800     if       BUD-CATEGORY = WS-Cat-Name (WS-Cat-Idx)
033900              set  WS-Cat-Found to true
034000              move WS-Cat-Spent (WS-Cat-Idx) to WS-RW-Spent
034100     else
034200              set WS-Cat-Idx up by 1
034300     end-if.
034400*
034500 ba111-Exit.  exit.
034600*
034700*    Percent-spent, remaining and alert-amount per the run book
034800*    formulas - budget zero forces percent-spent to zero rather
034900*    than a divide-by-zero abend.
035000*
035100 ba120-Compute-Status.
035200     move     BUD-CATEGORY to WS-RW-Category.
035300     move     BUD-AMOUNT   to WS-RW-Budget.
035400     set      WS-Over-Budget to false.
035500     move     spaces       to WS-RW-Alert-Msg.
035600*
035700     if       BUD-AMOUNT = zero
035800              move zero to WS-RW-Pct-Spent
035900     else
036000              compute WS-RW-Pct-Spent rounded =
036100                      (WS-RW-Spent * 100) / BUD-AMOUNT
036200     end-if.
036300*
036400     compute  WS-RW-Remaining = BUD-AMOUNT - WS-RW-Spent.
036500     compute  WS-RW-Alert-Amt rounded =
036600              BUD-AMOUNT * BUD-ALERT-THRESH.
036700*
036800     if       WS-RW-Spent > BUD-AMOUNT
036900              set WS-Over-Budget to true
037000     end-if.
037100*
037200 ba120-Exit.  exit.
037300*
037400 ba130-Print-One-Budget.
037500     generate Alrt-Cat-Line.
037600*
037700     if       WS-RW-Spent >= WS-RW-Alert-Amt
037800              add  1 to WS-Alerts-Raised
037900              perform  ba131-Show-Pct-Alert thru ba131-Exit
038000     end-if.
038100*
038200     if       WS-Over-Budget
038300              add  1 to WS-Alerts-Raised
038400              move "** OVER BUDGET - SEE REMAINING ABOVE **"
038500                   to WS-RW-Alert-Msg
038600              generate Alrt-Warn-Line
038700     end-if.
038800*
038900 ba130-Exit.  exit.
039000*
039100 ba131-Show-Pct-Alert.
039200     move     "** ALERT - PERCENT OF BUDGET SPENT SHOWN ABOVE **"
039300              to WS-RW-Alert-Msg.
039400     generate Alrt-Warn-Line.
039500*
039600 ba131-Exit.  exit.
039700*
039800 aa090-Close-Files           section.
039900***********************************
040000     close    PF-Bud-File.
040100     display  "PFBUDGET PERIOD REPORTED = " WS-Run-Period-Numeric
040200              upon console.
040300     display  "PFBUDGET BUDGETS READ    = " WS-Budgets-Read
040400              upon console.
040500     display  "PFBUDGET BUDGETS MATCHED = " WS-Budgets-Matched
040600              upon console.
040700     display  "PFBUDGET ALERTS RAISED   = " WS-Alerts-Raised
040800              upon console.
040900*
041000 aa090-Exit.  exit section.
