000100*******************************************
000200*                                          *
000300*  Working Storage For Spending Pattern    *
000400*     Table (Analyze) - one entry per      *
000500*     category of categorised expenses.    *
000600*******************************************
000700* 06/11/25 vbc - Created (req PF-004).
000800* 17/11/25 vbc - Added Pat-Trend for the +/-10% classification.
000900* 11/12/25 vbc - Added Pf-Pat-Idx2 for the Aa075 top-N ranking
001000*                sort (audit finding, req PF-004).
001100*
001200 01  PF-Pattern-Table.
001300     03  PF-Pattern-Entry           occurs 40
001400                                     indexed by PF-Pat-Idx
001500                                                PF-Pat-Idx2.
001600         05  PAT-CATEGORY           pic x(20).
001700         05  PAT-TOTAL              pic s9(9)v99  comp-3.
001800         05  PAT-COUNT              pic 9(5)      comp.
001900         05  PAT-AVERAGE            pic s9(9)v99  comp-3.
002000         05  PAT-MIN                pic s9(9)v99  comp-3.
002100         05  PAT-MAX                pic s9(9)v99  comp-3.
002200         05  PAT-PCT-OF-TOTAL       pic 9(3)v99   comp-3.
002300         05  PAT-TREND              pic x(10).
002400*                                      INCREASING/DECREASING/STABLE
002500     03  PF-Pattern-Count           pic 9(3)      comp  value zero.
