000100*******************************************
000200*                                          *
000300*  Record Definition For The Canonical     *
000400*   Transaction (Master Transaction File)  *
000500*     Sequential, appended each run        *
000600*******************************************
000700*  File size 141 bytes.
000800*
000900* 04/11/25 vbc - Created (req PF-001).
001000* 11/11/25 vbc - Added Txn-Recurring-Flag for pf040 output.
001100* 18/11/25 vbc - Txn-Date-Brk added, saves re-slicing date in
001200*                every reporting program.
001300*
001400 01  PF-Transaction-Record.
001500     03  TXN-DATE                pic 9(8)      comp.
001600*                                   ccyymmdd
001700     03  TXN-DATE-BRK  redefines TXN-DATE.
001800         05  TXN-YEAR            pic 9(4).
001900         05  TXN-MONTH           pic 99.
002000         05  TXN-DAY             pic 99.
002100     03  TXN-AMOUNT              pic s9(9)v99  comp-3.
002200*                                   neg = money out, pos = money in
002300     03  TXN-DESC                pic x(40).
002400     03  TXN-TYPE                pic x.
002500         88  TXN-IS-DEBIT                      value "D".
002600         88  TXN-IS-CREDIT                     value "C".
002700         88  TXN-IS-TRANSFER                   value "T".
002800     03  TXN-CATEGORY            pic x(20).
002900*                                   spaces = uncategorised
003000     03  TXN-PARENT-CAT          pic x(20).
003100     03  TXN-ACCOUNT             pic x(10).
003200     03  TXN-REFERENCE           pic x(12).
003300     03  TXN-BALANCE             pic s9(9)v99  comp-3.
003400     03  TXN-RECURRING-FLAG      pic x.
003500         88  TXN-IS-RECURRING                  value "Y".
003600         88  TXN-NOT-RECURRING                 value "N".
003700     03  filler                  pic x(9).
