000100*
000200* File-Control Entry - Newly Parsed Batch (this run's
000300* transactions, before Dedupe appends them to the master).
000400* Record sequential - same shape as the master record.
000500* 10/11/25 vbc - Created (req PF-001).
000600*
000700 select  PF-New-File   assign        pf-file-03
000800                        organization  sequential
000900                        status        PF-New-Status.
