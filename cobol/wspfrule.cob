000100*******************************************
000200*                                          *
000300* Record Definition For Category Rule      *
000400*          Table (compiled in)             *
000500*                                          *
000600*  Ordered keyword table - first keyword   *
000700*  found as a substring of the transaction  
000800*  description (case folded) wins.  Table  *
000900*  built as one long literal per entry and *
001000*  redefined into fixed fields to avoid a  *
001100*  run-time load from a rules file - this  *
001200*  is the shop default rule set and can be *
001300*  superseded by a real PF-Rule-File later *
001400*  if a customer wants their own keywords. *
001500*******************************************
001600*  70 rows now, room left for growth to 90.
001700*
001800* 04/11/25 vbc - Created.
001900* 12/11/25 vbc - Added Banking Fees / ATM / Overdraft group (req PF-014).
002000* 19/11/25 vbc - Widened table to 90 rows for future custom rules.
002100*
002200 01  PF-Rule-Literals.
002300 03  FILLER            pic x(60)  value
002400     "GROCERY             Groceries           Food & Dining       ".
002500 03  FILLER            pic x(60)  value
002600     "SUPERMARKET         Groceries           Food & Dining       ".
002700 03  FILLER            pic x(60)  value
002800     "KROGER              Groceries           Food & Dining       ".
002900 03  FILLER            pic x(60)  value
003000     "SAFEWAY             Groceries           Food & Dining       ".
003100 03  FILLER            pic x(60)  value
003200     "RESTAURANT          Restaurants         Food & Dining       ".
003300 03  FILLER            pic x(60)  value
003400     "PIZZA               Restaurants         Food & Dining       ".
003500 03  FILLER            pic x(60)  value
003600     "MCDONALD            Restaurants         Food & Dining       ".
003700 03  FILLER            pic x(60)  value
003800     "BURGER              Restaurants         Food & Dining       ".
003900 03  FILLER            pic x(60)  value
004000     "STARBUCKS           Coffee Shops        Food & Dining       ".
004100 03  FILLER            pic x(60)  value
004200     "COFFEE              Coffee Shops        Food & Dining       ".
004300 03  FILLER            pic x(60)  value
004400     "DUNKIN              Coffee Shops        Food & Dining       ".
004500 03  FILLER            pic x(60)  value
004600     "GAS                 Gas & Fuel          Transportation      ".
004700 03  FILLER            pic x(60)  value
004800     "SHELL               Gas & Fuel          Transportation      ".
004900 03  FILLER            pic x(60)  value
005000     "EXXON               Gas & Fuel          Transportation      ".
005100 03  FILLER            pic x(60)  value
005200     "CHEVRON             Gas & Fuel          Transportation      ".
005300 03  FILLER            pic x(60)  value
005400     "UBER                Rideshare           Transportation      ".
005500 03  FILLER            pic x(60)  value
005600     "LYFT                Rideshare           Transportation      ".
005700 03  FILLER            pic x(60)  value
005800     "TAXI                Rideshare           Transportation      ".
005900 03  FILLER            pic x(60)  value
006000     "PARKING             Parking             Transportation      ".
006100 03  FILLER            pic x(60)  value
006200     "METRO               Public Transit      Transportation      ".
006300 03  FILLER            pic x(60)  value
006400     "TRANSIT             Public Transit      Transportation      ".
006500 03  FILLER            pic x(60)  value
006600     "AMTRAK              Public Transit      Transportation      ".
006700 03  FILLER            pic x(60)  value
006800     "AMAZON              General Shopping    Shopping            ".
006900 03  FILLER            pic x(60)  value
007000     "TARGET              General Shopping    Shopping            ".
007100 03  FILLER            pic x(60)  value
007200     "WALMART             General Shopping    Shopping            ".
007300 03  FILLER            pic x(60)  value
007400     "COSTCO              General Shopping    Shopping            ".
007500 03  FILLER            pic x(60)  value
007600     "CVS                 Pharmacy            Shopping            ".
007700 03  FILLER            pic x(60)  value
007800     "WALGREENS           Pharmacy            Shopping            ".
007900 03  FILLER            pic x(60)  value
008000     "PHARMACY            Pharmacy            Shopping            ".
008100 03  FILLER            pic x(60)  value
008200     "ELECTRIC            Electric            Bills & Utilities   ".
008300 03  FILLER            pic x(60)  value
008400     "POWER               Electric            Bills & Utilities   ".
008500 03  FILLER            pic x(60)  value
008600     "ENERGY              Electric            Bills & Utilities   ".
008700 03  FILLER            pic x(60)  value
008800     "WATER               Water               Bills & Utilities   ".
008900 03  FILLER            pic x(60)  value
009000     "INTERNET            Internet            Bills & Utilities   ".
009100 03  FILLER            pic x(60)  value
009200     "COMCAST             Internet            Bills & Utilities   ".
009300 03  FILLER            pic x(60)  value
009400     "XFINITY             Internet            Bills & Utilities   ".
009500 03  FILLER            pic x(60)  value
009600     "PHONE               Phone               Bills & Utilities   ".
009700 03  FILLER            pic x(60)  value
009800     "MOBILE              Phone               Bills & Utilities   ".
009900 03  FILLER            pic x(60)  value
010000     "NETFLIX             Streaming Services  Entertainment       ".
010100 03  FILLER            pic x(60)  value
010200     "HULU                Streaming Services  Entertainment       ".
010300 03  FILLER            pic x(60)  value
010400     "SPOTIFY             Streaming Services  Entertainment       ".
010500 03  FILLER            pic x(60)  value
010600     "MOVIE               Movies              Entertainment       ".
010700 03  FILLER            pic x(60)  value
010800     "CINEMA              Movies              Entertainment       ".
010900 03  FILLER            pic x(60)  value
011000     "DOCTOR              Medical             Health & Fitness    ".
011100 03  FILLER            pic x(60)  value
011200     "MEDICAL             Medical             Health & Fitness    ".
011300 03  FILLER            pic x(60)  value
011400     "CLINIC              Medical             Health & Fitness    ".
011500 03  FILLER            pic x(60)  value
011600     "HOSPITAL            Medical             Health & Fitness    ".
011700 03  FILLER            pic x(60)  value
011800     "DENTIST             Dental              Health & Fitness    ".
011900 03  FILLER            pic x(60)  value
012000     "DENTAL              Dental              Health & Fitness    ".
012100 03  FILLER            pic x(60)  value
012200     "GYM                 Fitness             Health & Fitness    ".
012300 03  FILLER            pic x(60)  value
012400     "FITNESS             Fitness             Health & Fitness    ".
012500 03  FILLER            pic x(60)  value
012600     "SALARY              Salary              Income              ".
012700 03  FILLER            pic x(60)  value
012800     "PAYROLL             Salary              Income              ".
012900 03  FILLER            pic x(60)  value
013000     "PAYCHECK            Salary              Income              ".
013100 03  FILLER            pic x(60)  value
013200     "DEPOSIT             Salary              Income              ".
013300 03  FILLER            pic x(60)  value
013400     "REFUND              Refunds             Income              ".
013500 03  FILLER            pic x(60)  value
013600     "REBATE              Refunds             Income              ".
013700 03  FILLER            pic x(60)  value
013800     "TRANSFER            Transfers           Transfers           ".
013900 03  FILLER            pic x(60)  value
014000     "SAVINGS             Transfers           Transfers           ".
014100 03  FILLER            pic x(60)  value
014200     "401K                Transfers           Transfers           ".
014300 03  FILLER            pic x(60)  value
014400     "SUBSCRIPTION        Subscriptions       Subscriptions       ".
014500 03  FILLER            pic x(60)  value
014600     "TUITION             Education           Education           ".
014700 03  FILLER            pic x(60)  value
014800     "SCHOOL              Education           Education           ".
014900 03  FILLER            pic x(60)  value
015000     "UNIVERSITY          Education           Education           ".
015100 03  FILLER            pic x(60)  value
015200     "INSURANCE           Insurance           Insurance           ".
015300 03  FILLER            pic x(60)  value
015400     "PREMIUM             Insurance           Insurance           ".
015500 03  FILLER            pic x(60)  value
015600     "GEICO               Insurance           Insurance           ".
015700 03  FILLER            pic x(60)  value
015800     "FEE                 Banking Fees        Banking             ".
015900 03  FILLER            pic x(60)  value
016000     "ATM                 Banking Fees        Banking             ".
016100 03  FILLER            pic x(60)  value
016200     "OVERDRAFT           Banking Fees        Banking             ".
016300*
016400* Spare rows - keeps table at a round 90 entries for local additions
016500* without a resize of PF-Rule-Table below.
016600*
016700 01  PF-Rule-Spares redefines PF-Rule-Literals.
016800     03  PF-Rule-Filled-Rows  pic x(60)  occurs 70.
016900     03  PF-Rule-Spare-Rows   pic x(60)  occurs 20 value spaces.
017000*
017100 01  PF-Rule-Table redefines PF-Rule-Literals.
017200     03  PF-Rule-Entry              occurs 90
017300                                     indexed by PF-Rule-Idx.
017400         05  RULE-KEYWORD           pic x(20).
017500         05  RULE-CATEGORY          pic x(20).
017600         05  RULE-PARENT            pic x(20).
017700 01  PF-Rule-Count                  pic 9(3)  comp  value 70.
