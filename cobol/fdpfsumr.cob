000100*
000200* FD - Monthly Summary Print.
000300* 14/11/25 vbc - Created (req PF-004).
000400* 21/11/25 vbc - One print file now carries both the monthly
000500*                summary and the spending pattern report -
000600*                saves a JCL step.
000700*
000800 fd  PF-Sumr-File
000900     reports are PF-Summary-Report
001000                  PF-Pattern-Report.
