000100*****************************************************************
000200*                                                               *
000300*              Personal Finance   -   Export                    *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pfexport.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       23/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Straight pass of the transaction master
002000*                    (Pftxn.dat), one columnar line per record to
002100*                    Pfexpr.dat for loading into a spreadsheet or
002200*                    another package - Date, Description, Amount,
002300*                    Category, Parent Category, Type, Account,
002400*                    Reference, Balance, in that order, blank
002500*                    where the master carries no value.  No
002600*                    selection, no totalling - see Pfquery for
002700*                    ad-hoc extracts.
002800*
002900*    Called Modules. None.
003000*    Files used.     Pftxn.dat (in), Pfexpr.dat (out).
003100*    Error messages. PF-MSG-03, PF-MSG-09.
003200*
003300* Changes:
003400* 23/11/1988 vbc  1.00 Created (req PF-008).
003500* 30/11/1998 vbc  1.01 Year-2000 review - Txn-Date already 8
003600*                      digit Ccyymmdd, no change needed.
003700* 27/10/2025 vbc  1.02 Re-platformed onto GnuCOBOL.
003800* 27/11/2025 vbc  1.03 Header line added at the operator's
003900*                      request, so the export is self-describing
004000*                      once opened in a spreadsheet (req PF-008).
004100* 11/12/2025 vbc  1.04 Added Ws-Exp-Date-Brk, a Ccyy/Mm/Dd view
004200*                      of the display date field, for a future
004300*                      dashed-date option raised at the same
004400*                      review as the header line (req PF-008).
004500*
004600*****************************************************************
004700* Part of the Applewood Computers Accounting System.  Copyright
004800* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
004900* GNU General Public License - see file COPYING for details.
005000*****************************************************************
005100*
005200 environment             division.
005300*================================
005400*
005500 copy "envdiv.cob".
005600 SPECIAL-NAMES.
005700     C01 IS TOP-OF-FORM.
005800*
005900 input-output            section.
006000 file-control.
006100 copy "selpftxn.cob".
006200 copy "selpfexpr.cob".
006300*
006400 data                    division.
006500*================================
006600*
006700 file section.
006800*
006900 copy "fdpftxn.cob".
007000 copy "fdpfexpr.cob".
007100*
007200 working-storage section.
007300*-----------------------
007400 77  Prog-Name           pic x(15)   value "PFEXPORT (1.04)".
007500*
007600 copy "wspfmsg.cob".
007700 copy "wspfdfn.cob".
007800*
007900*    One display-form working copy of each packed/binary master
008000*    field - Comp/Comp-3 items cannot be placed straight into a
008100*    Move-built text line, see Ba010 below.
008200*
008300 01  WS-Export-Fields.
008400     03  WS-Exp-Date              pic 9(8).
008500     03  WS-Exp-Date-Brk  redefines WS-Exp-Date.
008600         05  WS-Exp-Year          pic 9(4).
008700         05  WS-Exp-Month         pic 99.
008800         05  WS-Exp-Day           pic 99.
008900     03  WS-Exp-Amount            pic -(9)9.99.
009000     03  WS-Exp-Balance           pic -(9)9.99.
009100 01  WS-Export-Fields-Alpha  redefines WS-Export-Fields
009200                              pic x(30).
009300*                               one group clear before every row.
009400*
009500 01  WS-Print-Line               pic x(160).
009600*
009700 01  WS-Data.
009800     03  WS-Txn-Eof-Switch        pic x       value "N".
009900         88  WS-Txn-Eof                       value "Y".
010000     03  WS-Total-Exported        pic 9(7)    comp  value zero.
010100*
010200 01  WS-File-Status.
010300     03  PF-Txn-Status            pic xx      value zero.
010400     03  PF-Expr-Status           pic xx      value zero.
010500*
010600 procedure division.
010700*===================
010800*
010900 aa000-Main                  section.
011000***********************************
011100     perform  aa010-Open-Files.
011200     perform  aa020-Export-Transactions.
011300     perform  aa090-Close-Files.
011400     goback.
011500*
011600 aa000-Exit.  exit section.
011700*
011800 aa010-Open-Files            section.
011900***********************************
012000     open     input    PF-Txn-File.
012100     if       PF-Txn-Status not = "00"
012200              display  PF-MSG-03 upon console
012300              move     16 to return-code
012400              goback
012500     end-if.
012600*
012700     open     output   PF-Expr-File.
012800     if       PF-Expr-Status not = "00"
012900              display  PF-MSG-09 upon console
013000              close    PF-Txn-File
013100              move     16 to return-code
013200              goback
013300     end-if.
013400*
013500     move     spaces to WS-Print-Line.
013600     string   "DATE      "                     delimited by size
013700              "DESCRIPTION                            "
013800                                                 delimited by size
013900              "AMOUNT        "                  delimited by size
014000              "CATEGORY            "             delimited by size
014100              "PARENT CATEGORY     "             delimited by size
014200              "T "                               delimited by size
014300              "ACCOUNT    "                       delimited by size
014400              "REFERENCE   "                      delimited by size
014500              "BALANCE"                          delimited by size
014600              into WS-Print-Line.
014700     write    PF-Expr-Record from WS-Print-Line.
014800*
014900 aa010-Exit.  exit section.
015000*
015100 aa020-Export-Transactions   section.
015200***********************************
015300     perform  ba000-Export-One-Txn thru ba000-Exit
015400              until    WS-Txn-Eof.
015500*
015600 aa020-Exit.  exit section.
015700*
015800 ba000-Export-One-Txn.
015900     read     PF-Txn-File next record
016000              at end   set WS-Txn-Eof to true
016100     end-read.
016200     if       WS-Txn-Eof
016300              go to ba000-Exit.
016400*
016500     perform  ba010-Build-One-Line thru ba010-Exit.
016600     add      1 to WS-Total-Exported.
016700*
016800 ba000-Exit.  exit.
016900*
017000*---------------------------------------------------------------
017100* Blank output for any field the master carries as spaces - the
017200* Move of a spaces field into a Display picture already leaves
017300* the receiving item spaces, so no separate blanking test is
017400* needed for Category/Parent-Cat/Reference.
017500*---------------------------------------------------------------
017600 ba010-Build-One-Line.
017700     move     spaces to WS-Export-Fields-Alpha.
017800     move     TXN-DATE    to WS-Exp-Date.
017900     move     TXN-AMOUNT  to WS-Exp-Amount.
018000     move     TXN-BALANCE to WS-Exp-Balance.
018100*
018200     move     spaces to WS-Print-Line.
018300     string   WS-Exp-Date        delimited by size
018400              "  "               delimited by size
018500              TXN-DESC           delimited by size
018600              " "                delimited by size
018700              WS-Exp-Amount      delimited by size
018800              "  "               delimited by size
018900              TXN-CATEGORY       delimited by size
019000              " "                delimited by size
019100              TXN-PARENT-CAT     delimited by size
019200              " "                delimited by size
019300              TXN-TYPE           delimited by size
019400              " "                delimited by size
019500              TXN-ACCOUNT        delimited by size
019600              "  "               delimited by size
019700              TXN-REFERENCE      delimited by size
019800              " "                delimited by size
019900              WS-Exp-Balance     delimited by size
020000              into WS-Print-Line.
020100     write    PF-Expr-Record from WS-Print-Line.
020200*
020300 ba010-Exit.  exit.
020400*
020500 aa090-Close-Files           section.
020600***********************************
020700     close    PF-Txn-File.
020800     close    PF-Expr-File.
020900     display  "PFEXPORT TOTAL EXPORTED = " WS-Total-Exported
021000              upon console.
021100*
021200 aa090-Exit.  exit section.
