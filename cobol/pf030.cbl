000100*****************************************************************
000200*                                                               *
000300*          Personal Finance   -   Dedupe & Master Update        *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pf030.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       07/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Reads the categorised batch (Pfnew.dat),
002000*                    builds a composite duplicate key for every
002100*                    row, checks it against the master file's
002200*                    existing keys (loaded to memory at start)
002300*                    and against keys already accepted earlier
002400*                    in this same run, and appends the survivors
002500*                    to Pftxn.dat.  First run with no master
002600*                    present is not an error - Pf-Txn-Status 35
002700*                    on the initial open just means an empty
002800*                    key table.
002900*
003000*    Called Modules. None.
003100*    Files used.     Pfnew.dat (in), Pftxn.dat (i-o/extend).
003200*    Error messages. PF-MSG-03, PF-MSG-04.  See wspfmsg.cob.
003300*
003400* Changes:
003500* 07/11/1988 vbc  1.00 Created (req PF-002).
003600* 19/04/1992 vbc  1.01 Duplicate key now includes Reference -
003700*                      two same-day, same-amount cash rows with
003800*                      different cheque numbers were being
003900*                      wrongly merged.
004000* 08/03/1999 vbc  1.02 Key table widened 5000 -> 20000 rows -
004100*                      three sites hit the old limit at
004200*                      year end (req HD-2213).
004300* 30/11/1998 vbc  1.03 Year-2000 review - Txn-Date already 8
004400*                      digit Ccyymmdd, key comparison unaffected.
004500* 22/10/2025 vbc  1.04 Re-platformed onto GnuCOBOL.
004600* 08/11/2025 vbc  1.05 Rewritten for the current key/table shape
004700*                      (req PF-002).
004800*
004900*****************************************************************
005000* Part of the Applewood Computers Accounting System.  Copyright
005100* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
005200* GNU General Public License - see file COPYING for details.
005300*****************************************************************
005400*
005500 environment             division.
005600*================================
005700*
005800 copy "envdiv.cob".
005900 SPECIAL-NAMES.
006000     C01 IS TOP-OF-FORM.
006100*
006200 input-output            section.
006300 file-control.
006400 copy "selpfnew.cob".
006500 copy "selpftxn.cob".
006600*
006700 data                    division.
006800*================================
006900*
007000 file section.
007100*
007200 copy "fdpfnew.cob".
007300 copy "fdpftxn.cob".
007400*
007500 working-storage section.
007600*-----------------------
007700 77  Prog-Name           pic x(15)   value "PF030  (1.05)".
007800*
007900 copy "wspfmsg.cob".
008000 copy "wspfdfn.cob".
008100*
008200*    Master-file key table - one entry per record already on
008300*    Pftxn.dat, plus one more for every new row this run accepts
008400*    (so later rows in the same batch dedupe against them too).
008500*    20000 rows is comfortably above any one site's four-year
008600*    transaction volume - see change log 08/03/1999.
008700*
008800 01  WS-Master-Key-Table.
008900     03  WS-Master-Key-Entry     occurs 20000
009000                                  indexed by WS-Mkey-Idx.
009100         05  MKEY-Group.
009200             07  MKEY-DATE       pic 9(8).
009300             07  MKEY-AMOUNT     pic s9(9)v99  comp-3.
009400             07  MKEY-DESC       pic x(40).
009500             07  MKEY-REF        pic x(12).
009600         05  MKEY-Alpha  redefines MKEY-Group  pic x(66).
009700*                                    66 bytes - see wspftxn.cob
009800 01  WS-Master-Key-Count         pic 9(5)      comp  value zero.
009900*
010000*    Duplicate key for the row currently being tested.
010100*
010200 01  WS-Work-Key.
010300     03  WKEY-DATE               pic 9(8).
010400     03  WKEY-AMOUNT             pic s9(9)v99  comp-3.
010500     03  WKEY-DESC               pic x(40).
010600     03  WKEY-REF                pic x(12).
010700 01  WS-Work-Key-Alpha  redefines WS-Work-Key  pic x(66).
010800*
010900 01  WS-Data.
011000     03  WS-Master-Existed       pic x       value "N".
011100         88  WS-Master-Exists                value "Y".
011200     03  WS-Load-Eof-Switch      pic x       value "N".
011300         88  WS-Load-Eof                     value "Y".
011400     03  WS-New-Eof-Switch       pic x       value "N".
011500         88  WS-New-Eof                      value "Y".
011600     03  WS-Found-Switch         pic x       value "N".
011700         88  WS-Found                        value "Y".
011800     03  WS-Total-Cnt            pic 9(7)    comp  value zero.
011900     03  WS-New-Cnt              pic 9(7)    comp  value zero.
012000     03  WS-Dup-Cnt              pic 9(7)    comp  value zero.
012100*
012200 01  WS-File-Status.
012300     03  PF-New-Status           pic xx      value zero.
012400     03  PF-Txn-Status           pic xx      value zero.
012500*
012600 procedure division.
012700*===================
012800*
012900 aa000-Main                  section.
013000***********************************
013100     perform  aa010-Open-Files.
013200     perform  aa020-Load-Master-Keys.
013300     perform  aa030-Reopen-Master.
013400     perform  aa050-Dedupe-And-Append.
013500     perform  aa090-Close-Files.
013600     goback.
013700*
013800 aa000-Exit.  exit section.
013900*
014000 aa010-Open-Files            section.
014100***********************************
014200     open     input    PF-New-File.
014300     if       PF-New-Status not = "00"
014400              display  PF-MSG-03 upon console
014500              move     16 to return-code
014600              goback
014700     end-if.
014800*
014900     open     input    PF-Txn-File.
015000     if       PF-Txn-Status = "00"
015100              set      WS-Master-Exists to true
015200     else
015300              if       PF-Txn-Status not = "35"
015400                       display  PF-MSG-03 upon console
015500                       close    PF-New-File
015600                       move     16 to return-code
015700                       goback
015800              end-if
015900     end-if.
016000*
016100 aa010-Exit.  exit section.
016200*
016300 aa020-Load-Master-Keys      section.
016400***********************************
016500     if       not WS-Master-Exists
016600              go to aa020-Exit.
016700*
016800     perform  ba000-Read-Master-Key thru ba000-Exit
016900              until    WS-Load-Eof.
017000     close    PF-Txn-File.
017100*
017200 aa020-Exit.  exit section.
017300*
017400 ba000-Read-Master-Key.
017500     read     PF-Txn-File
017600              at end   set WS-Load-Eof to true
017700     end-read.
017800     if       WS-Load-Eof
017900              go to ba000-Exit.
018000*
018100     if       WS-Master-Key-Count >= 20000
018200              display PF-MSG-04 upon console
018300              go to ba000-Exit.
018400*
018500     add      1 to WS-Master-Key-Count.
018600     move     TXN-DATE      to MKEY-DATE (WS-Master-Key-Count).
018700     move     TXN-AMOUNT    to MKEY-AMOUNT (WS-Master-Key-Count).
018800     move     TXN-DESC      to MKEY-DESC (WS-Master-Key-Count).
018900     inspect  MKEY-DESC (WS-Master-Key-Count)
019000              converting "abcdefghijklmnopqrstuvwxyz"
019100                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
019200     move     TXN-REFERENCE to MKEY-REF (WS-Master-Key-Count).
019300*
019400 ba000-Exit.  exit.
019500*
019600 aa030-Reopen-Master         section.
019700***********************************
019800     if       WS-Master-Exists
019900              open  extend  PF-Txn-File
020000     else
020100              open  output  PF-Txn-File
020200     end-if.
020300     if       PF-Txn-Status not = "00"
020400              display  PF-MSG-03 upon console
020500              close    PF-New-File
020600              move     16 to return-code
020700              goback
020800     end-if.
020900*
021000 aa030-Exit.  exit section.
021100*
021200 aa050-Dedupe-And-Append     section.
021300***********************************
021400     move     zero to WS-Total-Cnt WS-New-Cnt WS-Dup-Cnt.
021500     perform  ba010-Process-One-New thru ba010-Exit
021600              until    WS-New-Eof.
021700*
021800 aa050-Exit.  exit section.
021900*
022000 ba010-Process-One-New.
022100     read     PF-New-File next record
022200              at end   set WS-New-Eof to true
022300     end-read.
022400     if       WS-New-Eof
022500              go to ba010-Exit.
022600*
022700     add      1 to WS-Total-Cnt.
022800     perform  ba020-Build-Dup-Key thru ba020-Exit.
022900     perform  ba030-Search-Master thru ba030-Exit.
023000*
023100     if       WS-Found
023200              add 1 to WS-Dup-Cnt
023300              go to ba010-Exit.
023400*
023500     move     spaces to PF-Transaction-Record.
023600     move     corresponding PF-New-Transaction-Record
023700              to PF-Transaction-Record.
023800     write    PF-Transaction-Record.
023900     add      1 to WS-New-Cnt.
024000*
024100     if       WS-Master-Key-Count < 20000
024200              add  1 to WS-Master-Key-Count
024300              move WS-Work-Key-Alpha
024400                   to MKEY-Alpha (WS-Master-Key-Count)
024500     end-if.
024600*
024700 ba010-Exit.  exit.
024800*
024900 ba020-Build-Dup-Key.
025000     move     TXN-DATE OF PF-New-Transaction-Record
025100              to WKEY-DATE.
025200     move     TXN-AMOUNT OF PF-New-Transaction-Record
025300              to WKEY-AMOUNT.
025400     move     TXN-DESC OF PF-New-Transaction-Record
025500              to WKEY-DESC.
025600     inspect  WKEY-DESC
025700              converting "abcdefghijklmnopqrstuvwxyz"
025800                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
025900     move     TXN-REFERENCE OF PF-New-Transaction-Record
026000              to WKEY-REF.
026100*
026200 ba020-Exit.  exit.
026300*
026400 ba030-Search-Master.
026500     set      WS-Found to false.
026600     set      WS-Mkey-Idx to 1.
026700     perform  ba031-Compare-One-Key thru ba031-Exit
026800              until    WS-Mkey-Idx > WS-Master-Key-Count
026900                       or WS-Found.
027000*
027100 ba030-Exit.  exit.
027200*
027300 ba031-Compare-One-Key.
027400     if       WS-Work-Key-Alpha = MKEY-Alpha (WS-Mkey-Idx)
027500              set WS-Found to true
027600     end-if.
027700     set      WS-Mkey-Idx up by 1.
027800*
027900 ba031-Exit.  exit.
028000*
028100 aa090-Close-Files           section.
028200***********************************
028300     close    PF-New-File.
028400     close    PF-Txn-File.
028500     display  "PF030 TOTAL PARSED    = " WS-Total-Cnt
028600              upon console.
028700     display  "PF030 NEW APPENDED    = " WS-New-Cnt
028800              upon console.
028900     display  "PF030 DUPLICATES SKIP = " WS-Dup-Cnt
029000              upon console.
029100*
029200 aa090-Exit.  exit section.
