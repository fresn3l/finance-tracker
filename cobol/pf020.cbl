000100*****************************************************************
000200*                                                               *
000300*              Personal Finance   -   Categorize                *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pf020.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       05/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Assigns a spending category to each
002000*                    Pf-New-File record without one, by
002100*                    scanning the compiled-in rule table
002200*                    (wspfrule.cob) in order.  First keyword
002300*                    found as a substring of the (case-folded)
002400*                    description wins.  In overwrite mode
002500*                    (Ws-Overwrite-Switch) every row is
002600*                    rescanned, including ones that already
002700*                    carry a category.
002800*
002900*    Called Modules. None.
003000*    Files used.     Pfnew.dat (i-o).
003100*    Error messages. PF-MSG-03.  See wspfmsg.cob.
003200*
003300* Changes:
003400* 05/11/1988 vbc  1.00 Created (req PF-003).
003500* 14/08/1991 vbc  1.01 Added user override file Pfcat, scanned
003600*                      ahead of the compiled table.
003700* 02/02/1996 vbc  1.02 Overwrite-mode flag added but never
003800*                      wired up to anything - taken out again,
003900*                      see run book note from D Ives.
004000* 30/11/1998 vbc  1.03 Year-2000 review - no date fields touched
004100*                      by this module, nothing to change.
004200* 19/09/2003 vbc  1.04 Categorised-rate now reported to 2 dp.
004300* 21/10/2025 vbc  1.05 Re-platformed onto GnuCOBOL.
004400* 12/11/2025 vbc  1.06 Rewritten for the current rule table
004500*                      shape (req PF-003).
004600* 11/12/2025 vbc  1.07 Overwrite-mode flag put back and wired
004700*                      up properly this time - operator can now
004800*                      ask for a full re-categorise instead of
004900*                      uncategorised rows only (req PF-003, see
005000*                      the 1.02 note above).
005100* 11/12/2025 vbc  1.08 Removed the Pfcat.dat user-override table -
005200*                      audit found it changed match precedence
005300*                      beyond the spec'd algorithm (rule table
005400*                      only, in order).  Custom-rule management
005500*                      is out of scope (req PF-003).
005600*
005700*****************************************************************
005800* Part of the Applewood Computers Accounting System.  Copyright
005900* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
006000* GNU General Public License - see file COPYING for details.
006100*****************************************************************
006200*
006300 environment             division.
006400*================================
006500*
006600 copy "envdiv.cob".
006700 SPECIAL-NAMES.
006800     C01 IS TOP-OF-FORM.
006900*
007000 input-output            section.
007100 file-control.
007200 copy "selpfnew.cob".
007300*
007400 data                    division.
007500*================================
007600*
007700 file section.
007800*
007900 copy "fdpfnew.cob".
008000*
008100 working-storage section.
008200*-----------------------
008300 77  Prog-Name           pic x(15)   value "PF020  (1.08)".
008400*
008500 copy "wspfmsg.cob".
008600 copy "wspfdfn.cob".
008700 copy "wspfrule.cob".
008800*
008900*    Overwrite mode - operator sets & recompiles this module
009000*    before a run where every row is to be re-categorised, not
009100*    just the ones still blank - same "set & recompile" convention
009200*    as Pf010's statement-layout switch and Pfbudget's run
009300*    period.  See the run book, section 4.
009400*
009500 01  WS-Run-Parameters.
009600     03  WS-Overwrite-Switch     pic x       value "N".
009700         88  WS-Overwrite-Mode               value "Y".
009800*
009900*    Keyword lengths, computed once so the substring scan below
010000*    can reference-modify each keyword down to its real width
010100*    instead of matching against its trailing filler spaces.
010200*
010300 01  WS-Rule-Keyword-Len         pic 9(2) comp occurs 90.
010400*
010500 01  WS-Data.
010600     03  WS-Eof-Switch           pic x       value "N".
010700         88  WS-Eof                          value "Y".
010800     03  WS-Matched-Switch       pic x       value "N".
010900         88  WS-Matched                      value "Y".
011000     03  WS-Match-Count          pic 9(3)    comp  value zero.
011100     03  WS-Scan-Len             pic 9(2)    comp  value zero.
011200     03  WS-Total-Cnt            pic 9(7)    comp  value zero.
011300     03  WS-Already-Cnt          pic 9(7)    comp  value zero.
011400     03  WS-New-Cat-Cnt          pic 9(7)    comp  value zero.
011500     03  WS-Uncat-Cnt            pic 9(7)    comp  value zero.
011600     03  WS-Cat-Rate             pic 999v99  comp-3 value zero.
011700*
011800 01  WS-Desc-Upper               pic x(40).
011900*
012000 01  WS-File-Status.
012100     03  PF-New-Status           pic xx      value zero.
012200 01  WS-File-Status-Alpha       redefines WS-File-Status
012300                                 pic x(2).
012400*
012500 procedure division.
012600*===================
012700*
012800 aa000-Main                  section.
012900***********************************
013000     perform  aa010-Open-Files.
013100     perform  aa015-Rule-Lengths.
013200     perform  aa050-Categorize-Transactions.
013300     perform  aa090-Close-Files.
013400     goback.
013500*
013600 aa000-Exit.  exit section.
013700*
013800 aa010-Open-Files            section.
013900***********************************
014000     open     i-o      PF-New-File.
014100     if       PF-New-Status not = "00"
014200              display  PF-MSG-03 upon console
014300              move     16 to return-code
014400              goback
014500     end-if.
014600*
014700 aa010-Exit.  exit section.
014800*
014900 aa015-Rule-Lengths          section.
015000***********************************
015100*    Length of each compiled rule keyword, right-to-left scan
015200*    for the last non-space character.
015300*
015400     set      PF-Rule-Idx to 1.
015500     perform  ba005-Length-Of-Rule thru ba005-Exit
015600              until    PF-Rule-Idx > PF-Rule-Count.
015700*
015800 aa015-Exit.  exit section.
015900*
016000 ba005-Length-Of-Rule.
016100     move     20 to WS-Scan-Len.
016200     perform  ba006-Trim-Rule-Kw thru ba006-Exit
016300              until    RULE-KEYWORD (PF-Rule-Idx) (WS-Scan-Len:1)
016400                           not = space
016500                       or WS-Scan-Len = 1.
016600     move     WS-Scan-Len to WS-Rule-Keyword-Len (PF-Rule-Idx).
016700     set      PF-Rule-Idx up by 1.
016800*
016900 ba005-Exit.  exit.
017000*
017100 ba006-Trim-Rule-Kw.
017200     subtract 1 from WS-Scan-Len.
017300*
017400 ba006-Exit.  exit.
017500*
017600 aa050-Categorize-Transactions section.
017700***********************************
017800     move     zero to WS-Total-Cnt WS-Already-Cnt
017900                       WS-New-Cat-Cnt WS-Uncat-Cnt.
018000     perform  ba010-Categorize-One thru ba010-Exit
018100              until    WS-Eof.
018200*
018300     if       WS-Total-Cnt not = zero
018400              compute  WS-Cat-Rate rounded
018500                       = (WS-Already-Cnt + WS-New-Cat-Cnt)
018600                         / WS-Total-Cnt * 100
018700     end-if.
018800*
018900 aa050-Exit.  exit section.
019000*
019100 ba010-Categorize-One.
019200     read     PF-New-File next record
019300              at end   set WS-Eof to true
019400     end-read.
019500     if       WS-Eof
019600              go to ba010-Exit.
019700*
019800     add      1 to WS-Total-Cnt.
019900     if       TXN-CATEGORY OF PF-New-Transaction-Record
020000                  not = spaces
020100              and not WS-Overwrite-Mode
020200              add 1 to WS-Already-Cnt
020300              go to ba010-Exit.
020400*
020500     set      WS-Matched to false.
020600     move     TXN-DESC OF PF-New-Transaction-Record
020700              to WS-Desc-Upper.
020800     inspect  WS-Desc-Upper
020900              converting "abcdefghijklmnopqrstuvwxyz"
021000                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
021100*
021200     perform  ba030-Scan-Rule-Table thru ba030-Exit.
021300*
021400     if       WS-Matched
021500              add 1 to WS-New-Cat-Cnt
021600     else
021700              add 1 to WS-Uncat-Cnt
021800     end-if.
021900*
022000     rewrite  PF-New-Transaction-Record.
022100*
022200 ba010-Exit.  exit.
022300*
022400 ba030-Scan-Rule-Table.
022500     set      PF-Rule-Idx to 1.
022600     perform  ba031-Test-One-Rule thru ba031-Exit
022700              until    PF-Rule-Idx > PF-Rule-Count
022800                       or WS-Matched.
022900*
023000 ba030-Exit.  exit.
023100*
023200 ba031-Test-One-Rule.
023300     move     zero to WS-Match-Count.
023400     inspect  WS-Desc-Upper tallying WS-Match-Count
023500              for all RULE-KEYWORD (PF-Rule-Idx)
023600                      (1:WS-Rule-Keyword-Len (PF-Rule-Idx)).
023700     if       WS-Match-Count > zero
023800              move RULE-CATEGORY (PF-Rule-Idx)
023900                   to TXN-CATEGORY OF PF-New-Transaction-Record
024000              move RULE-PARENT (PF-Rule-Idx)
024100                   to TXN-PARENT-CAT OF PF-New-Transaction-Record
024200              set  WS-Matched to true
024300     end-if.
024400     set      PF-Rule-Idx up by 1.
024500*
024600 ba031-Exit.  exit.
024700*
024800 aa090-Close-Files           section.
024900***********************************
025000     close    PF-New-File.
025100     display  "PF020 TOTAL SCANNED       = " WS-Total-Cnt
025200              upon console.
025300     display  "PF020 ALREADY CATEGORISED = " WS-Already-Cnt
025400              upon console.
025500     display  "PF020 NEWLY CATEGORISED   = " WS-New-Cat-Cnt
025600              upon console.
025700     display  "PF020 STILL UNCATEGORISED = " WS-Uncat-Cnt
025800              upon console.
025900     display  "PF020 CATEGORISED RATE %  = " WS-Cat-Rate
026000              upon console.
026100*
026200 aa090-Exit.  exit section.
