000100*****************************************************************
000200*                                                               *
000300*              Personal Finance   -   Search & Filter           *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pfquery.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       21/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Ad-hoc extract against the transaction master
002000*                    (Pftxn.dat).  Every criterion below is
002100*                    optional - spaces/zero means "not supplied" -
002200*                    and all criteria present are ANDed together.
002300*                    Matching rows are written to Pfqryp.dat as
002400*                    plain columnar lines, followed by the
002500*                    distinct, sorted list of categories and
002600*                    accounts seen in the matching set.  Criteria
002700*                    are set below and the module recompiled for
002800*                    each ad-hoc run - see the run book, section 4.
002900*
003000*    Called Modules. None.
003100*    Files used.     Pftxn.dat (in), Pfqryp.dat (out).
003200*    Error messages. PF-MSG-03, PF-MSG-09, PF-MSG-10.
003300*
003400* Changes:
003500* 21/11/1988 vbc  1.00 Created (req PF-010).
003600* 30/11/1998 vbc  1.01 Year-2000 review - date criteria already
003700*                      Ccyymmdd, no change needed.
003800* 26/10/2025 vbc  1.02 Re-platformed onto GnuCOBOL.
003900* 26/11/2025 vbc  1.03 Added distinct category/account lists to
004000*                      the tail of the extract (req PF-010).
004100*
004200*****************************************************************
004300* Part of the Applewood Computers Accounting System.  Copyright
004400* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
004500* GNU General Public License - see file COPYING for details.
004600*****************************************************************
004700*
004800 environment             division.
004900*================================
005000*
005100 copy "envdiv.cob".
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400*
005500 input-output            section.
005600 file-control.
005700 copy "selpftxn.cob".
005800 copy "selpfqryp.cob".
005900*
006000 data                    division.
006100*================================
006200*
006300 file section.
006400*
006500 copy "fdpftxn.cob".
006600 copy "fdpfqryp.cob".
006700*
006800 working-storage section.
006900*-----------------------
007000 77  Prog-Name           pic x(15)   value "PFQUERY (1.03)".
007100*
007200 copy "wspfmsg.cob".
007300 copy "wspfdfn.cob".
007400*
007500*    Search criteria - operator sets & recompiles this module for
007600*    each ad-hoc extract, same convention as Pfbudget's requested
007700*    period.  Spaces/zero on any one field means that field is
007800*    not part of this run's search - see Ba010 below.
007900*
008000 01  WS-Criteria.
008100     03  QC-Desc-Contains        pic x(40)   value spaces.
008200     03  QC-Category             pic x(20)   value spaces.
008300     03  QC-Account              pic x(10)   value spaces.
008400     03  QC-Date-From            pic 9(8)    comp  value zero.
008500     03  QC-Date-To              pic 9(8)    comp  value zero.
008600     03  QC-Amount-Min           pic s9(9)v99  comp-3  value zero.
008700     03  QC-Amount-Max           pic s9(9)v99  comp-3  value zero.
008800     03  QC-Type                 pic x       value space.
008900     03  QC-Recurring-Flag       pic x       value space.
009000 01  WS-Criteria-Alpha  redefines WS-Criteria  pic x(87).
009100*                               one group move clears every
009200*                               criterion for a "select all" run.
009300*
009400*    Upper-cased working copies - built once at Aa005, compared
009500*    against an upper-cased copy of each master row's text.
009600*
009700 01  WS-Criteria-Upper.
009800     03  WS-Desc-Search-Upper    pic x(40).
009900     03  WS-Desc-Search-Len      pic 9(2)    comp.
010000     03  WS-Category-Upper       pic x(20).
010100*
010200*    One upper-cased working copy of the row on test.
010300*
010400 01  WS-Row-Upper.
010500     03  WS-Row-Desc-Upper       pic x(40).
010600     03  WS-Row-Category-Upper   pic x(20).
010700 01  WS-Abs-Amount               pic s9(9)v99  comp-3.
010800 01  WS-Match-Count              pic 9(3)      comp.
010900 01  WS-Cat-Hold                 pic x(20).
011000 01  WS-Acct-Hold                pic x(10).
011100*
011200*    Distinct category / account tables - built as the matching
011300*    set is scanned, then bubble-sorted into ascending order for
011400*    the two trailer lists.  40/20 rows is well above the number
011500*    of categories or accounts any one household or small
011600*    business will show in a single extract.
011700*
011800 01  WS-Cat-List.
011900     03  WS-Cat-Entry             occurs 40
012000                                   indexed by WS-Cat-Idx
012100                                               WS-Cat-Idx2.
012200         05  WS-Cat-Name         pic x(20).
012300 01  WS-Cat-List-Count           pic 9(3)      comp  value zero.
012400*
012500 01  WS-Acct-List.
012600     03  WS-Acct-Entry            occurs 20
012700                                   indexed by WS-Acct-Idx
012800                                               WS-Acct-Idx2.
012900         05  WS-Acct-Name        pic x(10).
013000 01  WS-Acct-List-Count          pic 9(3)      comp  value zero.
013100*
013200 01  WS-Data.
013300     03  WS-Switches.
013400         05  WS-Txn-Eof-Switch        pic x       value "N".
013500             88  WS-Txn-Eof                      value "Y".
013600         05  WS-Match-Switch          pic x       value "N".
013700             88  WS-Match                        value "Y".
013800         05  WS-Cat-Found-Switch      pic x       value "N".
013900             88  WS-Cat-Found                    value "Y".
014000         05  WS-Acct-Found-Switch     pic x       value "N".
014100             88  WS-Acct-Found                   value "Y".
014200     03  WS-Switches-Alpha  redefines WS-Switches  pic x(4).
014300     03  WS-Swap-Switch          pic x       value "N".
014400         88  WS-Swap-Made                       value "Y".
014500     03  WS-Total-Scanned        pic 9(7)    comp  value zero.
014600     03  WS-Total-Matched        pic 9(7)    comp  value zero.
014700*
014800 01  WS-Print-Line               pic x(132).
014900 01  WS-Date-Display              pic 9(8).
015000 01  WS-Amount-Display            pic -(9)9.99.
015100*
015200 01  WS-File-Status.
015300     03  PF-Txn-Status           pic xx      value zero.
015400     03  PF-Qryp-Status          pic xx      value zero.
015500*
015600 procedure division.
015700*===================
015800*
015900 aa000-Main                  section.
016000***********************************
016100     move     "NNNN" to WS-Switches-Alpha.
016200     perform  aa005-Prepare-Criteria.
016300     perform  aa010-Open-Files.
016400     perform  aa020-Scan-Transactions.
016500     perform  aa030-Print-Distinct-Lists.
016600     perform  aa090-Close-Files.
016700     goback.
016800*
016900 aa000-Exit.  exit section.
017000*
017100*    Upper-case, once, the two text criteria that are case-
017200*    insensitive, and trim the description keyword to its real
017300*    length exactly as Pf020 trims a rule keyword.
017400*
017500 aa005-Prepare-Criteria      section.
017600***********************************
017700     move     QC-Desc-Contains to WS-Desc-Search-Upper.
017800     inspect  WS-Desc-Search-Upper
017900              converting "abcdefghijklmnopqrstuvwxyz"
018000                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018100     move     QC-Category to WS-Category-Upper.
018200     inspect  WS-Category-Upper
018300              converting "abcdefghijklmnopqrstuvwxyz"
018400                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
018500*
018600     move     40 to WS-Desc-Search-Len.
018700     perform  ba001-Trim-Search-Kw thru ba001-Exit
018800              until    WS-Desc-Search-Upper (WS-Desc-Search-Len:1)
018900                           not = space
019000                       or WS-Desc-Search-Len = 1.
019100*
019200 aa005-Exit.  exit section.
019300*
019400 ba001-Trim-Search-Kw.
019500     subtract 1 from WS-Desc-Search-Len.
019600*
019700 ba001-Exit.  exit.
019800*
019900 aa010-Open-Files            section.
020000***********************************
020100     open     input    PF-Txn-File.
020200     if       PF-Txn-Status not = "00"
020300              display  PF-MSG-03 upon console
020400              move     16 to return-code
020500              goback
020600     end-if.
020700*
020800     open     output   PF-Qryp-File.
020900     if       PF-Qryp-Status not = "00"
021000              display  PF-MSG-09 upon console
021100              close    PF-Txn-File
021200              move     16 to return-code
021300              goback
021400     end-if.
021500*
021600     if       WS-Criteria-Alpha = spaces
021700              display  PF-MSG-10 upon console
021800     end-if.
021900*
022000     move     spaces to WS-Print-Line.
022100     move     "PFQUERY - SEARCH/FILTER EXTRACT" to WS-Print-Line.
022200     write    PF-Qryp-Record from WS-Print-Line.
022300     move     spaces to WS-Print-Line.
022400     string   "DATE      " "DESCRIPTION                            "
022500              "AMOUNT        " "CATEGORY            " "T "
022600              "ACCOUNT    " "R"
022700              delimited by size into WS-Print-Line.
022800     write    PF-Qryp-Record from WS-Print-Line.
022900*
023000 aa010-Exit.  exit section.
023100*
023200 aa020-Scan-Transactions     section.
023300***********************************
023400     perform  ba000-Read-One-Txn thru ba000-Exit
023500              until    WS-Txn-Eof.
023600     close    PF-Txn-File.
023700*
023800 aa020-Exit.  exit section.
023900*
024000 ba000-Read-One-Txn.
024100     read     PF-Txn-File next record
024200              at end   set WS-Txn-Eof to true
024300     end-read.
024400     if       WS-Txn-Eof
024500              go to ba000-Exit.
024600*
024700     add      1 to WS-Total-Scanned.
024800     perform  ba010-Test-Criteria thru ba010-Exit.
024900     if       not WS-Match
025000              go to ba000-Exit.
025100*
025200     add      1 to WS-Total-Matched.
025300     perform  ba020-Write-Match-Line thru ba020-Exit.
025400     perform  ba030-Add-Distinct-Cat thru ba030-Exit.
025500     perform  ba040-Add-Distinct-Acct thru ba040-Exit.
025600*
025700 ba000-Exit.  exit.
025800*
025900*---------------------------------------------------------------
026000* One AND chain - any criterion present that this row fails
026100* drops the match switch and skips the rest of the chain.
026200*---------------------------------------------------------------
026300 ba010-Test-Criteria.
026400     set      WS-Match to true.
026500     move     TXN-DESC to WS-Row-Desc-Upper.
026600     inspect  WS-Row-Desc-Upper
026700              converting "abcdefghijklmnopqrstuvwxyz"
026800                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026900     move     TXN-CATEGORY to WS-Row-Category-Upper.
027000     inspect  WS-Row-Category-Upper
027100              converting "abcdefghijklmnopqrstuvwxyz"
027200                      to "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
027300     if       TXN-AMOUNT < zero
027400              compute WS-Abs-Amount = zero - TXN-AMOUNT
027500     else
027600              move    TXN-AMOUNT to WS-Abs-Amount
027700     end-if.
027800*
027900     if       QC-Desc-Contains not = spaces
028000              move zero to WS-Match-Count
028100              if   WS-Desc-Search-Len > zero
028200                   inspect WS-Row-Desc-Upper
028300                           tallying WS-Match-Count
028400                           for all WS-Desc-Search-Upper
028500                                   (1:WS-Desc-Search-Len)
028600              end-if
028700              if   WS-Match-Count = zero
028800                   set  WS-Match to false
028900                   go to ba010-Exit
029000              end-if
029100     end-if.
029200*
029300     if       QC-Category not = spaces
029400              and WS-Row-Category-Upper not = WS-Category-Upper
029500              set  WS-Match to false
029600              go to ba010-Exit.
029700*
029800     if       QC-Account not = spaces
029900              and TXN-ACCOUNT not = QC-Account
030000              set  WS-Match to false
030100              go to ba010-Exit.
030200*
030300     if       QC-Date-From not = zero
030400              and TXN-DATE < QC-Date-From
030500              set  WS-Match to false
030600              go to ba010-Exit.
030700*
030800     if       QC-Date-To not = zero
030900              and TXN-DATE > QC-Date-To
031000              set  WS-Match to false
031100              go to ba010-Exit.
031200*
031300     if       QC-Amount-Min not = zero
031400              and WS-Abs-Amount < QC-Amount-Min
031500              set  WS-Match to false
031600              go to ba010-Exit.
031700*
031800     if       QC-Amount-Max not = zero
031900              and WS-Abs-Amount > QC-Amount-Max
032000              set  WS-Match to false
032100              go to ba010-Exit.
032200*
032300     if       QC-Type not = space
032400              and TXN-TYPE not = QC-Type
032500              set  WS-Match to false
032600              go to ba010-Exit.
032700*
032800     if       QC-Recurring-Flag not = space
032900              and TXN-RECURRING-FLAG not = QC-Recurring-Flag
033000              set  WS-Match to false
033100              go to ba010-Exit.
033200*
033300 ba010-Exit.  exit.
033400*
033500 ba020-Write-Match-Line.
033600     move     TXN-DATE   to WS-Date-Display.
033700     move     TXN-AMOUNT to WS-Amount-Display.
033800     move     spaces to WS-Print-Line.
033900     string   WS-Date-Display    delimited by size
034000              "  "               delimited by size
034100              TXN-DESC           delimited by size
034200              " "                delimited by size
034300              WS-Amount-Display  delimited by size
034400              "  "               delimited by size
034500              TXN-CATEGORY       delimited by size
034600              " "                delimited by size
034700              TXN-TYPE           delimited by size
034800              " "                delimited by size
034900              TXN-ACCOUNT        delimited by size
035000              "  "               delimited by size
035100              TXN-RECURRING-FLAG delimited by size
035200              into WS-Print-Line.
035300     write    PF-Qryp-Record from WS-Print-Line.
035400*
035500 ba020-Exit.  exit.
035600*
035700 ba030-Add-Distinct-Cat.
035800     if       TXN-CATEGORY = spaces
035900              go to ba030-Exit.
036000     set      WS-Cat-Found to false.
036100     set      WS-Cat-Idx to 1.
036200     perform  ba031-Test-One-Cat thru ba031-Exit
036300              until    WS-Cat-Idx > WS-Cat-List-Count
036400                       or WS-Cat-Found.
036500     if       not WS-Cat-Found
036600              and WS-Cat-List-Count < 40
036700              add  1 to WS-Cat-List-Count
036800              move TXN-CATEGORY to WS-Cat-Name (WS-Cat-List-Count)
036900     end-if.
037000*
037100 ba030-Exit.  exit.
037200*
037300 ba031-Test-One-Cat.
037400     if       TXN-CATEGORY = WS-Cat-Name (WS-Cat-Idx)
037500              set WS-Cat-Found to true
037600     else
037700              set WS-Cat-Idx up by 1
037800     end-if.
037900*
038000 ba031-Exit.  exit.
038100*
038200 ba040-Add-Distinct-Acct.
038300     if       TXN-ACCOUNT = spaces
038400              go to ba040-Exit.
038500     set      WS-Acct-Found to false.
038600     set      WS-Acct-Idx to 1.
038700     perform  ba041-Test-One-Acct thru ba041-Exit
038800              until    WS-Acct-Idx > WS-Acct-List-Count
038900                       or WS-Acct-Found.
039000     if       not WS-Acct-Found
039100              and WS-Acct-List-Count < 20
039200              add  1 to WS-Acct-List-Count
039300              move TXN-ACCOUNT
039400                   to WS-Acct-Name (WS-Acct-List-Count)
039500     end-if.
039600*
039700 ba040-Exit.  exit.
039800*
039900 ba041-Test-One-Acct.
040000     if       TXN-ACCOUNT = WS-Acct-Name (WS-Acct-Idx)
040100              set WS-Acct-Found to true
040200     else
040300              set WS-Acct-Idx up by 1
040400     end-if.
040500*
040600 ba041-Exit.  exit.
040700*
040800*---------------------------------------------------------------
040900* Bubble the two distinct lists into ascending order, then print
041000* each as a labelled block at the tail of the extract.
041100*---------------------------------------------------------------
041200 aa030-Print-Distinct-Lists  section.
041300***********************************
041400     perform  ba050-Sort-Cat-List thru ba050-Exit.
041500     perform  ba060-Sort-Acct-List thru ba060-Exit.
041600*
041700     move     spaces to WS-Print-Line.
041800     move     "DISTINCT CATEGORIES" to WS-Print-Line.
041900     write    PF-Qryp-Record from WS-Print-Line.
042000     set      WS-Cat-Idx to 1.
042100     perform  ba070-Print-One-Cat thru ba070-Exit
042200              until    WS-Cat-Idx > WS-Cat-List-Count.
042300*
042400     move     spaces to WS-Print-Line.
042500     move     "DISTINCT ACCOUNTS" to WS-Print-Line.
042600     write    PF-Qryp-Record from WS-Print-Line.
042700     set      WS-Acct-Idx to 1.
042800     perform  ba080-Print-One-Acct thru ba080-Exit
042900              until    WS-Acct-Idx > WS-Acct-List-Count.
043000*
043100 aa030-Exit.  exit section.
043200*
043300 ba050-Sort-Cat-List.
043400     if       WS-Cat-List-Count < 2
043500              go to ba050-Exit.
043600     move     "Y" to WS-Swap-Switch.
043700     perform  ba051-One-Cat-Pass thru ba051-Exit
043800              until    not WS-Swap-Made.
043900*
044000 ba050-Exit.  exit.
044100*
044200 ba051-One-Cat-Pass.
044300     move     "N" to WS-Swap-Switch.
044400     set      WS-Cat-Idx to 1.
044500     perform  ba052-Compare-One-Pair thru ba052-Exit
044600              until    WS-Cat-Idx > WS-Cat-List-Count - 1.
044700*
044800 ba051-Exit.  exit.
044900*
045000 ba052-Compare-One-Pair.
045100     set      WS-Cat-Idx2 to WS-Cat-Idx.
045200     set      WS-Cat-Idx2 up by 1.
045300     if       WS-Cat-Name (WS-Cat-Idx) > WS-Cat-Name (WS-Cat-Idx2)
045400              move WS-Cat-Name (WS-Cat-Idx)  to WS-Cat-Hold
045500              move WS-Cat-Name (WS-Cat-Idx2) to WS-Cat-Name
045600                                                  (WS-Cat-Idx)
045700              move WS-Cat-Hold to WS-Cat-Name (WS-Cat-Idx2)
045800              move "Y" to WS-Swap-Switch
045900     end-if.
046000     set      WS-Cat-Idx up by 1.
046100*
046200 ba052-Exit.  exit.
046300*
046400 ba060-Sort-Acct-List.
046500     if       WS-Acct-List-Count < 2
046600              go to ba060-Exit.
046700     move     "Y" to WS-Swap-Switch.
046800     perform  ba061-One-Acct-Pass thru ba061-Exit
046900              until    not WS-Swap-Made.
047000*
047100 ba060-Exit.  exit.
047200*
047300 ba061-One-Acct-Pass.
047400     move     "N" to WS-Swap-Switch.
047500     set      WS-Acct-Idx to 1.
047600     perform  ba062-Compare-One-Pair thru ba062-Exit
047700              until    WS-Acct-Idx > WS-Acct-List-Count - 1.
047800*
047900 ba061-Exit.  exit.
048000*
048100 ba062-Compare-One-Pair.
048200     set      WS-Acct-Idx2 to WS-Acct-Idx.
048300     set      WS-Acct-Idx2 up by 1.
048400     if       WS-Acct-Name (WS-Acct-Idx) >
048500                       WS-Acct-Name (WS-Acct-Idx2)
048600              move WS-Acct-Name (WS-Acct-Idx)  to WS-Acct-Hold
048700              move WS-Acct-Name (WS-Acct-Idx2) to WS-Acct-Name
048800                                                  (WS-Acct-Idx)
048900              move WS-Acct-Hold to WS-Acct-Name (WS-Acct-Idx2)
049000              move "Y" to WS-Swap-Switch
049100     end-if.
049200     set      WS-Acct-Idx up by 1.
049300*
049400 ba062-Exit.  exit.
049500*
049600 ba070-Print-One-Cat.
049700     move     spaces to WS-Print-Line.
049800     move     WS-Cat-Name (WS-Cat-Idx) to WS-Print-Line.
049900     write    PF-Qryp-Record from WS-Print-Line.
050000     set      WS-Cat-Idx up by 1.
050100*
050200 ba070-Exit.  exit.
050300*
050400 ba080-Print-One-Acct.
050500     move     spaces to WS-Print-Line.
050600     move     WS-Acct-Name (WS-Acct-Idx) to WS-Print-Line.
050700     write    PF-Qryp-Record from WS-Print-Line.
050800     set      WS-Acct-Idx up by 1.
050900*
051000 ba080-Exit.  exit.
051100*
051200 aa090-Close-Files           section.
051300***********************************
051400     close    PF-Qryp-File.
051500     display  "PFQUERY TOTAL SCANNED = " WS-Total-Scanned
051600              upon console.
051700     display  "PFQUERY TOTAL MATCHED = " WS-Total-Matched
051800              upon console.
051900     display  "PFQUERY DISTINCT CATS = " WS-Cat-List-Count
052000              upon console.
052100     display  "PFQUERY DISTINCT ACCT = " WS-Acct-List-Count
052200              upon console.
052300*
052400 aa090-Exit.  exit section.
