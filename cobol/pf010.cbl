000100*****************************************************************
000200*                                                               *
000300*              Personal Finance   -   Statement Parse           *
000400*                                                               *
000500*****************************************************************
000600*
000700 identification          division.
000800*================================
000900*
001000 program-id.         pf010.
001100 author.             vincent b coen fbcs, fidm, fidpm.
001200 installation.       applewood computers.
001300 date-written.       04/11/1988.
001400 date-compiled.
001500 security.           copyright (c) 1988-2026 & later, vincent
001600                     bryan coen.  distributed under the gnu
001700                     general public license.  see file copying.
001800*
001900*    Remarks.        Reads a raw bank statement file in one of
002000*                    three layouts (Standard, Alternative or
002100*                    Debit/Credit - see wspfstd/wspfalt/wspfdbc)
002200*                    and writes the canonical Pf-New-File batch
002300*                    ready for Categorize (pf020).
002400*
002500*    Called Modules. None.
002600*    Files used.     Pfstin.dat  (in), Pfnew.dat (out).
002700*    Error messages. PF-MSG-01, PF-MSG-02, PF-MSG-11.  See wspfmsg.cob.
002800*
002900* Changes:
003000* 04/11/1988 vbc  1.00 Created (req PF-001).
003100* 22/03/1990 vbc  1.01 Added the Debit/Credit layout - some
003200*                      banks now send us that form direct.
003300* 09/07/1993 vbc  1.02 Zero amount rows now skipped, not just
003400*                      logged - matches new categoriser rules.
003500* 17/02/1997 vbc  1.03 Alternative layout Post-Date now used
003600*                      when Txn-Date is blank.
003700* 30/11/1998 vbc  1.04 Year-2000 review - Ccyy already carried
003800*                      in all three input layouts, no century
003900*                      windowing code was ever needed here.
004000* 14/06/2001 vbc  1.05 Blank description now aborts the run
004100*                      with the row number, per the run book.
004200* 21/10/2025 vbc  1.06 Re-platformed onto GnuCOBOL, Envdiv.cob
004300*                      common entry adopted.
004400* 04/11/2025 vbc  1.07 Rewritten record layouts to the current
004500*                      Pf-Transaction-Record shape (req PF-001).
004600* 11/12/2025 vbc  1.08 Blank description was falling into the
004700*                      blank-date skip path instead of aborting
004800*                      the run as 1.05 claimed - given its own
004900*                      switch, row number now shown (audit
005000*                      finding, req PF-001).
005100*
005200*****************************************************************
005300* Part of the Applewood Computers Accounting System.  Copyright
005400* (c) Vincent B Coen 1976-2026 and later.  Distributed under the
005500* GNU General Public License - see file COPYING for details.
005600*****************************************************************
005700*
005800 environment             division.
005900*================================
006000*
006100 copy "envdiv.cob".
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM.
006400*
006500 input-output            section.
006600 file-control.
006700 copy "selpfstin.cob".
006800 copy "selpfnew.cob".
006900*
007000 data                    division.
007100*================================
007200*
007300 file section.
007400*
007500 copy "fdpfstin.cob".
007600 copy "fdpfnew.cob".
007700*
007800 working-storage section.
007900*-----------------------
008000 77  Prog-Name           pic x(15)   value "PF010  (1.08)".
008100*
008200 copy "wspfmsg.cob".
008300 copy "wspfdfn.cob".
008400*
008500 01  WS-Run-Parameters.
008600     03  WS-Stmt-Layout      pic 9       value 1.
008700*                               1 Standard  2 Alternative  3 Dbc
008800*                               operator sets & recompiles this
008900*                               module between runs of a
009000*                               different bank format - see the
009100*                               run book, section 3.
009200*
009300 01  WS-Data.
009400     03  WS-Eof-Switch       pic x       value "N".
009500         88  WS-Eof                      value "Y".
009600     03  WS-Bad-Row-Switch   pic x       value "N".
009700         88  WS-Bad-Row                  value "Y".
009800     03  WS-Fatal-Row-Switch pic x       value "N".
009900         88  WS-Fatal-Row                value "Y".
010000     03  WS-Rec-Cnt          pic 9(7)    comp  value zero.
010100     03  WS-New-Cnt          pic 9(7)    comp  value zero.
010200     03  WS-Skip-Cnt         pic 9(7)    comp  value zero.
010300*
010400 01  WS-Raw-Stmt-Rec         pic x(80).
010500*
010600     copy "wspfstd.cob" replacing ==PF-Stmt-Standard-Record.==
010700                  by ==PF-Stmt-Standard-Record
010800                        redefines WS-Raw-Stmt-Rec.==.
010900*
011000     copy "wspfalt.cob" replacing ==PF-Stmt-Alternative-Record.==
011100                  by ==PF-Stmt-Alternative-Record
011200                        redefines WS-Raw-Stmt-Rec.==.
011300*
011400     copy "wspfdbc.cob" replacing ==PF-Stmt-DebitCredit-Record.==
011500                  by ==PF-Stmt-DebitCredit-Record
011600                        redefines WS-Raw-Stmt-Rec.==.
011700*
011800 01  WS-File-Status.
011900     03  PF-Stin-Status      pic xx      value zero.
012000     03  PF-New-Status       pic xx      value zero.
012100*
012200 procedure division.
012300*===================
012400*
012500 aa000-Main                  section.
012600***********************************
012700     perform  aa010-Open-Files.
012800     perform  aa050-Parse-Statement.
012900     perform  aa090-Close-Files.
013000     goback.
013100*
013200 aa000-Exit.  exit section.
013300*
013400 aa010-Open-Files            section.
013500***********************************
013600     open     input    PF-Stmt-In-File.
013700     if       PF-Stin-Status not = "00"
013800              display  PF-MSG-01 upon console
013900              display  PF-Stin-Status upon console
014000              move     16 to return-code
014100              goback
014200     end-if.
014300*
014400     open     output   PF-New-File.
014500     if       PF-New-Status not = "00"
014600              display  PF-MSG-01 upon console
014700              display  PF-New-Status upon console
014800              close    PF-Stmt-In-File
014900              move     16 to return-code
015000              goback
015100     end-if.
015200*
015300 aa010-Exit.  exit section.
015400*
015500 aa050-Parse-Statement       section.
015600***********************************
015700     move     zero to WS-Rec-Cnt WS-New-Cnt WS-Skip-Cnt.
015800     perform  ba000-Read-Statement thru ba000-Exit
015900              until    WS-Eof.
016000*
016100 aa050-Exit.  exit section.
016200*
016300 ba000-Read-Statement.
016400     read     PF-Stmt-In-File into WS-Raw-Stmt-Rec
016500              at end   set WS-Eof to true
016600     end-read.
016700     if       WS-Eof
016800              go to ba000-Exit.
016900*
017000     add      1 to WS-Rec-Cnt.
017100     move     "N" to WS-Bad-Row-Switch.
017200     move     "N" to WS-Fatal-Row-Switch.
017300     move     spaces to PF-New-Transaction-Record.
017400*
017500     evaluate WS-Stmt-Layout
017600         when  1  perform ba010-Cnv-Standard
017700         when  2  perform ba020-Cnv-Alternative
017800         when  3  perform ba030-Cnv-DebitCredit
017900         when  other
018000                  display  PF-MSG-02 upon console
018100                  move     "Y" to WS-Bad-Row-Switch
018200     end-evaluate.
018300*
018400*    A blank description is a data error the run book requires us
018500*    to stop for, not skip past - the operator has to see the row
018600*    number and go back to the bank for a corrected file.
018700*
018800     if       WS-Fatal-Row
018900              display  PF-MSG-11 upon console
019000              display  "PF010 BAD ROW NUMBER = " WS-Rec-Cnt
019100                       upon console
019200              close    PF-Stmt-In-File
019300              close    PF-New-File
019400              move     16 to return-code
019500              goback
019600     end-if.
019700*
019800     if       WS-Bad-Row
019900              add 1 to WS-Skip-Cnt
020000              go to ba000-Exit.
020100*
020200     if       TXN-AMOUNT OF PF-New-Transaction-Record = zero
020300              add 1 to WS-Skip-Cnt
020400              go to ba000-Exit.
020500*
020600     write    PF-New-Transaction-Record.
020700     add      1 to WS-New-Cnt.
020800*
020900 ba000-Exit.  exit.
021000*
021100 ba010-Cnv-Standard.
021200*
021300*    Standard layout - sign of amount gives the type; balance
021400*    is optional (left as zero when blank on the input row).
021500*
021600     if       STD-DATE = zero
021700              move "Y" to WS-Bad-Row-Switch
021800              go to ba010-Exit.
021900*
022000     if       STD-DESC = spaces
022100              move "Y" to WS-Fatal-Row-Switch
022200              go to ba010-Exit.
022300*
022400     move     STD-DATE  to TXN-DATE OF PF-New-Transaction-Record.
022500     move     STD-DESC  to TXN-DESC OF PF-New-Transaction-Record.
022600     move     STD-AMOUNT to TXN-AMOUNT OF PF-New-Transaction-Record.
022700     move     STD-BALANCE to TXN-BALANCE OF PF-New-Transaction-Record.
022800     if       STD-AMOUNT < zero
022900              move "D" to TXN-TYPE OF PF-New-Transaction-Record
023000     else
023100              move "C" to TXN-TYPE OF PF-New-Transaction-Record
023200     end-if.
023300*
023400 ba010-Exit.  exit.
023500*
023600 ba020-Cnv-Alternative.
023700*
023800*    Alternative layout - Post-Date used when Txn-Date blank,
023900*    a pre-assigned category (if any) carries straight through
024000*    so Categorize (pf020) will leave it alone.
024100*
024200     if       ALT-DESC = spaces
024300              move "Y" to WS-Fatal-Row-Switch
024400              go to ba020-Exit.
024500*
024600     if       ALT-TXN-DATE not = zero
024700              move ALT-TXN-DATE to TXN-DATE OF PF-New-Transaction-Record
024800     else
024900              move ALT-POST-DATE to TXN-DATE OF PF-New-Transaction-Record
025000     end-if.
025100     if       TXN-DATE OF PF-New-Transaction-Record = zero
025200              move "Y" to WS-Bad-Row-Switch
025300              go to ba020-Exit.
025400*
025500     move     ALT-DESC to TXN-DESC OF PF-New-Transaction-Record.
025600     move     ALT-CATEGORY to TXN-CATEGORY OF PF-New-Transaction-Record.
025700     move     ALT-AMOUNT to TXN-AMOUNT OF PF-New-Transaction-Record.
025800     evaluate ALT-TYPE
025900         when  "CREDIT"    move "C" to TXN-TYPE OF PF-New-Transaction-Record
026000         when  "DEBIT"     move "D" to TXN-TYPE OF PF-New-Transaction-Record
026100         when  "TRANSFER"  move "T" to TXN-TYPE OF PF-New-Transaction-Record
026200         when  other
026300               if   ALT-AMOUNT < zero
026400                    move "D" to TXN-TYPE OF PF-New-Transaction-Record
026500               else
026600                    move "C" to TXN-TYPE OF PF-New-Transaction-Record
026700               end-if
026800     end-evaluate.
026900*
027000 ba020-Exit.  exit.
027100*
027200 ba030-Cnv-DebitCredit.
027300*
027400*    Debit/Credit layout - exactly one of Debit/Credit may be
027500*    non-zero.  Both non-zero is a data error - bad row.
027600*
027700     if       DBC-DATE = zero
027800              move "Y" to WS-Bad-Row-Switch
027900              go to ba030-Exit.
028000*
028100     if       DBC-DESC = spaces
028200              move "Y" to WS-Fatal-Row-Switch
028300              go to ba030-Exit.
028400*
028500     if       DBC-DEBIT not = zero and DBC-CREDIT not = zero
028600              move "Y" to WS-Bad-Row-Switch
028700              go to ba030-Exit.
028800*
028900     move     DBC-DATE to TXN-DATE OF PF-New-Transaction-Record.
029000     move     DBC-DESC to TXN-DESC OF PF-New-Transaction-Record.
029100     move     DBC-BALANCE to TXN-BALANCE OF PF-New-Transaction-Record.
029200*
029300     if       DBC-DEBIT not = zero
029400              compute TXN-AMOUNT OF PF-New-Transaction-Record
029500                      = zero - DBC-DEBIT
029600              move    "D" to TXN-TYPE OF PF-New-Transaction-Record
029700     else
029800              move    DBC-CREDIT to TXN-AMOUNT OF PF-New-Transaction-Record
029900              move    "C" to TXN-TYPE OF PF-New-Transaction-Record
030000     end-if.
030100*
030200 ba030-Exit.  exit.
030300*
030400 aa090-Close-Files           section.
030500***********************************
030600     close    PF-Stmt-In-File.
030700     close    PF-New-File.
030800     display  "PF010 RECORDS READ    = " WS-Rec-Cnt upon console.
030900     display  "PF010 NEW RECS WRITTEN= " WS-New-Cnt upon console.
031000     display  "PF010 RECORDS SKIPPED = " WS-Skip-Cnt upon console.
031100*
031200 aa090-Exit.  exit section.
