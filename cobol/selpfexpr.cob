000100*
000200* File-Control Entry - Export Output (CSV text).
000300* 20/11/25 vbc - Created (req PF-008).
000400*
000500 select  PF-Expr-File  assign        pf-file-09
000600                        organization  line sequential
000700                        status        PF-Expr-Status.
