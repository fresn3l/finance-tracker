000100*
000200* File-Control Entry - Transaction Master.
000300* Record sequential (binary) - holds Comp-3 amounts, so
000400* NOT line sequential.  Re-written whole file on any pass
000500* that changes it (Dedupe append, Recurring flag rewrite).
000600* 10/11/25 vbc - Created (req PF-002).
000700* 21/11/25 vbc - Chg from line sequential once Comp-3 amounts
000800*                were added to the record - see wspftxn.cob.
000900*
001000 select  PF-Txn-File   assign        pf-file-02
001100                        organization  sequential
001200                        status        PF-Txn-Status.
