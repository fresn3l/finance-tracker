000100*******************************************
000200*                                          *
000300*  Working Storage For Recurring Pattern   *
000400*     Table - one entry per normalized     *
000500*     description group with 3+ hits.      *
000600*******************************************
000700* 07/11/25 vbc - Created (req PF-007).
000800* 20/11/25 vbc - Confidence weights fixed at .4/.3/.3 - see pf040.
000900* 11/12/25 vbc - Added Rec-Last-Seen-Brk, same Ccyy/Mm/Dd split
001000*                as Txn-Date-Brk in Wspftxn, for the last-seen
001100*                date printed on the recurring report (req PF-007).
001200*
001300 01  PF-Recurring-Table.
001400     03  PF-Recurring-Entry         occurs 60
001500                                     indexed by PF-Rec-Idx.
001600         05  REC-PATTERN            pic x(40).
001700         05  REC-AVG-AMOUNT         pic s9(9)v99  comp-3.
001800         05  REC-FREQUENCY          pic x(8).
001900*                                      MONTHLY/WEEKLY/YEARLY
002000         05  REC-CONFIDENCE         pic 9v99      comp-3.
002100         05  REC-LAST-SEEN          pic 9(8)      comp.
002200         05  REC-LAST-SEEN-BRK      redefines REC-LAST-SEEN.
002300             07  REC-LAST-YEAR      pic 9(4).
002400             07  REC-LAST-MONTH     pic 99.
002500             07  REC-LAST-DAY       pic 99.
002600         05  REC-NEXT-EXPECTED      pic 9(8)      comp.
002700         05  REC-OCCURRENCE-COUNT   pic 9(3)      comp.
002800         05  REC-AMOUNT-VARIANCE    pic s9(9)v99  comp-3.
002900     03  PF-Recurring-Count         pic 9(3)      comp  value zero.
