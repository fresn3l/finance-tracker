000100*
000200* File-Control Entry - Monthly Summary Print (Report Writer).
000300* 14/11/25 vbc - Created (req PF-004).
000400*
000500 select  PF-Sumr-File  assign        pf-file-06
000600                        organization  line sequential
000700                        status        PF-Sumr-Status.
