000100*******************************************
000200*                                          *
000300*  Record Definition For Statement Input   *
000400*      DEBIT-CREDIT Layout                 *
000500*******************************************
000600*  File size 71 bytes.
000700*
000800* 04/11/25 vbc - Created (req PF-001).
000900*
001000 01  PF-Stmt-DebitCredit-Record.
001100     03  DBC-DATE                pic 9(8).
001200     03  DBC-DESC                pic x(40).
001300     03  DBC-DEBIT               pic 9(9)v99.
001400*                                   unsigned - only one of debit/credit
001500     03  DBC-CREDIT              pic 9(9)v99.
001600*                                   non-zero, both non-zero is an error
001700     03  DBC-BALANCE             pic s9(9)v99.
001800     03  filler                  pic x(3).
