000100*
000200* Files used across the Personal Finance (PF) sub-system.
000300* Positional table, same shape as the old File-Defs block,
000400* cut down to just the PF file set.
000500* 08/11/25 vbc - Created (req PF-000).
000600* 19/11/25 vbc - Added file-08/09 for the Recurring pass.
000700* 26/11/25 vbc - Added file-10 for the Query print (req PF-010).
000800*
000900 01  PF-File-Defs.
001000     02  pf-file-defs-a.
001100         03  pf-file-01   pic x(64)  value "pfstin.dat".
001200*                                       raw statement input
001300         03  pf-file-02   pic x(64)  value "pftxn.dat".
001400*                                       transaction master
001500         03  pf-file-03   pic x(64)  value "pfnew.dat".
001600*                                       newly parsed batch
001700         03  pf-file-04   pic x(64)  value "pfcat.dat".
001800*                                       category rule overrides
001900         03  pf-file-05   pic x(64)  value "pfbud.dat".
002000*                                       budget master
002100         03  pf-file-06   pic x(64)  value "pfsumr.dat".
002200*                                       print - monthly summary
002300         03  pf-file-07   pic x(64)  value "pfalrt.dat".
002400*                                       print - budget alerts
002500         03  pf-file-08   pic x(64)  value "pfrecr.dat".
002600*                                       recurring pattern master
002700         03  pf-file-09   pic x(64)  value "pfexpr.dat".
002800*                                       export output
002900         03  pf-file-10   pic x(64)  value "pfqryp.dat".
003000*                                       print - query/filter results
003100     02  filler         redefines pf-file-defs-a.
003200         03  PF-File-Names   pic x(64) occurs 10.
003300     02  PF-File-Defs-Count      binary-short value 10.
