000100*
000200* FD - Transaction Master.
000300* 10/11/25 vbc - Created (req PF-002).
000400*
000500 fd  PF-Txn-File.
000600 copy "wspftxn.cob".
