000100*******************************************
000200*                                          *
000300*  Working Storage For Monthly Summary     *
000400*     Table (Analyze) - built once per     *
000500*     run, one entry per Year/Month found  *
000600*     in the master, ascending.            *
000700*******************************************
000800* 06/11/25 vbc - Created (req PF-004).
000900* 14/11/25 vbc - Category totals widened 25 -> 40 slots (req PF-019).
001000* 21/11/25 vbc - Savings-Rate now signed - can go negative.
001100* 11/12/25 vbc - Added Pf-Sum-Idx2, second index for the sort
001200*                pass in Pfsummry (req PF-004).
001300* 11/12/25 vbc - Added Sum-Period and its Sum-Period-Key
001400*                redefine, a single 6-digit view of Year/Month
001500*                used by the Aa025 sort compare (req PF-004).
001600*
001700 01  PF-Summary-Table.
001800     03  PF-Summary-Entry           occurs 60
001900                                     indexed by PF-Sum-Idx
002000                                                PF-Sum-Idx2.
002100         05  SUM-PERIOD.
002200             07  SUM-YEAR           pic 9(4).
002300             07  SUM-MONTH          pic 99.
002400         05  SUM-PERIOD-KEY         redefines SUM-PERIOD
002500                                    pic 9(6).
002600         05  TOTAL-INCOME           pic s9(9)v99  comp-3.
002700         05  TOTAL-EXPENSES         pic s9(9)v99  comp-3.
002800         05  NET-AMOUNT             pic s9(9)v99  comp-3.
002900         05  SUM-TXN-COUNT          pic 9(5)      comp.
003000         05  SAVINGS-RATE           pic s9(3)v99  comp-3.
003100         05  SAVINGS-RATE-VALID     pic x.
003200*                                      N when income is zero
003300         05  SUM-CATEGORY-TOTAL     occurs 40
003400                                     indexed by PF-Sum-Cat-Idx.
003500             07  SUM-CAT-NAME       pic x(20).
003600             07  SUM-CAT-AMOUNT     pic s9(9)v99  comp-3.
003700     03  PF-Summary-Count           pic 9(3)      comp  value zero.
