000100*
000200* FD - Raw Bank Statement Input.  Record picked up as raw
000300* text and re-cast under whichever of the three layouts
000400* PF-Run-Stmt-Layout says applies for the run.
000500* 10/11/25 vbc - Created (req PF-001).
000600*
000700 fd  PF-Stmt-In-File.
000800 01  PF-Stmt-In-Record       pic x(80).
