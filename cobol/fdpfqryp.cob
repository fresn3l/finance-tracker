000100*
000200* FD - Search/Filter Result Print, plain lines (no RW -
000300* layout is simple enough not to need Report Writer here).
000400* 26/11/25 vbc - Created (req PF-010).
000500*
000600 fd  PF-Qryp-File.
000700 01  PF-Qryp-Record       pic x(132).
