000100*
000200* FD - Recurring Pattern Report (Report Writer).
000300* 19/11/25 vbc - Created (req PF-007).
000400* 26/11/25 vbc - Chg to Report Writer form.
000500*
000600 fd  PF-Recr-File
000700     reports are PF-Recurring-Report.
